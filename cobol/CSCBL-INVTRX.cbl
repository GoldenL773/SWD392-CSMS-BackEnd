000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CSCBL-INVTRX.
000300 AUTHOR.         DOUG STOUT.
000400 INSTALLATION.   DATA PROCESSING CENTER.
000500 DATE-WRITTEN.   06/02/90.
000600 DATE-COMPILED.  06/02/90.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  REMARKS.                                                      *
001100*                                                                *
001200*      INVENTORY TRANSACTION ENGINE FOR THE COFFEE SHOP BATCH    *
001300*      SUITE.  PROCESSING IS CONTROLLED BY A TRANSACTION FILE    *
001400*      OF IMPORT/EXPORT CARDS, ONE PER INGREDIENT MOVEMENT,      *
001500*      APPLIED AGAINST THE INGREDIENT MASTER.  EVERY MOVEMENT    *
001600*      IS JOURNALLED.  A LOW-STOCK SCAN RUNS AT CLOSE.           *
001700*                                                                *
001800*      INPUT  - EMPMSTR, INGMSTR, ITRNREQ                       *
001900*      OUTPUT - INGMSTR (REWRITTEN), ITRNJRNL, ERRLOG            *
002000******************************************************************
002100*  CHANGE LOG.                                                   *
002200*  ------------------------------------------------------------  *
002300*  06/02/90  DWS  ORIGINAL      - ORIGINAL TRANSACTION-CARD      *
002400*                                 STOCKROOM UPDATE PROGRAM.      *
002500*  01/15/91  DWS  TKT-0162      - ADDED JOURNAL OUTPUT FILE.     *
002600*  04/09/92  DKP  TKT-0229      - INSUFFICIENT STOCK NOW REJECTS *
002700*                                 THE EXPORT CARD INSTEAD OF     *
002800*                                 POSTING A NEGATIVE BALANCE.    *
002900*  12/01/94  MTS  TKT-0388      - EMPLOYEE VALIDATION ADDED.     *
003000*  08/11/98  JQA  TKT-0502      - Y2K: WINDOWED CENTURY FIX ON   *
003100*                                 THE SYSTEM DATE ACCEPT.        *
003200*  02/02/99  JQA  TKT-0502      - Y2K REGRESSION RUN SIGNED OFF. *
003300*  10/09/04  RLW  TKT-0671      - REASSIGNED TO THE COFFEE SHOP  *
003400*                                 CONVERSION PROJECT - CARDS     *
003500*                                 RENAMED TO INGREDIENT/STOCK    *
003600*                                 VOCABULARY.                    *
003700*  06/21/09  PLC  TKT-0802      - LOW-STOCK SCAN ADDED AT CLOSE, *
003800*                                 STRICT LESS-THAN RULE PER THE  *
003900*                                 OPERATIONS DASHBOARD SPEC.     *
004000*  02/06/24  RLW  TKT-1091      - REBUILT AGAINST THE CURRENT    *
004100*                                 RECORD LAYOUTS (CSCPY-*).      *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-390.
004600 OBJECT-COMPUTER.  IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS NEXT-PAGE.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT EMPLOYEE-FILE ASSIGN TO UT-S-EMPMSTR
005300         ORGANIZATION IS SEQUENTIAL
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS WS-EMP-STATUS.
005600
005700     SELECT INGREDIENT-FILE ASSIGN TO UT-S-INGMSTR
005800         ORGANIZATION IS SEQUENTIAL
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS WS-ING-STATUS.
006100
006200     SELECT TRX-REQUEST-FILE ASSIGN TO UT-S-ITRNREQ
006300         ORGANIZATION IS SEQUENTIAL
006400         ACCESS MODE IS SEQUENTIAL
006500         FILE STATUS IS WS-ITR-STATUS.
006600
006700     SELECT JOURNAL-FILE ASSIGN TO UT-S-ITRNJRN
006800         ORGANIZATION IS SEQUENTIAL
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS WS-JRN-STATUS.
007100
007200     SELECT ERROR-LOG-FILE ASSIGN TO UT-S-ERRLOG
007300         ORGANIZATION IS SEQUENTIAL
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS WS-ERR-STATUS.
007600*
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  EMPLOYEE-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 100 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS CSM-EMPLOYEE-REC.
008500 COPY CSCPY-EMP.
008600
008700 FD  INGREDIENT-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 110 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS CSM-INGREDIENT-REC.
009300 COPY CSCPY-ING.
009400
009500 FD  TRX-REQUEST-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 88 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS CSM-INV-TRX-REQ-REC.
010100 COPY CSCPY-ITR.
010200
010300 FD  JOURNAL-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 100 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS CSM-INGR-TRX-REC.
010900 COPY CSCPY-ITX.
011000
011100 FD  ERROR-LOG-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 103 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS CSM-EXCEPTION-REC.
011700 COPY CSCPY-ERR.
011800*
011900 WORKING-STORAGE SECTION.
012000*
012100 01  WS-SWITCHES.
012200     05  WS-EMP-EOF-SW            PIC X(03)  VALUE 'NO '.
012300         88  EMP-EOF                         VALUE 'YES'.
012400     05  WS-ING-EOF-SW            PIC X(03)  VALUE 'NO '.
012500         88  ING-EOF                         VALUE 'YES'.
012600     05  WS-ITR-EOF-SW            PIC X(03)  VALUE 'NO '.
012700         88  ITR-EOF                         VALUE 'YES'.
012800     05  WS-EMP-FOUND-SW          PIC X(03)  VALUE 'NO '.
012900         88  EMP-FOUND                       VALUE 'YES'.
013000     05  WS-ING-FOUND-SW          PIC X(03)  VALUE 'NO '.
013100         88  ING-FOUND                       VALUE 'YES'.
013150     05  FILLER                   PIC X(04).
013200*
013300 01  WS-FILE-STATUSES.
013400     05  WS-EMP-STATUS            PIC X(02).
013500     05  WS-ING-STATUS            PIC X(02).
013600     05  WS-ITR-STATUS            PIC X(02).
013700     05  WS-JRN-STATUS            PIC X(02).
013800     05  WS-ERR-STATUS            PIC X(02).
013850     05  FILLER                   PIC X(04).
013900*
014000 01  WS-COUNTERS.
014100     05  WS-EMP-COUNT             PIC 9(05)  COMP  VALUE ZERO.
014200     05  WS-ING-COUNT             PIC 9(05)  COMP  VALUE ZERO.
014300     05  WS-NEXT-TRX-ID           PIC 9(09)  COMP  VALUE ZERO.
014400     05  WS-TRX-OK                PIC 9(07)  COMP  VALUE ZERO.
014500     05  WS-TRX-REJECTED          PIC 9(07)  COMP  VALUE ZERO.
014600     05  WS-LOW-STOCK-COUNT       PIC 9(05)  COMP  VALUE ZERO.
014650     05  FILLER                   PIC X(04).
014700*
014800 01  WS-EMPLOYEE-TABLE.
014900     05  WS-EMP-ENTRY OCCURS 1 TO 500 TIMES
015000                      DEPENDING ON WS-EMP-COUNT
015100                      ASCENDING KEY IS WS-EMP-ID-T
015200                      INDEXED BY WS-EMP-IDX.
015300         10  WS-EMP-ID-T          PIC 9(09).
015350         10  FILLER               PIC X(04).
015400*
015500 01  WS-INGREDIENT-TABLE.
015600     05  WS-ING-ENTRY OCCURS 1 TO 500 TIMES
015700                      DEPENDING ON WS-ING-COUNT
015800                      ASCENDING KEY IS WS-ING-ID-T
015900                      INDEXED BY WS-ING-IDX.
016000         10  WS-ING-ID-T          PIC 9(09).
016100         10  WS-ING-NAME-T        PIC X(30).
016200         10  WS-ING-UNIT-T        PIC X(10).
016300         10  WS-ING-QTY-T         PIC S9(16)V99.
016400         10  WS-ING-MIN-T         PIC S9(16)V99.
016500         10  WS-ING-PRICE-T       PIC S9(16)V99.
016550         10  FILLER               PIC X(04).
016600*
016700 01  WS-TRX-FIELDS.
016800     05  WS-TRX-TYPE              PIC X(06).
016900     05  WS-CURRENT-ING-ID        PIC 9(09).
016950     05  WS-CURRENT-ING-ID-X REDEFINES WS-CURRENT-ING-ID.
016960         10  WS-CING-HIGH          PIC 9(05).
016970         10  WS-CING-LOW           PIC 9(04).
017000     05  WS-CURRENT-EMP-ID        PIC 9(09).
017100     05  WS-SAVE-ING-IDX          PIC 9(05)  COMP  VALUE ZERO.
017150     05  FILLER                   PIC X(04).
017200*
017300 01  WS-DATE-TIME-FIELDS.
017400     05  WS-SYSTEM-DATE           PIC 9(06).
017500     05  WS-SYSTEM-DATE-X REDEFINES WS-SYSTEM-DATE.
017600         10  WS-SYS-YY            PIC 9(02).
017700         10  WS-SYS-MM            PIC 9(02).
017800         10  WS-SYS-DD            PIC 9(02).
017900     05  WS-CENTURY               PIC 9(02) VALUE 20.
018000     05  WS-RUN-DATE              PIC 9(08).
018100     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
018200         10  WS-RUN-YYYY          PIC 9(04).
018300         10  WS-RUN-MM            PIC 9(02).
018400         10  WS-RUN-DD            PIC 9(02).
018500     05  WS-SYSTEM-TIME           PIC 9(08).
018600     05  WS-RUN-TIME              PIC 9(06).
018650     05  FILLER                   PIC X(04).
018700*
018800 PROCEDURE DIVISION.
018900*
019000 000-MAIN-PROCESS.
019100     PERFORM 100-INITIALIZE.
019200     PERFORM 150-LOAD-TABLES.
019300     PERFORM 200-PROCESS-TRANSACTIONS.
019400     PERFORM 600-LOW-STOCK-SCAN.
019500     PERFORM 900-REWRITE-INGREDIENT-MASTER.
019600     PERFORM 950-TERMINATE.
019700     STOP RUN.
019800*
019900 100-INITIALIZE.
020000     OPEN INPUT  EMPLOYEE-FILE
020100                 INGREDIENT-FILE
020200                 TRX-REQUEST-FILE.
020300     OPEN OUTPUT JOURNAL-FILE
020400                 ERROR-LOG-FILE.
020500     ACCEPT WS-SYSTEM-DATE FROM DATE.
020600     ACCEPT WS-SYSTEM-TIME FROM TIME.
020700     IF WS-SYS-YY < 50
020800         MOVE 20 TO WS-CENTURY
020900     ELSE
021000         MOVE 19 TO WS-CENTURY.
021100     MOVE WS-CENTURY  TO WS-RUN-YYYY (1:2).
021200     MOVE WS-SYS-YY   TO WS-RUN-YYYY (3:2).
021300     MOVE WS-SYS-MM   TO WS-RUN-MM.
021400     MOVE WS-SYS-DD   TO WS-RUN-DD.
021500     MOVE WS-SYSTEM-TIME (1:6) TO WS-RUN-TIME.
021600     MOVE ZERO TO WS-NEXT-TRX-ID.
021700*
021800 150-LOAD-TABLES.
021900     PERFORM 151-READ-EMPLOYEE.
022000     PERFORM 152-STORE-EMPLOYEE UNTIL EMP-EOF.
022100     PERFORM 161-READ-INGREDIENT.
022200     PERFORM 162-STORE-INGREDIENT UNTIL ING-EOF.
022300*
022400 151-READ-EMPLOYEE.
022500     READ EMPLOYEE-FILE
022600         AT END MOVE 'YES' TO WS-EMP-EOF-SW.
022700*
022800 152-STORE-EMPLOYEE.
022900     ADD 1 TO WS-EMP-COUNT.
023000     MOVE EMP-ID  TO WS-EMP-ID-T (WS-EMP-COUNT).
023100     PERFORM 151-READ-EMPLOYEE.
023200*
023300 161-READ-INGREDIENT.
023400     READ INGREDIENT-FILE
023500         AT END MOVE 'YES' TO WS-ING-EOF-SW.
023600*
023700 162-STORE-INGREDIENT.
023800     ADD 1 TO WS-ING-COUNT.
023900     MOVE ING-ID             TO WS-ING-ID-T (WS-ING-COUNT).
024000     MOVE ING-NAME           TO WS-ING-NAME-T (WS-ING-COUNT).
024100     MOVE ING-UNIT           TO WS-ING-UNIT-T (WS-ING-COUNT).
024200     MOVE ING-QUANTITY       TO WS-ING-QTY-T (WS-ING-COUNT).
024300     MOVE ING-MINIMUM-STOCK  TO WS-ING-MIN-T (WS-ING-COUNT).
024400     MOVE ING-PRICE-PER-UNIT TO WS-ING-PRICE-T (WS-ING-COUNT).
024500     PERFORM 161-READ-INGREDIENT.
024600*
024700 200-PROCESS-TRANSACTIONS.
024800     PERFORM 210-READ-TRANSACTION.
024900     PERFORM 220-DISPATCH-ONE-TRANSACTION UNTIL ITR-EOF.
025000*
025100 210-READ-TRANSACTION.
025200     READ TRX-REQUEST-FILE
025300         AT END MOVE 'YES' TO WS-ITR-EOF-SW.
025400*
025500 220-DISPATCH-ONE-TRANSACTION.
025600     MOVE ITR-INGREDIENT-ID TO WS-CURRENT-ING-ID.
025700     MOVE ITR-EMPLOYEE-ID   TO WS-CURRENT-EMP-ID.
025800     MOVE ITR-TYPE TO WS-TRX-TYPE.
025810     INSPECT WS-TRX-TYPE CONVERTING
025820         'abcdefghijklmnopqrstuvwxyz' TO
025830         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
025900     PERFORM 230-VALIDATE-EMPLOYEE.
026000     PERFORM 240-VALIDATE-INGREDIENT.
026100     IF EMP-FOUND AND ING-FOUND
026200         EVALUATE WS-TRX-TYPE
026300             WHEN 'IMPORT'
026400                 PERFORM 300-PROCESS-IMPORT
026500             WHEN 'EXPORT'
026600                 PERFORM 350-PROCESS-EXPORT
026700             WHEN OTHER
026800                 MOVE 'TYP '         TO ERL-REASON-CODE
026900                 MOVE 'TRANSACTION TYPE NOT IMPORT OR EXPORT'
027000                                     TO ERL-REASON-TEXT
027100                 MOVE WS-CURRENT-ING-ID TO ERL-REFERENCE-ID
027200                 PERFORM 700-LOG-EXCEPTION
027300                 ADD 1 TO WS-TRX-REJECTED
027400         END-EVALUATE.
027500     PERFORM 210-READ-TRANSACTION.
027600*
027700 230-VALIDATE-EMPLOYEE.
027800     MOVE 'NO ' TO WS-EMP-FOUND-SW.
027900     SEARCH ALL WS-EMP-ENTRY
028000         AT END NEXT SENTENCE
028100         WHEN WS-EMP-ID-T (WS-EMP-IDX) = WS-CURRENT-EMP-ID
028200             MOVE 'YES' TO WS-EMP-FOUND-SW.
028300     IF NOT EMP-FOUND
028400         MOVE 'EMP '             TO ERL-REASON-CODE
028500         MOVE 'EMPLOYEE NOT FOUND FOR TRANSACTION'
028600                                 TO ERL-REASON-TEXT
028700         MOVE WS-CURRENT-EMP-ID  TO ERL-REFERENCE-ID
028800         PERFORM 700-LOG-EXCEPTION
028900         ADD 1 TO WS-TRX-REJECTED.
029000*
029100 240-VALIDATE-INGREDIENT.
029200     MOVE 'NO ' TO WS-ING-FOUND-SW.
029300     SEARCH ALL WS-ING-ENTRY
029400         AT END NEXT SENTENCE
029500         WHEN WS-ING-ID-T (WS-ING-IDX) = WS-CURRENT-ING-ID
029600             MOVE 'YES' TO WS-ING-FOUND-SW
029700             MOVE WS-ING-IDX TO WS-SAVE-ING-IDX.
029800     IF NOT ING-FOUND
029900         MOVE 'ING '             TO ERL-REASON-CODE
030000         MOVE 'INGREDIENT NOT FOUND FOR TRANSACTION'
030100                                 TO ERL-REASON-TEXT
030200         MOVE WS-CURRENT-ING-ID  TO ERL-REFERENCE-ID
030300         PERFORM 700-LOG-EXCEPTION
030400         ADD 1 TO WS-TRX-REJECTED.
030500*
030600 300-PROCESS-IMPORT.
030700     ADD ITR-QUANTITY TO WS-ING-QTY-T (WS-SAVE-ING-IDX).
030800     PERFORM 400-WRITE-JOURNAL.
030900     ADD 1 TO WS-TRX-OK.
031000*
031100 350-PROCESS-EXPORT.
031200     IF WS-ING-QTY-T (WS-SAVE-ING-IDX) < ITR-QUANTITY
031300         MOVE 'STK '             TO ERL-REASON-CODE
031400         MOVE 'INSUFFICIENT STOCK FOR EXPORT TRANSACTION'
031500                                 TO ERL-REASON-TEXT
031600         MOVE WS-CURRENT-ING-ID  TO ERL-REFERENCE-ID
031700         PERFORM 700-LOG-EXCEPTION
031800         ADD 1 TO WS-TRX-REJECTED
031900     ELSE
032000         SUBTRACT ITR-QUANTITY FROM WS-ING-QTY-T (WS-SAVE-ING-IDX)
032100         PERFORM 400-WRITE-JOURNAL
032200         ADD 1 TO WS-TRX-OK.
032300*
032400 400-WRITE-JOURNAL.
032500     ADD 1 TO WS-NEXT-TRX-ID.
032600     MOVE WS-NEXT-TRX-ID     TO TRX-ID.
032700     MOVE WS-CURRENT-ING-ID  TO TRX-INGREDIENT-ID.
032800     MOVE WS-CURRENT-EMP-ID  TO TRX-EMPLOYEE-ID.
032900     MOVE WS-TRX-TYPE        TO TRX-TYPE.
033000     MOVE ITR-QUANTITY       TO TRX-QUANTITY.
033100     MOVE WS-RUN-DATE        TO TRX-DATE.
033200     MOVE ITR-NOTES          TO TRX-NOTES.
033300     WRITE CSM-INGR-TRX-REC.
033400*
033500 600-LOW-STOCK-SCAN.
033600     PERFORM 610-CHECK-ONE-INGREDIENT
033700         VARYING WS-ING-IDX FROM 1 BY 1
033800         UNTIL WS-ING-IDX > WS-ING-COUNT.
033900     DISPLAY 'CSCBL-INVTRX LOW STOCK ITEMS - ' WS-LOW-STOCK-COUNT.
034000*
034100 610-CHECK-ONE-INGREDIENT.
034200     IF WS-ING-QTY-T (WS-ING-IDX) < WS-ING-MIN-T (WS-ING-IDX)
034300         ADD 1 TO WS-LOW-STOCK-COUNT
034400         MOVE 'LOW '             TO ERL-REASON-CODE
034500         MOVE 'INGREDIENT BELOW MINIMUM STOCK LEVEL'
034600                                 TO ERL-REASON-TEXT
034700         MOVE WS-ING-ID-T (WS-ING-IDX) TO ERL-REFERENCE-ID
034800         PERFORM 700-LOG-EXCEPTION.
034900*
035000 700-LOG-EXCEPTION.
035100     MOVE WS-RUN-DATE     TO ERL-RUN-DATE.
035200     MOVE WS-RUN-TIME     TO ERL-RUN-TIME.
035300     MOVE 'INVTRX  '      TO ERL-PROGRAM-ID.
035400     WRITE CSM-EXCEPTION-REC.
035500*
035600 900-REWRITE-INGREDIENT-MASTER.
035700     CLOSE INGREDIENT-FILE.
035800     OPEN OUTPUT INGREDIENT-FILE.
035900     PERFORM 910-REWRITE-ONE-INGREDIENT
036000         VARYING WS-ING-IDX FROM 1 BY 1
036100         UNTIL WS-ING-IDX > WS-ING-COUNT.
036200     CLOSE INGREDIENT-FILE.
036300*
036400 910-REWRITE-ONE-INGREDIENT.
036500     MOVE WS-ING-ID-T (WS-ING-IDX)     TO ING-ID.
036600     MOVE WS-ING-NAME-T (WS-ING-IDX)   TO ING-NAME.
036700     MOVE WS-ING-UNIT-T (WS-ING-IDX)   TO ING-UNIT.
036800     MOVE WS-ING-QTY-T (WS-ING-IDX)    TO ING-QUANTITY.
036900     MOVE WS-ING-MIN-T (WS-ING-IDX)    TO ING-MINIMUM-STOCK.
037000     MOVE WS-ING-PRICE-T (WS-ING-IDX)  TO ING-PRICE-PER-UNIT.
037100     WRITE CSM-INGREDIENT-REC.
037200*
037300 950-TERMINATE.
037400     CLOSE EMPLOYEE-FILE
037500           TRX-REQUEST-FILE
037600           JOURNAL-FILE
037700           ERROR-LOG-FILE.
037800     DISPLAY 'CSCBL-INVTRX TRANSACTIONS OK  - ' WS-TRX-OK.
037900     DISPLAY 'CSCBL-INVTRX TRANSACTIONS REJ - ' WS-TRX-REJECTED.
