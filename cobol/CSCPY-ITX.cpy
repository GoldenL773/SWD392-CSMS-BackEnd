000100******************************************************************
000200*  CSCPY-ITX   -  INGREDIENT-TRANSACTION JOURNAL RECORD LAYOUT   *
000300*  APPEND-ONLY.  ONE ROW PER IMPORT/EXPORT MOVEMENT POSTED BY    *
000400*  THE INVENTORY TRANSACTION RUN.                                *
000500*  2024-02-06  RLW  TKT-1091  ORIGINAL LAYOUT FOR CSMS BATCH     *
000600******************************************************************
000700 01  CSM-INGR-TRX-REC.
000800     05  TRX-ID                       PIC 9(09).
000900     05  TRX-INGREDIENT-ID            PIC 9(09).
001000     05  TRX-EMPLOYEE-ID              PIC 9(09).
001100     05  TRX-TYPE                     PIC X(06).
001200         88  TRX-IS-IMPORT            VALUE "IMPORT".
001300         88  TRX-IS-EXPORT            VALUE "EXPORT".
001400     05  TRX-QUANTITY                 PIC S9(16)V99.
001500     05  TRX-DATE                     PIC 9(08).
001600     05  TRX-DATE-X REDEFINES TRX-DATE.
001700         10  TRX-DATE-YYYY            PIC 9(04).
001800         10  TRX-DATE-MM              PIC 9(02).
001900         10  TRX-DATE-DD              PIC 9(02).
002000     05  TRX-NOTES                    PIC X(40).
002100     05  FILLER                       PIC X(01).
