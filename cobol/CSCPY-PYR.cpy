000100******************************************************************
000200*  CSCPY-PYR   -  PAYROLL REQUEST RECORD LAYOUT                   *
000300*  TRANSACTION-CARD STYLE, MODELLED ON THE SHOP'S OLDER REPORT    *
000400*  CONTROL CARDS.  'R' RUNS THE MONTHLY SALARY COMPUTATION FOR    *
000500*  ONE EMPLOYEE, 'A' ADJUSTS BONUS/DEDUCTION ON AN EXISTING ROW,  *
000600*  'P' MARKS A SALARY ROW PAID.                                   *
000700*  2024-02-06  RLW  TKT-1091  ORIGINAL LAYOUT FOR CSMS BATCH     *
000800******************************************************************
000900 01  CSM-PAYROLL-REQ-REC.
001000     05  PYR-REC-TYPE                 PIC X(01).
001100         88  PYR-IS-RUN               VALUE "R".
001200         88  PYR-IS-ADJUST            VALUE "A".
001300         88  PYR-IS-PAY               VALUE "P".
001400     05  PYR-EMPLOYEE-ID              PIC 9(09).
001500     05  PYR-MONTH                    PIC 9(02).
001600     05  PYR-YEAR                     PIC 9(04).
001700     05  PYR-NEW-BONUS                PIC S9(16)V99.
001800     05  PYR-NEW-DEDUCTION            PIC S9(16)V99.
001900     05  PYR-CHANGED-BY               PIC 9(09).
002000     05  FILLER                       PIC X(22).
