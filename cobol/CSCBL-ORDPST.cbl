000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CSCBL-ORDPST.
000300 AUTHOR.         R L WHITFIELD.
000400 INSTALLATION.   DATA PROCESSING CENTER.
000500 DATE-WRITTEN.   03/14/89.
000600 DATE-COMPILED.  03/14/89.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  REMARKS.                                                      *
001100*                                                                *
001200*      ORDER POSTING ENGINE FOR THE COFFEE SHOP BATCH SUITE.     *
001300*      READS HEADER/LINE ORDER-REQUEST CARDS, VALIDATES THE      *
001400*      TAKING EMPLOYEE AND EACH PRODUCT LINE, DEPLETES THE       *
001500*      INGREDIENT MASTER ACCORDING TO THE PRODUCT RECIPE, AND    *
001600*      WRITES THE RESULTING ORDER AND ORDER-ITEM RECORDS.        *
001700*      ALSO APPLIES ORDER STATUS-UPDATE CARDS AGAINST THE        *
001800*      ORDER FILE AND REWRITES THE INGREDIENT MASTER AT CLOSE.   *
001900*                                                                *
002000*      INPUT  - EMPMSTR, PRDMSTR, INGMSTR, RECPMSTR, ORDREQ,     *
002100*               STUPD                                           *
002200*      OUTPUT - ORDRFIL (I-O), ORDITEM, INGMSTR (REWRITTEN),     *
002300*               ERRLOG                                          *
002400******************************************************************
002500*  CHANGE LOG.                                                   *
002600*  ------------------------------------------------------------  *
002700*  03/14/89  RLW  ORIGINAL      - ORIGINAL STOCK-ROOM ORDER      *
002800*                                 POSTING PROGRAM, WRITTEN FOR   *
002900*                                 THE OLD SUPPLY-DEPOT SYSTEM.   *
003000*  09/02/89  RLW  TKT-0114      - ADDED ERROR LOG OUTPUT FILE.   *
003100*  02/11/90  DKP  TKT-0188      - RECIPE EXPLOSION LOGIC ADDED   *
003200*                                 FOR MULTI-INGREDIENT ITEMS.    *
003300*  07/19/91  DKP  TKT-0241      - STATUS-UPDATE CARD SUPPORT.    *
003400*  05/03/93  MTS  TKT-0355      - INDEXED ORDER MASTER (WAS      *
003500*                                 SEQUENTIAL) TO SUPPORT RANDOM  *
003600*                                 REWRITE ON STATUS CHANGE.      *
003700*  11/28/95  MTS  TKT-0409      - EMPLOYEE VALIDATION TIGHTENED. *
003800*  08/06/98  JQA  TKT-0502      - Y2K: WINDOWED CENTURY FIX ON   *
003900*                                 THE SYSTEM DATE ACCEPT - DATES *
004000*                                 BELOW WINDOW YEAR 50 ASSUMED   *
004100*                                 20XX, OTHERWISE 19XX.          *
004200*  01/14/99  JQA  TKT-0502      - Y2K REGRESSION RUN SIGNED OFF. *
004300*  03/30/01  MTS  TKT-0588      - FILLER REALIGNED ON ORDER      *
004400*                                 RECORD AFTER LAYOUT REVIEW.    *
004500*  10/02/04  RLW  TKT-0671      - REASSIGNED TO THE COFFEE SHOP  *
004600*                                 CONVERSION PROJECT - SUPPLY-   *
004700*                                 DEPOT FIELDS RENAMED TO SHOP   *
004800*                                 VOCABULARY (PRODUCT/RECIPE).   *
004900*  06/21/09  PLC  TKT-0802      - RECIPE DEPLETION NOW APPLIED   *
005000*                                 LINE BY LINE, NOT ROLLED BACK  *
005100*                                 ON A LATER LINE REJECTION -    *
005200*                                 MATCHES CURRENT SHOP POLICY.   *
005300*  02/06/24  RLW  TKT-1091      - REBUILT AGAINST THE CURRENT    *
005400*                                 RECORD LAYOUTS (CSCPY-*).      *
005500*  06/18/24  RLW  TKT-1143      - ORDER NOTES FIELD CARRIED      *
005600*                                 THROUGH ON AUTO-CANCEL.        *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.  IBM-390.
006100 OBJECT-COMPUTER.  IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS NEXT-PAGE.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT EMPLOYEE-FILE ASSIGN TO UT-S-EMPMSTR
006800         ORGANIZATION IS SEQUENTIAL
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS WS-EMP-STATUS.
007100
007200     SELECT PRODUCT-FILE ASSIGN TO UT-S-PRDMSTR
007300         ORGANIZATION IS SEQUENTIAL
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS WS-PRD-STATUS.
007600
007700     SELECT INGREDIENT-FILE ASSIGN TO UT-S-INGMSTR
007800         ORGANIZATION IS SEQUENTIAL
007900         ACCESS MODE IS SEQUENTIAL
008000         FILE STATUS IS WS-ING-STATUS.
008100
008200     SELECT RECIPE-FILE ASSIGN TO UT-S-RECPMSTR
008300         ORGANIZATION IS SEQUENTIAL
008400         ACCESS MODE IS SEQUENTIAL
008500         FILE STATUS IS WS-REC-STATUS.
008600
008700     SELECT ORDER-REQUEST-FILE ASSIGN TO UT-S-ORDREQ
008800         ORGANIZATION IS SEQUENTIAL
008900         ACCESS MODE IS SEQUENTIAL
009000         FILE STATUS IS WS-ORQ-STATUS.
009100
009200     SELECT STATUS-UPDATE-FILE ASSIGN TO UT-S-STUPD
009300         ORGANIZATION IS SEQUENTIAL
009400         ACCESS MODE IS SEQUENTIAL
009500         FILE STATUS IS WS-SUR-STATUS.
009600
009700     SELECT ORDER-FILE ASSIGN TO ORDRFIL
009800         ORGANIZATION IS INDEXED
009900         ACCESS MODE IS DYNAMIC
010000         RECORD KEY IS ORD-ID
010100         FILE STATUS IS WS-ORD-STATUS.
010200
010300     SELECT ORDER-ITEM-FILE ASSIGN TO UT-S-ORDITEM
010400         ORGANIZATION IS SEQUENTIAL
010500         ACCESS MODE IS SEQUENTIAL
010600         FILE STATUS IS WS-OIT-STATUS.
010700
010800     SELECT ERROR-LOG-FILE ASSIGN TO UT-S-ERRLOG
010900         ORGANIZATION IS SEQUENTIAL
011000         ACCESS MODE IS SEQUENTIAL
011100         FILE STATUS IS WS-ERR-STATUS.
011200*
011300 DATA DIVISION.
011400 FILE SECTION.
011500 FD  EMPLOYEE-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 100 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS CSM-EMPLOYEE-REC.
012100 COPY CSCPY-EMP.
012200
012300 FD  PRODUCT-FILE
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 90 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS CSM-PRODUCT-REC.
012900 COPY CSCPY-PRD.
013000
013100 FD  INGREDIENT-FILE
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 110 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS CSM-INGREDIENT-REC.
013700 COPY CSCPY-ING.
013800
013900 FD  RECIPE-FILE
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 40 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS CSM-RECIPE-REC.
014500 COPY CSCPY-REC.
014600
014700 FD  ORDER-REQUEST-FILE
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 80 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS CSM-ORDER-REQ-REC.
015300 COPY CSCPY-ORQ.
015400
015500 FD  STATUS-UPDATE-FILE
015600     RECORDING MODE IS F
015700     LABEL RECORDS ARE STANDARD
015800     RECORD CONTAINS 80 CHARACTERS
015900     BLOCK CONTAINS 0 RECORDS
016000     DATA RECORD IS CSM-STATUS-UPD-REC.
016100 COPY CSCPY-SUR.
016200
016300 FD  ORDER-FILE
016400     RECORD CONTAINS 130 CHARACTERS
016500     DATA RECORD IS CSM-ORDER-REC.
016600 COPY CSCPY-ORD.
016700
016800 FD  ORDER-ITEM-FILE
016900     RECORDING MODE IS F
017000     LABEL RECORDS ARE STANDARD
017100     RECORD CONTAINS 60 CHARACTERS
017200     BLOCK CONTAINS 0 RECORDS
017300     DATA RECORD IS CSM-ORDER-ITEM-REC.
017400 COPY CSCPY-OIT.
017500
017600 FD  ERROR-LOG-FILE
017700     RECORDING MODE IS F
017800     LABEL RECORDS ARE STANDARD
017900     RECORD CONTAINS 103 CHARACTERS
018000     BLOCK CONTAINS 0 RECORDS
018100     DATA RECORD IS CSM-EXCEPTION-REC.
018200 COPY CSCPY-ERR.
018300*
018400 WORKING-STORAGE SECTION.
018500*
018600 01  WS-SWITCHES.
018700     05  WS-EMP-EOF-SW            PIC X(03)  VALUE 'NO '.
018800         88  EMP-EOF                         VALUE 'YES'.
018900     05  WS-PRD-EOF-SW            PIC X(03)  VALUE 'NO '.
019000         88  PRD-EOF                         VALUE 'YES'.
019100     05  WS-ING-EOF-SW            PIC X(03)  VALUE 'NO '.
019200         88  ING-EOF                         VALUE 'YES'.
019300     05  WS-REC-EOF-SW            PIC X(03)  VALUE 'NO '.
019400         88  RCP-EOF                         VALUE 'YES'.
019500     05  WS-ORQ-EOF-SW            PIC X(03)  VALUE 'NO '.
019600         88  ORQ-EOF                         VALUE 'YES'.
019700     05  WS-SUR-EOF-SW            PIC X(03)  VALUE 'NO '.
019800         88  SUR-EOF                         VALUE 'YES'.
019900     05  WS-ORDER-REJECTED-SW     PIC X(03)  VALUE 'NO '.
020000         88  ORDER-REJECTED                  VALUE 'YES'.
020100     05  WS-PRD-FOUND-SW          PIC X(03)  VALUE 'NO '.
020200         88  PRD-FOUND                       VALUE 'YES'.
020300     05  WS-ING-FOUND-SW          PIC X(03)  VALUE 'NO '.
020400         88  ING-FOUND                       VALUE 'YES'.
020500     05  WS-EMP-FOUND-SW          PIC X(03)  VALUE 'NO '.
020600         88  EMP-FOUND                       VALUE 'YES'.
020650     05  FILLER                   PIC X(04).
020700*
020800 01  WS-FILE-STATUSES.
020900     05  WS-EMP-STATUS            PIC X(02).
021000     05  WS-PRD-STATUS            PIC X(02).
021100     05  WS-ING-STATUS            PIC X(02).
021200     05  WS-REC-STATUS            PIC X(02).
021300     05  WS-ORQ-STATUS            PIC X(02).
021400     05  WS-SUR-STATUS            PIC X(02).
021500     05  WS-ORD-STATUS            PIC X(02).
021600     05  WS-OIT-STATUS            PIC X(02).
021700     05  WS-ERR-STATUS            PIC X(02).
021750     05  FILLER                   PIC X(04).
021800*
021900 01  WS-COUNTERS.
022000     05  WS-EMP-COUNT             PIC 9(05)  COMP  VALUE ZERO.
022100     05  WS-PRD-COUNT             PIC 9(05)  COMP  VALUE ZERO.
022200     05  WS-ING-COUNT             PIC 9(05)  COMP  VALUE ZERO.
022300     05  WS-REC-COUNT             PIC 9(05)  COMP  VALUE ZERO.
022400     05  WS-LINE-COUNT            PIC 9(03)  COMP  VALUE ZERO.
022500     05  WS-REC-IDX               PIC 9(05)  COMP  VALUE ZERO.
022600     05  WS-SAVE-PRD-IDX          PIC 9(05)  COMP  VALUE ZERO.
022700     05  WS-NEXT-ORDER-ID         PIC 9(09)  COMP  VALUE ZERO.
022800     05  WS-NEXT-TRX-ID           PIC 9(09)  COMP  VALUE ZERO.
022900     05  WS-ORDERS-POSTED         PIC 9(07)  COMP  VALUE ZERO.
023000     05  WS-ORDERS-REJECTED       PIC 9(07)  COMP  VALUE ZERO.
023100     05  WS-STUPD-OK              PIC 9(07)  COMP  VALUE ZERO.
023200     05  WS-STUPD-ERR             PIC 9(07)  COMP  VALUE ZERO.
023250     05  FILLER                   PIC X(04).
023300*
023400 01  WS-EMPLOYEE-TABLE.
023500     05  WS-EMP-ENTRY OCCURS 1 TO 500 TIMES
023600                      DEPENDING ON WS-EMP-COUNT
023700                      ASCENDING KEY IS WS-EMP-ID-T
023800                      INDEXED BY WS-EMP-IDX.
023900         10  WS-EMP-ID-T          PIC 9(09).
024000         10  WS-EMP-STATUS-T      PIC X(10).
024050         10  FILLER               PIC X(04).
024100*
024200 01  WS-PRODUCT-TABLE.
024300     05  WS-PRD-ENTRY OCCURS 1 TO 300 TIMES
024400                      DEPENDING ON WS-PRD-COUNT
024500                      ASCENDING KEY IS WS-PRD-ID-T
024600                      INDEXED BY WS-PRD-IDX.
024700         10  WS-PRD-ID-T          PIC 9(09).
024800         10  WS-PRD-STATUS-T      PIC X(12).
024900         10  WS-PRD-PRICE-T       PIC S9(16)V99.
024950         10  FILLER               PIC X(04).
025000*
025100 01  WS-INGREDIENT-TABLE.
025200     05  WS-ING-ENTRY OCCURS 1 TO 500 TIMES
025300                      DEPENDING ON WS-ING-COUNT
025400                      ASCENDING KEY IS WS-ING-ID-T
025500                      INDEXED BY WS-ING-IDX.
025600         10  WS-ING-ID-T          PIC 9(09).
025700         10  WS-ING-NAME-T        PIC X(30).
025800         10  WS-ING-UNIT-T        PIC X(10).
025900         10  WS-ING-QTY-T         PIC S9(16)V99.
026000         10  WS-ING-MIN-T         PIC S9(16)V99.
026100         10  WS-ING-PRICE-T       PIC S9(16)V99.
026150         10  FILLER               PIC X(04).
026200*
026300 01  WS-RECIPE-TABLE.
026400     05  WS-REC-ENTRY OCCURS 1 TO 2000 TIMES
026500                      DEPENDING ON WS-REC-COUNT
026600                      INDEXED BY WS-RCX-IDX.
026700         10  WS-REC-PRD-T         PIC 9(09).
026800         10  WS-REC-ING-T         PIC 9(09).
026900         10  WS-REC-QTY-T         PIC S9(16)V99.
026950         10  FILLER               PIC X(04).
027000*
027100 01  WS-ORDER-ITEM-BUFFER.
027200     05  WS-OIT-ENTRY OCCURS 50 TIMES
027300                      INDEXED BY WS-OIT-IDX.
027400         10  WS-OIT-PRD-T         PIC 9(09).
027500         10  WS-OIT-QTY-T         PIC 9(05).
027600         10  WS-OIT-PRICE-T       PIC S9(16)V99.
027700         10  WS-OIT-SUBTOT-T      PIC S9(16)V99.
027750         10  FILLER               PIC X(04).
027800*
027900 01  WS-ORDER-FIELDS.
028000     05  WS-ORDER-TOTAL           PIC S9(16)V99 VALUE ZERO.
028050     05  WS-ORDER-TOTAL-X REDEFINES WS-ORDER-TOTAL.
028060         10  WS-ORT-WHOLE         PIC S9(16).
028070         10  WS-ORT-CENTS         PIC 9(02).
028100     05  WS-LINE-REQUIRED         PIC S9(16)V99 VALUE ZERO.
028200     05  WS-CURRENT-EMP-ID        PIC 9(09).
028300     05  WS-CURRENT-PRD-ID        PIC 9(09).
028350     05  FILLER                   PIC X(04).
028400*
028500 01  WS-DATE-TIME-FIELDS.
028600     05  WS-SYSTEM-DATE           PIC 9(06).
028700     05  WS-SYSTEM-DATE-X REDEFINES WS-SYSTEM-DATE.
028800         10  WS-SYS-YY            PIC 9(02).
028900         10  WS-SYS-MM            PIC 9(02).
029000         10  WS-SYS-DD            PIC 9(02).
029100     05  WS-CENTURY               PIC 9(02) VALUE 20.
029200     05  WS-RUN-DATE              PIC 9(08).
029300     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
029400         10  WS-RUN-YYYY          PIC 9(04).
029500         10  WS-RUN-MM            PIC 9(02).
029600         10  WS-RUN-DD            PIC 9(02).
029700     05  WS-SYSTEM-TIME           PIC 9(08).
029800     05  WS-RUN-TIME              PIC 9(06).
029850     05  FILLER                   PIC X(04).
029900*
030000 01  WS-NEW-STATUS-GRP.
030010     05  WS-NEW-STATUS            PIC X(10).
030020     05  FILLER                   PIC X(04).
030100*
030200 PROCEDURE DIVISION.
030300*
030400 000-MAIN-PROCESS.
030500     PERFORM 100-INITIALIZE THRU 100-EXIT.
030600     PERFORM 200-LOAD-TABLES THRU 200-EXIT.
030700     PERFORM 300-PROCESS-ORDER-REQUESTS THRU 300-EXIT.
030800     PERFORM 360-APPLY-STATUS-UPDATES THRU 360-EXIT.
030900     PERFORM 900-REWRITE-INGREDIENT-MASTER THRU 900-EXIT.
031000     PERFORM 950-TERMINATE THRU 950-EXIT.
031100     STOP RUN.
031200*
031300 100-INITIALIZE.
031400     OPEN INPUT  EMPLOYEE-FILE
031500                 PRODUCT-FILE
031600                 INGREDIENT-FILE
031700                 RECIPE-FILE
031800                 ORDER-REQUEST-FILE
031900                 STATUS-UPDATE-FILE.
032000     OPEN OUTPUT ORDER-ITEM-FILE
032100                 ERROR-LOG-FILE.
032200     OPEN I-O    ORDER-FILE.
032300     ACCEPT WS-SYSTEM-DATE FROM DATE.
032400     ACCEPT WS-SYSTEM-TIME FROM TIME.
032500     IF WS-SYS-YY < 50
032600         MOVE 20 TO WS-CENTURY
032700     ELSE
032800         MOVE 19 TO WS-CENTURY.
032900     MOVE WS-CENTURY  TO WS-RUN-YYYY (1:2).
033000     MOVE WS-SYS-YY   TO WS-RUN-YYYY (3:2).
033100     MOVE WS-SYS-MM   TO WS-RUN-MM.
033200     MOVE WS-SYS-DD   TO WS-RUN-DD.
033300     MOVE WS-SYSTEM-TIME (1:6) TO WS-RUN-TIME.
033400     MOVE ZERO TO WS-NEXT-ORDER-ID.
033500     MOVE ZERO TO WS-NEXT-TRX-ID.
033550*
033560 100-EXIT.
033570     EXIT.
033600*
033700 200-LOAD-TABLES.
033800     PERFORM 210-LOAD-EMPLOYEES THRU 210-EXIT.
033900     PERFORM 220-LOAD-PRODUCTS THRU 220-EXIT.
034000     PERFORM 230-LOAD-INGREDIENTS THRU 230-EXIT.
034100     PERFORM 240-LOAD-RECIPES THRU 240-EXIT.
034150*
034160 200-EXIT.
034170     EXIT.
034200*
034300 210-LOAD-EMPLOYEES.
034400     PERFORM 211-READ-EMPLOYEE THRU 211-EXIT.
034500     PERFORM 212-STORE-EMPLOYEE THRU 212-EXIT UNTIL EMP-EOF.
034550*
034560 210-EXIT.
034570     EXIT.
034600*
034700 211-READ-EMPLOYEE.
034800     READ EMPLOYEE-FILE
034810         AT END MOVE 'YES' TO WS-EMP-EOF-SW
034820             GO TO 211-EXIT.
034900*
034910 211-EXIT.
034920     EXIT.
035000*
035100 212-STORE-EMPLOYEE.
035200     ADD 1 TO WS-EMP-COUNT.
035300     MOVE EMP-ID       TO WS-EMP-ID-T (WS-EMP-COUNT).
035400     MOVE EMP-STATUS   TO WS-EMP-STATUS-T (WS-EMP-COUNT).
035500     PERFORM 211-READ-EMPLOYEE THRU 211-EXIT.
035550*
035560 212-EXIT.
035570     EXIT.
035600*
035700 220-LOAD-PRODUCTS.
035800     PERFORM 221-READ-PRODUCT THRU 221-EXIT.
035900     PERFORM 222-STORE-PRODUCT THRU 222-EXIT UNTIL PRD-EOF.
035950*
035960 220-EXIT.
035970     EXIT.
036000*
036100 221-READ-PRODUCT.
036200     READ PRODUCT-FILE
036210         AT END MOVE 'YES' TO WS-PRD-EOF-SW
036220             GO TO 221-EXIT.
036300*
036310 221-EXIT.
036320     EXIT.
036400*
036500 222-STORE-PRODUCT.
036600     ADD 1 TO WS-PRD-COUNT.
036700     MOVE PRD-ID       TO WS-PRD-ID-T (WS-PRD-COUNT).
036800     MOVE PRD-STATUS   TO WS-PRD-STATUS-T (WS-PRD-COUNT).
036810     INSPECT WS-PRD-STATUS-T (WS-PRD-COUNT) CONVERTING
036820         'abcdefghijklmnopqrstuvwxyz' TO
036830         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
036900     MOVE PRD-PRICE    TO WS-PRD-PRICE-T (WS-PRD-COUNT).
037000     PERFORM 221-READ-PRODUCT THRU 221-EXIT.
037050*
037060 222-EXIT.
037070     EXIT.
037100*
037200 230-LOAD-INGREDIENTS.
037300     PERFORM 231-READ-INGREDIENT THRU 231-EXIT.
037400     PERFORM 232-STORE-INGREDIENT THRU 232-EXIT UNTIL ING-EOF.
037450*
037460 230-EXIT.
037470     EXIT.
037500*
037600 231-READ-INGREDIENT.
037700     READ INGREDIENT-FILE
037710         AT END MOVE 'YES' TO WS-ING-EOF-SW
037720             GO TO 231-EXIT.
037900*
037910 231-EXIT.
037920     EXIT.
038000*
038100 232-STORE-INGREDIENT.
038200     ADD 1 TO WS-ING-COUNT.
038300     MOVE ING-ID           TO WS-ING-ID-T (WS-ING-COUNT).
038400     MOVE ING-NAME         TO WS-ING-NAME-T (WS-ING-COUNT).
038500     MOVE ING-UNIT         TO WS-ING-UNIT-T (WS-ING-COUNT).
038600     MOVE ING-QUANTITY     TO WS-ING-QTY-T (WS-ING-COUNT).
038700     MOVE ING-MINIMUM-STOCK TO WS-ING-MIN-T (WS-ING-COUNT).
038800     MOVE ING-PRICE-PER-UNIT TO WS-ING-PRICE-T (WS-ING-COUNT).
038850     PERFORM 231-READ-INGREDIENT THRU 231-EXIT.
038880*
038890 232-EXIT.
038895     EXIT.
038900*
039000 240-LOAD-RECIPES.
039100     PERFORM 241-READ-RECIPE THRU 241-EXIT.
039200     PERFORM 242-STORE-RECIPE THRU 242-EXIT UNTIL RCP-EOF.
039250*
039260 240-EXIT.
039270     EXIT.
039300*
039400 241-READ-RECIPE.
039500     READ RECIPE-FILE
039510         AT END MOVE 'YES' TO WS-REC-EOF-SW
039520             GO TO 241-EXIT.
039700*
039710 241-EXIT.
039720     EXIT.
039800*
039900 242-STORE-RECIPE.
040000     ADD 1 TO WS-REC-COUNT.
040100     MOVE REC-PRODUCT-ID    TO WS-REC-PRD-T (WS-REC-COUNT).
040150     MOVE REC-INGREDIENT-ID TO WS-REC-ING-T (WS-REC-COUNT).
040200     MOVE REC-QTY-REQUIRED  TO WS-REC-QTY-T (WS-REC-COUNT).
040250     PERFORM 241-READ-RECIPE THRU 241-EXIT.
040280*
040290 242-EXIT.
040295     EXIT.
040300*
040500 300-PROCESS-ORDER-REQUESTS.
040600     PERFORM 310-READ-ORDER-REQUEST THRU 310-EXIT.
040700     PERFORM 320-PROCESS-ONE-ORDER THRU 320-EXIT UNTIL ORQ-EOF.
040750*
040760 300-EXIT.
040770     EXIT.
040800*
040900 310-READ-ORDER-REQUEST.
041000     READ ORDER-REQUEST-FILE
041010         AT END MOVE 'YES' TO WS-ORQ-EOF-SW
041020             GO TO 310-EXIT.
041200*
041210 310-EXIT.
041220     EXIT.
041300*
041400 320-PROCESS-ONE-ORDER.
041500     MOVE 'NO '  TO WS-ORDER-REJECTED-SW.
041600     MOVE ZERO   TO WS-ORDER-TOTAL.
041700     MOVE ZERO   TO WS-LINE-COUNT.
041800     MOVE ORQ-EMPLOYEE-ID TO WS-CURRENT-EMP-ID.
041900     PERFORM 330-VALIDATE-EMPLOYEE THRU 330-EXIT.
042000     PERFORM 310-READ-ORDER-REQUEST THRU 310-EXIT.
042100     PERFORM 340-PROCESS-ONE-LINE THRU 340-EXIT
042150         UNTIL ORQ-EOF OR ORQ-IS-HEADER.
042200     PERFORM 380-FINISH-ORDER THRU 380-EXIT.
042250*
042260 320-EXIT.
042270     EXIT.
042300*
042400 330-VALIDATE-EMPLOYEE.
042500     MOVE 'NO ' TO WS-EMP-FOUND-SW.
042600     SEARCH ALL WS-EMP-ENTRY
042700         AT END NEXT SENTENCE
042800         WHEN WS-EMP-ID-T (WS-EMP-IDX) = WS-CURRENT-EMP-ID
042900             MOVE 'YES' TO WS-EMP-FOUND-SW.
043000     IF NOT EMP-FOUND
043100         MOVE 'EMP '              TO ERL-REASON-CODE
043200         MOVE 'EMPLOYEE NOT FOUND FOR ORDER REQUEST'
043300                                  TO ERL-REASON-TEXT
043400         MOVE WS-CURRENT-EMP-ID   TO ERL-REFERENCE-ID
043500         PERFORM 700-LOG-EXCEPTION THRU 700-EXIT
043600         MOVE 'YES' TO WS-ORDER-REJECTED-SW.
043650*
043660 330-EXIT.
043670     EXIT.
043700*
043800 340-PROCESS-ONE-LINE.
043900     IF NOT ORDER-REJECTED
044000         PERFORM 345-PRICE-AND-DEPLETE-LINE THRU 345-EXIT.
044100     PERFORM 310-READ-ORDER-REQUEST THRU 310-EXIT.
044150*
044160 340-EXIT.
044170     EXIT.
044200*
044300 345-PRICE-AND-DEPLETE-LINE.
044400     MOVE ORQ-PRODUCT-ID TO WS-CURRENT-PRD-ID.
044500     MOVE 'NO ' TO WS-PRD-FOUND-SW.
044600     SEARCH ALL WS-PRD-ENTRY
044700         AT END NEXT SENTENCE
044800         WHEN WS-PRD-ID-T (WS-PRD-IDX) = WS-CURRENT-PRD-ID
044900             MOVE 'YES' TO WS-PRD-FOUND-SW.
045000     IF NOT PRD-FOUND
045100         MOVE 'PRD '             TO ERL-REASON-CODE
045200         MOVE 'PRODUCT NOT FOUND ON ORDER LINE'
045300                                 TO ERL-REASON-TEXT
045400         MOVE WS-CURRENT-PRD-ID  TO ERL-REFERENCE-ID
045500         PERFORM 700-LOG-EXCEPTION THRU 700-EXIT
045600         MOVE 'YES' TO WS-ORDER-REJECTED-SW
045700         GO TO 345-EXIT.
045800     IF WS-PRD-STATUS-T (WS-PRD-IDX) NOT = 'AVAILABLE   '
045900         MOVE 'UNA '             TO ERL-REASON-CODE
046000         MOVE 'PRODUCT NOT AVAILABLE FOR SALE'
046100                                 TO ERL-REASON-TEXT
046200         MOVE WS-CURRENT-PRD-ID  TO ERL-REFERENCE-ID
046300         PERFORM 700-LOG-EXCEPTION THRU 700-EXIT
046400         MOVE 'YES' TO WS-ORDER-REJECTED-SW
046500         GO TO 345-EXIT.
046600     MOVE WS-PRD-IDX TO WS-SAVE-PRD-IDX.
046700     PERFORM 347-SCAN-ONE-RECIPE-ROW THRU 347-EXIT
046800         VARYING WS-REC-IDX FROM 1 BY 1
046900         UNTIL WS-REC-IDX > WS-REC-COUNT OR ORDER-REJECTED.
047000     IF NOT ORDER-REJECTED
047100         PERFORM 350-BUFFER-ORDER-ITEM THRU 350-EXIT.
047200 345-EXIT.
047300     EXIT.
047400*
047500 347-SCAN-ONE-RECIPE-ROW.
047600     IF WS-REC-PRD-T (WS-REC-IDX) = WS-CURRENT-PRD-ID
047700         COMPUTE WS-LINE-REQUIRED ROUNDED =
047800             WS-REC-QTY-T (WS-REC-IDX) * ORQ-QUANTITY
047900         PERFORM 349-DEPLETE-ONE-INGREDIENT THRU 349-EXIT.
047950*
047960 347-EXIT.
047970     EXIT.
048000*
048100 349-DEPLETE-ONE-INGREDIENT.
048200     MOVE 'NO ' TO WS-ING-FOUND-SW.
048300     SEARCH ALL WS-ING-ENTRY
048400         AT END NEXT SENTENCE
048500         WHEN WS-ING-ID-T (WS-ING-IDX) = WS-REC-ING-T (WS-REC-IDX)
048600             MOVE 'YES' TO WS-ING-FOUND-SW.
048700     IF NOT ING-FOUND
048800         MOVE 'ING '             TO ERL-REASON-CODE
048900         MOVE 'RECIPE INGREDIENT NOT ON INGREDIENT MASTER'
049000                                 TO ERL-REASON-TEXT
049100         MOVE WS-REC-ING-T (WS-REC-IDX) TO ERL-REFERENCE-ID
049200         PERFORM 700-LOG-EXCEPTION THRU 700-EXIT
049300         MOVE 'YES' TO WS-ORDER-REJECTED-SW
049400     ELSE
049500         IF WS-ING-QTY-T (WS-ING-IDX) < WS-LINE-REQUIRED
049600             MOVE 'STK '            TO ERL-REASON-CODE
049700             MOVE 'INSUFFICIENT INGREDIENT STOCK FOR LINE'
049800                                    TO ERL-REASON-TEXT
049900             MOVE WS-ING-ID-T (WS-ING-IDX) TO ERL-REFERENCE-ID
050000             PERFORM 700-LOG-EXCEPTION THRU 700-EXIT
050100             MOVE 'YES' TO WS-ORDER-REJECTED-SW
050200         ELSE
050300             SUBTRACT WS-LINE-REQUIRED
050400                 FROM WS-ING-QTY-T (WS-ING-IDX).
050450*
050460 349-EXIT.
050470     EXIT.
050500*
050600 350-BUFFER-ORDER-ITEM.
050700     ADD 1 TO WS-LINE-COUNT.
050800     SET WS-OIT-IDX TO WS-LINE-COUNT.
050900     MOVE WS-CURRENT-PRD-ID       TO WS-OIT-PRD-T (WS-OIT-IDX).
051000     MOVE ORQ-QUANTITY            TO WS-OIT-QTY-T (WS-OIT-IDX).
051100     MOVE WS-PRD-PRICE-T (WS-SAVE-PRD-IDX)
051200                                  TO WS-OIT-PRICE-T (WS-OIT-IDX).
051300     COMPUTE WS-OIT-SUBTOT-T (WS-OIT-IDX) ROUNDED =
051400         WS-PRD-PRICE-T (WS-SAVE-PRD-IDX) * ORQ-QUANTITY.
051500     ADD WS-OIT-SUBTOT-T (WS-OIT-IDX) TO WS-ORDER-TOTAL.
051550*
051560 350-EXIT.
051570     EXIT.
051600*
051700 380-FINISH-ORDER.
051800     IF ORDER-REJECTED OR WS-LINE-COUNT = ZERO
051900         ADD 1 TO WS-ORDERS-REJECTED
052000     ELSE
052100         ADD 1 TO WS-NEXT-ORDER-ID
052200         MOVE WS-NEXT-ORDER-ID    TO ORD-ID
052300         MOVE WS-CURRENT-EMP-ID   TO ORD-EMPLOYEE-ID
052400         MOVE WS-RUN-DATE         TO ORD-DATE
052500         MOVE WS-RUN-TIME         TO ORD-TIME
052600         MOVE WS-ORDER-TOTAL      TO ORD-TOTAL-AMOUNT
052700         MOVE 'PENDING   '        TO ORD-STATUS
052800         MOVE SPACES              TO ORD-NOTES
052900         WRITE CSM-ORDER-REC
053000             INVALID KEY
053100                 MOVE 'WRT '          TO ERL-REASON-CODE
053200                 MOVE 'ORDER WRITE FAILED - DUPLICATE KEY'
053300                                      TO ERL-REASON-TEXT
053400                 MOVE WS-NEXT-ORDER-ID TO ERL-REFERENCE-ID
053500                 PERFORM 700-LOG-EXCEPTION THRU 700-EXIT.
053600         PERFORM 390-WRITE-ORDER-ITEMS THRU 390-EXIT
053700             VARYING WS-OIT-IDX FROM 1 BY 1
053800             UNTIL WS-OIT-IDX > WS-LINE-COUNT.
053900         ADD 1 TO WS-ORDERS-POSTED.
053950*
053960 380-EXIT.
053970     EXIT.
054000*
054100 390-WRITE-ORDER-ITEMS.
054200     MOVE WS-NEXT-ORDER-ID           TO ITM-ORDER-ID.
054300     MOVE WS-OIT-PRD-T (WS-OIT-IDX)   TO ITM-PRODUCT-ID.
054400     MOVE WS-OIT-QTY-T (WS-OIT-IDX)   TO ITM-QUANTITY.
054500     MOVE WS-OIT-PRICE-T (WS-OIT-IDX) TO ITM-PRICE.
054600     MOVE WS-OIT-SUBTOT-T (WS-OIT-IDX) TO ITM-SUBTOTAL.
054700     WRITE CSM-ORDER-ITEM-REC.
054750*
054760 390-EXIT.
054770     EXIT.
054800*
054900 360-APPLY-STATUS-UPDATES.
055000     PERFORM 365-READ-STATUS-UPDATE THRU 365-EXIT.
055100     PERFORM 370-PROCESS-ONE-STATUS-UPDATE THRU 370-EXIT
055150         UNTIL SUR-EOF.
055180*
055190 360-EXIT.
055195     EXIT.
055200*
055300 365-READ-STATUS-UPDATE.
055400     READ STATUS-UPDATE-FILE
055410         AT END MOVE 'YES' TO WS-SUR-EOF-SW
055420             GO TO 365-EXIT.
055600*
055610 365-EXIT.
055620     EXIT.
055700*
055800 370-PROCESS-ONE-STATUS-UPDATE.
055810     MOVE SUR-NEW-STATUS TO WS-NEW-STATUS.
055820     INSPECT WS-NEW-STATUS CONVERTING
055830         'abcdefghijklmnopqrstuvwxyz' TO
055840         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
055900     IF WS-NEW-STATUS = 'PENDING   ' OR 'PROCESSING' OR
056000             'COMPLETED ' OR 'CANCELLED '
056100         MOVE SUR-ORDER-ID TO ORD-ID
056200         READ ORDER-FILE
056300             INVALID KEY
056400                 MOVE 'ORD '            TO ERL-REASON-CODE
056500                 MOVE 'STATUS UPDATE - ORDER NOT FOUND'
056600                                        TO ERL-REASON-TEXT
056700                 MOVE SUR-ORDER-ID      TO ERL-REFERENCE-ID
056800                 PERFORM 700-LOG-EXCEPTION THRU 700-EXIT
056900                 ADD 1 TO WS-STUPD-ERR
057000             NOT INVALID KEY
057100                 MOVE WS-NEW-STATUS TO ORD-STATUS
057200                 REWRITE CSM-ORDER-REC
057300                     INVALID KEY
057400                         PERFORM 700-LOG-EXCEPTION THRU 700-EXIT
057500                         ADD 1 TO WS-STUPD-ERR
057600                     NOT INVALID KEY
057700                         ADD 1 TO WS-STUPD-OK.
057800     ELSE
057900         MOVE 'STS '             TO ERL-REASON-CODE
058000         MOVE 'INVALID NEW STATUS VALUE ON UPDATE CARD'
058100                                 TO ERL-REASON-TEXT
058200         MOVE SUR-ORDER-ID       TO ERL-REFERENCE-ID
058300         PERFORM 700-LOG-EXCEPTION THRU 700-EXIT
058400         ADD 1 TO WS-STUPD-ERR.
058500     PERFORM 365-READ-STATUS-UPDATE THRU 365-EXIT.
058550*
058560 370-EXIT.
058570     EXIT.
058600*
058700 700-LOG-EXCEPTION.
058800     MOVE WS-RUN-DATE     TO ERL-RUN-DATE.
058900     MOVE WS-RUN-TIME     TO ERL-RUN-TIME.
059000     MOVE 'ORDPST  '      TO ERL-PROGRAM-ID.
059100     WRITE CSM-EXCEPTION-REC.
059150*
059160 700-EXIT.
059170     EXIT.
059200*
059300 900-REWRITE-INGREDIENT-MASTER.
059400     CLOSE INGREDIENT-FILE.
059500     OPEN OUTPUT INGREDIENT-FILE.
059600     PERFORM 910-REWRITE-ONE-INGREDIENT THRU 910-EXIT
059700         VARYING WS-ING-IDX FROM 1 BY 1
059800         UNTIL WS-ING-IDX > WS-ING-COUNT.
059900     CLOSE INGREDIENT-FILE.
059950*
059960 900-EXIT.
059970     EXIT.
060000*
060100 910-REWRITE-ONE-INGREDIENT.
060200     MOVE WS-ING-ID-T (WS-ING-IDX)     TO ING-ID.
060300     MOVE WS-ING-NAME-T (WS-ING-IDX)   TO ING-NAME.
060400     MOVE WS-ING-UNIT-T (WS-ING-IDX)   TO ING-UNIT.
060500     MOVE WS-ING-QTY-T (WS-ING-IDX)    TO ING-QUANTITY.
060600     MOVE WS-ING-MIN-T (WS-ING-IDX)    TO ING-MINIMUM-STOCK.
060700     MOVE WS-ING-PRICE-T (WS-ING-IDX)  TO ING-PRICE-PER-UNIT.
060800     WRITE CSM-INGREDIENT-REC.
060850*
060860 910-EXIT.
060870     EXIT.
060900*
061000 950-TERMINATE.
061100     CLOSE EMPLOYEE-FILE
061200           PRODUCT-FILE
061300           RECIPE-FILE
061400           ORDER-REQUEST-FILE
061500           STATUS-UPDATE-FILE
061600           ORDER-FILE
061700           ORDER-ITEM-FILE
061800           ERROR-LOG-FILE.
061900     DISPLAY 'CSCBL-ORDPST ORDERS POSTED   - ' WS-ORDERS-POSTED.
062000     DISPLAY 'CSCBL-ORDPST ORDERS REJECTED - ' WS-ORDERS-REJECTED.
062100     DISPLAY 'CSCBL-ORDPST STATUS UPD OK   - ' WS-STUPD-OK.
062200     DISPLAY 'CSCBL-ORDPST STATUS UPD ERR  - ' WS-STUPD-ERR.
062250*
062260 950-EXIT.
062270     EXIT.
