000100******************************************************************
000200*  CSCPY-SAL   -  SALARY RECORD LAYOUT                           *
000300*  ONE ROW PER EMPLOYEE PER MONTH/YEAR.  WRITTEN BY THE MONTHLY  *
000400*  SALARY RUN, ADJUSTED BY THE ADJUSTMENT REQUEST, AND MARKED    *
000500*  PAID BY THE MARK-AS-PAID REQUEST.  KEYED BY SAL-EMPLOYEE-ID   *
000600*  + SAL-MONTH + SAL-YEAR.                                      *
000700*  2024-02-06  RLW  TKT-1091  ORIGINAL LAYOUT FOR CSMS BATCH     *
000800******************************************************************
000900 01  CSM-SALARY-REC.
001000     05  SAL-EMPLOYEE-ID              PIC 9(09).
001100     05  SAL-MONTH                    PIC 9(02).
001200     05  SAL-YEAR                     PIC 9(04).
001300     05  SAL-BASE-SALARY              PIC S9(16)V99.
001400     05  SAL-BONUS                    PIC S9(16)V99.
001500     05  SAL-DEDUCTION                PIC S9(16)V99.
001600     05  SAL-TOTAL-SALARY             PIC S9(16)V99.
001700     05  SAL-STATUS                   PIC X(08).
001800         88  SAL-IS-PENDING           VALUE "PENDING ".
001900         88  SAL-IS-PAID              VALUE "PAID    ".
002000     05  SAL-PAY-DATE                 PIC 9(08).
002100     05  SAL-PAY-DATE-X REDEFINES SAL-PAY-DATE.
002200         10  SAL-PAY-YYYY             PIC 9(04).
002300         10  SAL-PAY-MM               PIC 9(02).
002400         10  SAL-PAY-DD               PIC 9(02).
002500     05  SAL-NOTES                    PIC X(40).
002600     05  FILLER                       PIC X(07).
