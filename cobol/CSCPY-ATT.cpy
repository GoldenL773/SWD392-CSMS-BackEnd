000100******************************************************************
000200*  CSCPY-ATT   -  ATTENDANCE RECORD LAYOUT                       *
000300*  ONE ROW PER EMPLOYEE PER CALENDAR DAY.  KEYED BY              *
000400*  ATT-EMPLOYEE-ID + ATT-DATE.  WRITTEN BY THE ATTENDANCE        *
000500*  ENGINE (CHECK-IN/CHECK-OUT) AND BY END-OF-DAY HOUSEKEEPING    *
000600*  (ABSENT-MARK AND AUTO-CHECKOUT).                              *
000700*  2024-02-06  RLW  TKT-1091  ORIGINAL LAYOUT FOR CSMS BATCH     *
000800******************************************************************
000900 01  CSM-ATTENDANCE-REC.
001000     05  ATT-EMPLOYEE-ID              PIC 9(09).
001100     05  ATT-DATE                     PIC 9(08).
001200     05  ATT-DATE-X REDEFINES ATT-DATE.
001300         10  ATT-DATE-YYYY            PIC 9(04).
001400         10  ATT-DATE-MM              PIC 9(02).
001500         10  ATT-DATE-DD              PIC 9(02).
001600     05  ATT-CHECKIN-TIME             PIC 9(04).
001700     05  ATT-CHECKIN-TIME-X REDEFINES ATT-CHECKIN-TIME.
001800         10  ATT-CHECKIN-HH           PIC 9(02).
001900         10  ATT-CHECKIN-MM           PIC 9(02).
002000     05  ATT-CHECKOUT-TIME            PIC 9(04).
002100     05  ATT-CHECKOUT-TIME-X REDEFINES ATT-CHECKOUT-TIME.
002200         10  ATT-CHECKOUT-HH          PIC 9(02).
002300         10  ATT-CHECKOUT-MM          PIC 9(02).
002400     05  ATT-WORKING-HOURS            PIC S9(03)V99.
002500     05  ATT-OVERTIME-HOURS           PIC S9(03)V99.
002600     05  ATT-STATUS                   PIC X(08).
002700         88  ATT-IS-PRESENT           VALUE "PRESENT ".
002800         88  ATT-IS-LATE              VALUE "LATE    ".
002900         88  ATT-IS-ABSENT            VALUE "ABSENT  ".
003000     05  ATT-NOTES                    PIC X(60).
003100     05  FILLER                       PIC X(07).
