000100******************************************************************
000200*  CSCPY-SHS   -  SALARY-HISTORY AUDIT RECORD LAYOUT              *
000300*  APPEND-ONLY.  ONE ROW PER BONUS/DEDUCTION ADJUSTMENT,         *
000400*  WRITTEN BEFORE THE SALARY RECORD ITSELF IS CHANGED.           *
000500*  2024-02-06  RLW  TKT-1091  ORIGINAL LAYOUT FOR CSMS BATCH     *
000600******************************************************************
000700 01  CSM-SALARY-HIST-REC.
000800     05  HST-SALARY-KEY.
000900         10  HST-KEY-EMPLOYEE-ID      PIC 9(09).
001000         10  HST-KEY-MONTH            PIC 9(02).
001100         10  HST-KEY-YEAR             PIC 9(04).
001200     05  HST-CHANGED-BY               PIC 9(09).
001300     05  HST-CHANGE-DATE              PIC 9(08).
001400     05  HST-CHANGE-DATE-X REDEFINES HST-CHANGE-DATE.
001500         10  HST-CHANGE-YYYY          PIC 9(04).
001600         10  HST-CHANGE-MM            PIC 9(02).
001700         10  HST-CHANGE-DD            PIC 9(02).
001800     05  HST-OLD-BONUS                PIC S9(16)V99.
001900     05  HST-NEW-BONUS                PIC S9(16)V99.
002000     05  HST-OLD-DEDUCTION            PIC S9(16)V99.
002100     05  HST-NEW-DEDUCTION            PIC S9(16)V99.
002200     05  HST-OLD-TOTAL                PIC S9(16)V99.
002300     05  HST-NEW-TOTAL                PIC S9(16)V99.
002400     05  HST-NOTE                     PIC X(40).
002500     05  FILLER                       PIC X(10).
