000100******************************************************************
000200*  CSCPY-SUR   -  ORDER STATUS-UPDATE REQUEST RECORD LAYOUT       *
000300*  ONE ROW PER STATUS-CHANGE REQUEST AGAINST AN EXISTING ORDER.   *
000400*  NEW STATUS ARRIVES MIXED CASE; THE ENGINE UPPERCASES BEFORE    *
000500*  VALIDATING AGAINST THE FOUR LEGAL VALUES.                      *
000600*  2024-02-06  RLW  TKT-1091  ORIGINAL LAYOUT FOR CSMS BATCH     *
000700******************************************************************
000800 01  CSM-STATUS-UPD-REC.
000900     05  SUR-ORDER-ID                 PIC 9(09).
001000     05  SUR-NEW-STATUS               PIC X(10).
001100     05  FILLER                       PIC X(61).
