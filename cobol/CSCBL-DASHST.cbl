000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CSCBL-DASHST.
000300 AUTHOR.        M T SONNEN.
000400 INSTALLATION.  DATA PROCESSING CENTER.
000500 DATE-WRITTEN.  09/14/92.
000600 DATE-COMPILED. 09/14/92.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  REMARKS.                                                      *
001100*                                                                *
001200*      DASHBOARD STATISTICS BUILDER FOR THE COFFEE SHOP BATCH     *
001300*      SUITE.  SCANS THE ORDER, PRODUCT, EMPLOYEE AND             *
001400*      INGREDIENT MASTERS AND WRITES A SINGLE DASHBOARD-STATS     *
001500*      ROW CARRYING THE OPERATIONAL COUNTERS THE FRONT COUNTER    *
001600*      SCREEN NEEDS - ORDER COUNTS BY STATUS, TODAY AND           *
001700*      MONTH-TO-DATE REVENUE, LOW-STOCK COUNT, ACTIVE EMPLOYEE     *
001800*      COUNT, AND TOTAL PRODUCT COUNT.                            *
001900*                                                                *
002000*      NOTE - THE LOW-STOCK COUNTER HERE USES QUANTITY <=         *
002100*      MINIMUM-STOCK, WHILE THE INVENTORY TRANSACTION RUN'S       *
002200*      LOW-STOCK LIST (CSCBL-INVTRX) USES STRICT QUANTITY <.      *
002300*      THIS DISAGREEMENT IS CARRIED OVER FROM THE SOURCE SYSTEM    *
002400*      ON PURPOSE - DO NOT "FIX" IT TO MATCH INVTRX.               *
002500*                                                                *
002600*      INPUT  - ORDRMSTR, PRODMSTR, EMPMSTR, INGRMSTR              *
002700*      OUTPUT - DASHST                                             *
002800******************************************************************
002900*  CHANGE LOG.                                                   *
003000*  ------------------------------------------------------------  *
003100*  09/14/92  MTS  ORIGINAL      - ORIGINAL NIGHTLY OCCUPANCY AND   *
003200*                                 CENSUS COUNTER PROGRAM.           *
003300*  03/02/96  DKP  TKT-0421      - ADDED MONTH-TO-DATE ACCUMULATOR   *
003400*                                 ALONGSIDE THE DAILY ONE.           *
003500*  08/21/98  JQA  TKT-0502      - Y2K: RUN-DATE ACCEPT WINDOWED     *
003600*                                 TO A 50-YEAR PIVOT.                *
003700*  02/02/99  JQA  TKT-0502      - Y2K: CONFIRMED FIX IN PLACE       *
003800*                                 AFTER FULL-YEAR REGRESSION PASS.   *
003900*  10/09/04  RLW  TKT-0671      - REASSIGNED TO THE COFFEE SHOP     *
004000*                                 CONVERSION PROJECT.                *
004100*  02/06/24  RLW  TKT-1091      - REBUILT AGAINST THE CURRENT        *
004200*                                 ORDER/PRODUCT/EMPLOYEE/INGREDIENT  *
004300*                                 LAYOUTS; ADDED LOW-STOCK AND        *
004400*                                 ACTIVE-EMPLOYEE COUNTERS.           *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-390.
004900 OBJECT-COMPUTER.  IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS NEXT-PAGE.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT ORDER-FILE ASSIGN TO UT-S-ORDRMST
005600         ORGANIZATION IS SEQUENTIAL
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS WS-ORD-STATUS.
005900
006000     SELECT PRODUCT-FILE ASSIGN TO UT-S-PRODMST
006100         ORGANIZATION IS SEQUENTIAL
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS WS-PRD-STATUS.
006400
006500     SELECT EMPLOYEE-FILE ASSIGN TO UT-S-EMPMSTR
006600         ORGANIZATION IS SEQUENTIAL
006700         ACCESS MODE IS SEQUENTIAL
006800         FILE STATUS IS WS-EMP-STATUS.
006900
007000     SELECT INGREDIENT-FILE ASSIGN TO UT-S-INGRMST
007100         ORGANIZATION IS SEQUENTIAL
007200         ACCESS MODE IS SEQUENTIAL
007300         FILE STATUS IS WS-ING-STATUS.
007400
007500     SELECT DASHBOARD-FILE ASSIGN TO UT-S-DASHST
007600         ORGANIZATION IS SEQUENTIAL
007700         ACCESS MODE IS SEQUENTIAL
007800         FILE STATUS IS WS-DSH-STATUS.
007900*
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  ORDER-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 130 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS CSM-ORDER-REC.
008800 COPY CSCPY-ORD.
008900
009000 FD  PRODUCT-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 72 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS CSM-PRODUCT-REC.
009600 COPY CSCPY-PRD.
009700
009800 FD  EMPLOYEE-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 100 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS CSM-EMPLOYEE-REC.
010400 COPY CSCPY-EMP.
010500
010600 FD  INGREDIENT-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 80 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS CSM-INGREDIENT-REC.
011200 COPY CSCPY-ING.
011300
011400 FD  DASHBOARD-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 80 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS CSM-DASHBOARD-REC.
012000 COPY CSCPY-DSH.
012100*
012200 WORKING-STORAGE SECTION.
012300*
012400 01  WS-SWITCHES.
012500     05  WS-EOF-ORD-SW            PIC X(03)  VALUE 'NO '.
012600         88  EOF-ORD                          VALUE 'YES'.
012700     05  WS-EOF-PRD-SW            PIC X(03)  VALUE 'NO '.
012800         88  EOF-PRD                          VALUE 'YES'.
012900     05  WS-EOF-EMP-SW            PIC X(03)  VALUE 'NO '.
013000         88  EOF-EMP                          VALUE 'YES'.
013100     05  WS-EOF-ING-SW            PIC X(03)  VALUE 'NO '.
013200         88  EOF-ING                          VALUE 'YES'.
013250     05  FILLER                   PIC X(04).
013300*
013400 01  WS-FILE-STATUSES.
013500     05  WS-ORD-STATUS            PIC X(02).
013600     05  WS-PRD-STATUS            PIC X(02).
013700     05  WS-EMP-STATUS            PIC X(02).
013800     05  WS-ING-STATUS            PIC X(02).
013900     05  WS-DSH-STATUS            PIC X(02).
013950     05  FILLER                   PIC X(06).
014000*
014100 01  WS-RUN-DATE-FIELDS.
014200     05  WS-SYSTEM-DATE.
014300         10  WS-SYS-YY            PIC 9(02).
014400         10  WS-SYS-MM            PIC 9(02).
014500         10  WS-SYS-DD            PIC 9(02).
014600     05  WS-CENTURY               PIC 9(02).
014700     05  WS-RUN-DATE              PIC 9(08).
014800     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
014900         10  WS-RUN-YYYY          PIC 9(04).
015000         10  WS-RUN-MM            PIC 9(02).
015100         10  WS-RUN-DD            PIC 9(02).
015200     05  WS-RUN-MONTH-START       PIC 9(08).
015300     05  WS-RUN-MONTH-START-X REDEFINES WS-RUN-MONTH-START.
015400         10  WS-RMS-YYYY          PIC 9(04).
015500         10  WS-RMS-MM            PIC 9(02).
015600         10  WS-RMS-DD            PIC 9(02).
015650     05  FILLER                   PIC X(04).
015700*
015800 01  WS-ACCUMULATORS.
015900     05  WS-TOTAL-ORDERS          PIC 9(07)  COMP  VALUE ZERO.
016000     05  WS-PENDING-ORDERS        PIC 9(07)  COMP  VALUE ZERO.
016100     05  WS-COMPLETED-ORDERS      PIC 9(07)  COMP  VALUE ZERO.
016200     05  WS-TODAY-REVENUE         PIC S9(16)V99 VALUE ZERO.
016210     05  WS-TODAY-REVENUE-X REDEFINES WS-TODAY-REVENUE.
016220         10  WS-TDR-WHOLE         PIC S9(16).
016230         10  WS-TDR-CENTS         PIC 9(02).
016300     05  WS-MONTH-REVENUE         PIC S9(16)V99 VALUE ZERO.
016400     05  WS-LOW-STOCK-ITEMS       PIC 9(05)  COMP  VALUE ZERO.
016500     05  WS-ACTIVE-EMPLOYEES      PIC 9(05)  COMP  VALUE ZERO.
016600     05  WS-TOTAL-PRODUCTS        PIC 9(05)  COMP  VALUE ZERO.
016650     05  FILLER                   PIC X(04).
016700*
016800 PROCEDURE DIVISION.
016900*
017000 000-MAIN-PROCESS.
017100     PERFORM 100-INITIALIZE THRU 100-EXIT.
017200     PERFORM 200-SCAN-ORDERS THRU 200-EXIT.
017300     PERFORM 300-SCAN-PRODUCTS THRU 300-EXIT.
017400     PERFORM 400-SCAN-EMPLOYEES THRU 400-EXIT.
017500     PERFORM 500-SCAN-INGREDIENTS THRU 500-EXIT.
017600     PERFORM 600-WRITE-DASHBOARD THRU 600-EXIT.
017700     PERFORM 990-TERMINATE THRU 990-EXIT.
017800     STOP RUN.
017900*
018000 100-INITIALIZE.
018100     ACCEPT WS-SYSTEM-DATE FROM DATE.
018200     IF WS-SYS-YY < 50
018300         MOVE 20 TO WS-CENTURY
018400     ELSE
018500         MOVE 19 TO WS-CENTURY.
018600     MOVE WS-CENTURY TO WS-RUN-YYYY (1:2).
018700     MOVE WS-SYS-YY   TO WS-RUN-YYYY (3:2).
018800     MOVE WS-SYS-MM   TO WS-RUN-MM.
018900     MOVE WS-SYS-DD   TO WS-RUN-DD.
019000     MOVE WS-RUN-YYYY TO WS-RMS-YYYY.
019100     MOVE WS-RUN-MM   TO WS-RMS-MM.
019200     MOVE 1           TO WS-RMS-DD.
019250*
019260 100-EXIT.
019270     EXIT.
019300*
019400 200-SCAN-ORDERS.
019500     OPEN INPUT ORDER-FILE.
019600     PERFORM 210-READ-ORDER THRU 210-EXIT.
019700     PERFORM 220-TALLY-ONE-ORDER THRU 220-EXIT UNTIL EOF-ORD.
019750     CLOSE ORDER-FILE.
019780*
019790 200-EXIT.
019795     EXIT.
019800*
020000 210-READ-ORDER.
020100     READ ORDER-FILE
020110         AT END MOVE 'YES' TO WS-EOF-ORD-SW
020120             GO TO 210-EXIT.
020200*
020210 210-EXIT.
020220     EXIT.
020300*
020400 220-TALLY-ONE-ORDER.
020500     ADD 1 TO WS-TOTAL-ORDERS.
020600     IF ORD-IS-PENDING
020700         ADD 1 TO WS-PENDING-ORDERS.
020800     IF ORD-IS-COMPLETED
020900         ADD 1 TO WS-COMPLETED-ORDERS
021000         IF ORD-DATE = WS-RUN-DATE
021100             ADD ORD-TOTAL-AMOUNT TO WS-TODAY-REVENUE.
021200         IF ORD-DATE >= WS-RUN-MONTH-START
021300             AND ORD-DATE <= WS-RUN-DATE
021400             ADD ORD-TOTAL-AMOUNT TO WS-MONTH-REVENUE.
021500     PERFORM 210-READ-ORDER THRU 210-EXIT.
021550*
021560 220-EXIT.
021570     EXIT.
021600*
021700 300-SCAN-PRODUCTS.
021800     OPEN INPUT PRODUCT-FILE.
021900     PERFORM 310-READ-PRODUCT THRU 310-EXIT.
022000     PERFORM 320-TALLY-ONE-PRODUCT THRU 320-EXIT UNTIL EOF-PRD.
022050     CLOSE PRODUCT-FILE.
022080*
022090 300-EXIT.
022095     EXIT.
022100*
022300 310-READ-PRODUCT.
022400     READ PRODUCT-FILE
022410         AT END MOVE 'YES' TO WS-EOF-PRD-SW
022420             GO TO 310-EXIT.
022500*
022510 310-EXIT.
022520     EXIT.
022600*
022700 320-TALLY-ONE-PRODUCT.
022800     ADD 1 TO WS-TOTAL-PRODUCTS.
022900     PERFORM 310-READ-PRODUCT THRU 310-EXIT.
022950*
022960 320-EXIT.
022970     EXIT.
023000*
023100 400-SCAN-EMPLOYEES.
023200     OPEN INPUT EMPLOYEE-FILE.
023300     PERFORM 410-READ-EMPLOYEE THRU 410-EXIT.
023400     PERFORM 420-TALLY-ONE-EMPLOYEE THRU 420-EXIT UNTIL EOF-EMP.
023450     CLOSE EMPLOYEE-FILE.
023480*
023490 400-EXIT.
023495     EXIT.
023600*
023700 410-READ-EMPLOYEE.
023800     READ EMPLOYEE-FILE
023810         AT END MOVE 'YES' TO WS-EOF-EMP-SW
023820             GO TO 410-EXIT.
023900*
023910 410-EXIT.
023920     EXIT.
024000*
024100 420-TALLY-ONE-EMPLOYEE.
024150     INSPECT EMP-STATUS CONVERTING
024160         'abcdefghijklmnopqrstuvwxyz' TO
024170         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
024200     IF EMP-IS-ACTIVE
024300         ADD 1 TO WS-ACTIVE-EMPLOYEES.
024400     PERFORM 410-READ-EMPLOYEE THRU 410-EXIT.
024450*
024460 420-EXIT.
024470     EXIT.
024500*
024600 500-SCAN-INGREDIENTS.
024700     OPEN INPUT INGREDIENT-FILE.
024800     PERFORM 510-READ-INGREDIENT THRU 510-EXIT.
024900     PERFORM 520-TALLY-ONE-INGREDIENT THRU 520-EXIT UNTIL EOF-ING.
024950     CLOSE INGREDIENT-FILE.
024980*
024990 500-EXIT.
024995     EXIT.
025100*
025200 510-READ-INGREDIENT.
025300     READ INGREDIENT-FILE
025310         AT END MOVE 'YES' TO WS-EOF-ING-SW
025320             GO TO 510-EXIT.
025400*
025410 510-EXIT.
025420     EXIT.
025500*
025600 520-TALLY-ONE-INGREDIENT.
025700     IF ING-QUANTITY <= ING-MINIMUM-STOCK
025800         ADD 1 TO WS-LOW-STOCK-ITEMS.
025900     PERFORM 510-READ-INGREDIENT THRU 510-EXIT.
025950*
025960 520-EXIT.
025970     EXIT.
026000*
026100 600-WRITE-DASHBOARD.
026200     OPEN OUTPUT DASHBOARD-FILE.
026300     MOVE WS-TOTAL-ORDERS      TO DSH-TOTAL-ORDERS.
026400     MOVE WS-PENDING-ORDERS    TO DSH-PENDING-ORDERS.
026500     MOVE WS-COMPLETED-ORDERS  TO DSH-COMPLETED-ORDERS.
026600     MOVE WS-TODAY-REVENUE     TO DSH-TODAY-REVENUE.
026700     MOVE WS-MONTH-REVENUE     TO DSH-MONTH-REVENUE.
026800     MOVE WS-LOW-STOCK-ITEMS   TO DSH-LOW-STOCK-ITEMS.
026900     MOVE WS-ACTIVE-EMPLOYEES  TO DSH-ACTIVE-EMPLOYEES.
027000     MOVE WS-TOTAL-PRODUCTS    TO DSH-TOTAL-PRODUCTS.
027100     WRITE CSM-DASHBOARD-REC.
027200     CLOSE DASHBOARD-FILE.
027250*
027260 600-EXIT.
027270     EXIT.
027300*
027400 990-TERMINATE.
027500     DISPLAY 'CSCBL-DASHST TOTAL ORDERS      - ' WS-TOTAL-ORDERS.
027600     DISPLAY 'CSCBL-DASHST ACTIVE EMPLOYEES   - ' WS-ACTIVE-EMPLOYEES.
027700     DISPLAY 'CSCBL-DASHST LOW STOCK ITEMS    - ' WS-LOW-STOCK-ITEMS.
027750*
027760 990-EXIT.
027770     EXIT.
