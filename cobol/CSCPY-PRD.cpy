000100******************************************************************
000200*  CSCPY-PRD   -  PRODUCT MASTER RECORD LAYOUT                   *
000300*  ONE ROW PER MENU ITEM.  PRD-NAME IS UNIQUE.  ONLY PRODUCTS    *
000400*  WITH STATUS AVAILABLE MAY BE SOLD BY THE ORDER POSTING RUN.   *
000500*  2024-02-06  RLW  TKT-1091  ORIGINAL LAYOUT FOR CSMS BATCH     *
000600******************************************************************
000700 01  CSM-PRODUCT-REC.
000800     05  PRD-ID                       PIC 9(09).
000900     05  PRD-NAME                     PIC X(30).
001000     05  PRD-CATEGORY                 PIC X(15).
001100     05  PRD-PRICE                    PIC S9(16)V99.
001200     05  PRD-PRICE-X REDEFINES PRD-PRICE.
001300         10  PRD-PRICE-WHOLE          PIC S9(16).
001400         10  PRD-PRICE-CENTS          PIC 9(02).
001500     05  PRD-STATUS                   PIC X(12).
001600         88  PRD-IS-AVAILABLE         VALUE "AVAILABLE   ".
001700         88  PRD-IS-UNAVAILABLE       VALUE "UNAVAILABLE ".
001800     05  FILLER                       PIC X(06).
