000100******************************************************************
000200*  CSCPY-DSH   -  DASHBOARD-STATS OUTPUT RECORD LAYOUT            *
000300*  SINGLE ROW WRITTEN ONCE PER DASHBOARD STATISTICS RUN.         *
000400*  2024-02-06  RLW  TKT-1091  ORIGINAL LAYOUT FOR CSMS BATCH     *
000500******************************************************************
000600 01  CSM-DASHBOARD-REC.
000700     05  DSH-TOTAL-ORDERS             PIC 9(07).
000800     05  DSH-PENDING-ORDERS           PIC 9(07).
000900     05  DSH-COMPLETED-ORDERS         PIC 9(07).
001000     05  DSH-TODAY-REVENUE            PIC S9(16)V99.
001100     05  DSH-TODAY-REVENUE-X REDEFINES DSH-TODAY-REVENUE.
001200         10  DSH-TODAY-REV-WHOLE      PIC S9(16).
001300         10  DSH-TODAY-REV-CENTS      PIC 9(02).
001400     05  DSH-MONTH-REVENUE            PIC S9(16)V99.
001500     05  DSH-LOW-STOCK-ITEMS          PIC 9(05).
001600     05  DSH-ACTIVE-EMPLOYEES         PIC 9(05).
001700     05  DSH-TOTAL-PRODUCTS           PIC 9(05).
001800     05  FILLER                       PIC X(08).
