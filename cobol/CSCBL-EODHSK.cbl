000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CSCBL-EODHSK.
000300 AUTHOR.         D K PRUITT.
000400 INSTALLATION.   DATA PROCESSING CENTER.
000500 DATE-WRITTEN.   11/07/94.
000600 DATE-COMPILED.  11/07/94.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  REMARKS.                                                      *
001100*                                                                *
001200*      END-OF-DAY HOUSEKEEPING PASS FOR THE COFFEE SHOP BATCH    *
001300*      SUITE.  RUN ONCE AT THE CLOSE OF EACH SHIFT, AFTER THE    *
001400*      ATTENDANCE AND ORDER POSTING RUNS.  MARKS EMPLOYEES WITH  *
001500*      NO PUNCH FOR THE DAY ABSENT, FORCES A CLOSING CHECKOUT ON *
001600*      ANY OPEN PUNCH, AND CANCELS ORDERS LEFT PENDING TOO LONG  *
001700*      PAST SHIFT END.  DRIVEN ENTIRELY OFF THE SYSTEM CLOCK -   *
001800*      NO TRANSACTION CARDS.                                     *
001900*                                                                *
002000*      INPUT  - EMPMSTR, ATNDMSTR, ORDRMSTR                      *
002100*      OUTPUT - ATNDMSTR (REWRITTEN), ORDRMSTR (REWRITTEN),       *
002200*               ERRLOG                                           *
002300******************************************************************
002400*  CHANGE LOG.                                                   *
002500*  ------------------------------------------------------------  *
002600*  11/07/94  DKP  ORIGINAL      - ORIGINAL OVERNIGHT CLEANUP PASS *
002700*                                 FOR THE WAREHOUSE PICK QUEUE.   *
002800*  02/18/97  DKP  TKT-0481      - ADDED THE ABSENTEE SWEEP FOR    *
002900*                                 THE HOURLY STAFF ROSTER.        *
003000*  08/25/98  JQA  TKT-0502      - Y2K: WINDOWED CENTURY FIX ON    *
003100*                                 THE SYSTEM DATE ACCEPT.         *
003200*  02/02/99  JQA  TKT-0502      - Y2K REGRESSION RUN SIGNED OFF.  *
003300*  10/09/04  RLW  TKT-0671      - REASSIGNED TO THE COFFEE SHOP   *
003400*                                 CONVERSION PROJECT.             *
003500*  02/06/24  RLW  TKT-1091      - REBUILT AGAINST THE CURRENT     *
003600*                                 RECORD LAYOUTS (CSCPY-*); ADDED  *
003700*                                 THE STALE-PENDING-ORDER SWEEP.  *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-390.
004200 OBJECT-COMPUTER.  IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS NEXT-PAGE.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT EMPLOYEE-FILE ASSIGN TO UT-S-EMPMSTR
004900         ORGANIZATION IS SEQUENTIAL
005000         ACCESS MODE IS SEQUENTIAL
005100         FILE STATUS IS WS-EMP-STATUS.
005200
005300     SELECT ATTENDANCE-FILE ASSIGN TO UT-S-ATNDMST
005400         ORGANIZATION IS SEQUENTIAL
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS WS-ATT-STATUS.
005700
005800     SELECT ORDER-FILE ASSIGN TO UT-S-ORDRMST
005900         ORGANIZATION IS SEQUENTIAL
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS WS-ORD-STATUS.
006200
006300     SELECT ERROR-LOG-FILE ASSIGN TO UT-S-ERRLOG
006400         ORGANIZATION IS SEQUENTIAL
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS WS-ERR-STATUS.
006700*
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  EMPLOYEE-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 100 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS CSM-EMPLOYEE-REC.
007600 COPY CSCPY-EMP.
007700
007800 FD  ATTENDANCE-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 110 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS CSM-ATTENDANCE-REC.
008400 COPY CSCPY-ATT.
008500
008600 FD  ORDER-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 130 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS CSM-ORDER-REC.
009200 COPY CSCPY-ORD.
009300
009400 FD  ERROR-LOG-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 103 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS CSM-EXCEPTION-REC.
010000 COPY CSCPY-ERR.
010100*
010200 WORKING-STORAGE SECTION.
010300*
010400 01  WS-SWITCHES.
010500     05  WS-EMP-EOF-SW            PIC X(03)  VALUE 'NO '.
010600         88  EMP-EOF                         VALUE 'YES'.
010700     05  WS-ATT-EOF-SW            PIC X(03)  VALUE 'NO '.
010800         88  ATT-EOF                         VALUE 'YES'.
010900     05  WS-ORD-EOF-SW            PIC X(03)  VALUE 'NO '.
011000         88  ORD-EOF                         VALUE 'YES'.
011100     05  WS-FOUND-SW              PIC X(03)  VALUE 'NO '.
011200         88  REC-FOUND                       VALUE 'YES'.
011250     05  FILLER                   PIC X(04).
011300*
011400 01  WS-FILE-STATUSES.
011500     05  WS-EMP-STATUS            PIC X(02).
011600     05  WS-ATT-STATUS            PIC X(02).
011700     05  WS-ORD-STATUS            PIC X(02).
011800     05  WS-ERR-STATUS            PIC X(02).
011850     05  FILLER                   PIC X(04).
011900*
012000 01  WS-COUNTERS.
012100     05  WS-EMP-COUNT             PIC 9(07)  COMP  VALUE ZERO.
012200     05  WS-ATT-COUNT             PIC 9(07)  COMP  VALUE ZERO.
012300     05  WS-ORD-COUNT             PIC 9(07)  COMP  VALUE ZERO.
012400     05  WS-FOUND-IDX             PIC 9(07)  COMP  VALUE ZERO.
012500     05  WS-ABSENTEES-MARKED      PIC 9(07)  COMP  VALUE ZERO.
012600     05  WS-AUTO-CHECKOUTS        PIC 9(07)  COMP  VALUE ZERO.
012700     05  WS-ORDERS-EXPIRED        PIC 9(07)  COMP  VALUE ZERO.
012750     05  FILLER                   PIC X(04).
012800*
012900 01  WS-EMPLOYEE-TABLE.
013000     05  WS-EMP-ENTRY OCCURS 1 TO 500 TIMES
013100                      DEPENDING ON WS-EMP-COUNT
013200                      INDEXED BY WS-EMP-IDX.
013300         10  WS-EMP-ID-T          PIC 9(09).
013400         10  WS-EMP-STATUS-T      PIC X(10).
013450         10  FILLER               PIC X(04).
013500*
013600 01  WS-ATTENDANCE-TABLE.
013700     05  WS-ATT-ENTRY OCCURS 1 TO 5000 TIMES
013800                      DEPENDING ON WS-ATT-COUNT
013900                      INDEXED BY WS-ATT-IDX.
014000         10  WS-ATT-EMP-T         PIC 9(09).
014100         10  WS-ATT-DATE-T        PIC 9(08).
014200         10  WS-ATT-CKIN-T        PIC 9(04).
014300         10  WS-ATT-CKOUT-T       PIC 9(04).
014400         10  WS-ATT-HOURS-T       PIC S9(03)V99.
014500         10  WS-ATT-OT-T          PIC S9(03)V99.
014600         10  WS-ATT-STATUS-T      PIC X(08).
014700         10  WS-ATT-NOTES-T       PIC X(60).
014750         10  FILLER               PIC X(07).
014800*
014900 01  WS-ORDER-TABLE.
015000     05  WS-ORD-ENTRY OCCURS 1 TO 5000 TIMES
015100                      DEPENDING ON WS-ORD-COUNT
015200                      INDEXED BY WS-ORD-IDX.
015300         10  WS-ORD-ID-T          PIC 9(09).
015400         10  WS-ORD-EMP-T         PIC 9(09).
015500         10  WS-ORD-DATE-T        PIC 9(08).
015600         10  WS-ORD-TIME-T        PIC 9(06).
015700         10  WS-ORD-TOTAL-T       PIC S9(16)V99.
015800         10  WS-ORD-STATUS-T      PIC X(10).
015900         10  WS-ORD-NOTES-T       PIC X(60).
015950         10  FILLER               PIC X(07).
016000*
016100 01  WS-TIME-FIELDS.
016200     05  WS-CKOUT-HH              PIC 9(02)  COMP  VALUE 23.
016300     05  WS-CKOUT-MM              PIC 9(02)  COMP  VALUE 59.
016400     05  WS-CKIN-HH               PIC 9(02)  COMP  VALUE ZERO.
016500     05  WS-CKIN-MM               PIC 9(02)  COMP  VALUE ZERO.
016600     05  WS-CKIN-TOTAL-MIN        PIC 9(05)  COMP  VALUE ZERO.
016700     05  WS-CKOUT-TOTAL-MIN       PIC 9(05)  COMP  VALUE ZERO.
016800     05  WS-WORK-MINUTES          PIC S9(05) COMP  VALUE ZERO.
016900     05  WS-WORKING-HOURS         PIC S9(03)V99.
017000     05  WS-OVERTIME-HOURS        PIC S9(03)V99.
017100     05  WS-ORD-HH                PIC 9(02)  COMP  VALUE ZERO.
017200     05  WS-ORD-MM                PIC 9(02)  COMP  VALUE ZERO.
017300     05  WS-ORD-SS                PIC 9(02)  COMP  VALUE ZERO.
017400     05  WS-ORD-TOTAL-SEC         PIC S9(07) COMP  VALUE ZERO.
017500     05  WS-RUN-HH                PIC 9(02)  COMP  VALUE ZERO.
017600     05  WS-RUN-MM                PIC 9(02)  COMP  VALUE ZERO.
017700     05  WS-RUN-SS                PIC 9(02)  COMP  VALUE ZERO.
017800     05  WS-RUN-TOTAL-SEC         PIC S9(07) COMP  VALUE ZERO.
017900     05  WS-EXPIRE-THRESHOLD-SEC  PIC S9(07) COMP  VALUE ZERO.
017950     05  FILLER                   PIC X(04).
018000*
018100 01  WS-DATE-TIME-FIELDS.
018200     05  WS-SYSTEM-DATE           PIC 9(06).
018300     05  WS-SYSTEM-DATE-X REDEFINES WS-SYSTEM-DATE.
018400         10  WS-SYS-YY            PIC 9(02).
018500         10  WS-SYS-MM            PIC 9(02).
018600         10  WS-SYS-DD            PIC 9(02).
018700     05  WS-CENTURY               PIC 9(02) VALUE 20.
018800     05  WS-RUN-DATE              PIC 9(08).
018900     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
019000         10  WS-RUN-YYYY          PIC 9(04).
019100         10  WS-RUN-MM            PIC 9(02).
019200         10  WS-RUN-DD            PIC 9(02).
019300     05  WS-SYSTEM-TIME           PIC 9(08).
019400     05  WS-RUN-TIME              PIC 9(06).
019500     05  WS-RUN-TIME-X REDEFINES WS-RUN-TIME.
019600         10  WS-RUN-TIME-HH       PIC 9(02).
019700         10  WS-RUN-TIME-MM       PIC 9(02).
019800         10  WS-RUN-TIME-SS       PIC 9(02).
019850     05  FILLER                   PIC X(04).
019900*
020000 PROCEDURE DIVISION.
020100*
020200 000-MAIN-PROCESS.
020300     PERFORM 100-INITIALIZE THRU 100-EXIT.
020400     PERFORM 150-LOAD-TABLES THRU 150-EXIT.
020500     PERFORM 200-MARK-ABSENTEES THRU 200-EXIT.
020600     PERFORM 300-AUTO-CHECKOUT THRU 300-EXIT.
020700     PERFORM 400-EXPIRE-ORDERS THRU 400-EXIT.
020800     PERFORM 900-REWRITE-ATTENDANCE-MASTER THRU 900-EXIT.
020900     PERFORM 950-REWRITE-ORDER-MASTER THRU 950-EXIT.
021000     PERFORM 990-TERMINATE THRU 990-EXIT.
021100     STOP RUN.
021200*
021300 100-INITIALIZE.
021400     OPEN INPUT  EMPLOYEE-FILE
021500                 ATTENDANCE-FILE
021600                 ORDER-FILE.
021700     OPEN OUTPUT ERROR-LOG-FILE.
021800     ACCEPT WS-SYSTEM-DATE FROM DATE.
021900     ACCEPT WS-SYSTEM-TIME FROM TIME.
022000     IF WS-SYS-YY < 50
022100         MOVE 20 TO WS-CENTURY
022200     ELSE
022300         MOVE 19 TO WS-CENTURY.
022400     MOVE WS-CENTURY  TO WS-RUN-YYYY (1:2).
022500     MOVE WS-SYS-YY   TO WS-RUN-YYYY (3:2).
022600     MOVE WS-SYS-MM   TO WS-RUN-MM.
022700     MOVE WS-SYS-DD   TO WS-RUN-DD.
022800     MOVE WS-SYSTEM-TIME (1:6) TO WS-RUN-TIME.
022900     COMPUTE WS-RUN-TOTAL-SEC =
023000         (WS-RUN-TIME-HH * 3600) + (WS-RUN-TIME-MM * 60)
023100             + WS-RUN-TIME-SS.
023200     COMPUTE WS-EXPIRE-THRESHOLD-SEC = WS-RUN-TOTAL-SEC - 600.
023250*
023260 100-EXIT.
023270     EXIT.
023300*
023400 150-LOAD-TABLES.
023500     PERFORM 151-READ-EMPLOYEE THRU 151-EXIT.
023600     PERFORM 152-STORE-EMPLOYEE THRU 152-EXIT UNTIL EMP-EOF.
023650     PERFORM 161-READ-ATTENDANCE THRU 161-EXIT.
023660     PERFORM 162-STORE-ATTENDANCE THRU 162-EXIT UNTIL ATT-EOF.
023670     PERFORM 171-READ-ORDER THRU 171-EXIT.
023680     PERFORM 172-STORE-ORDER THRU 172-EXIT UNTIL ORD-EOF.
023690*
023695 150-EXIT.
023698     EXIT.
024100*
024200 151-READ-EMPLOYEE.
024300     READ EMPLOYEE-FILE
024310         AT END MOVE 'YES' TO WS-EMP-EOF-SW
024320             GO TO 151-EXIT.
024400*
024410 151-EXIT.
024420     EXIT.
024500*
024600 152-STORE-EMPLOYEE.
024700     ADD 1 TO WS-EMP-COUNT.
024800     MOVE EMP-ID     TO WS-EMP-ID-T (WS-EMP-COUNT).
024900     MOVE EMP-STATUS TO WS-EMP-STATUS-T (WS-EMP-COUNT).
024910     INSPECT WS-EMP-STATUS-T (WS-EMP-COUNT) CONVERTING
024920         'abcdefghijklmnopqrstuvwxyz' TO
024930         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
025000     PERFORM 151-READ-EMPLOYEE THRU 151-EXIT.
025050*
025060 152-EXIT.
025070     EXIT.
025100*
025200 161-READ-ATTENDANCE.
025300     READ ATTENDANCE-FILE
025310         AT END MOVE 'YES' TO WS-ATT-EOF-SW
025320             GO TO 161-EXIT.
025400*
025410 161-EXIT.
025420     EXIT.
025500*
025600 162-STORE-ATTENDANCE.
025700     ADD 1 TO WS-ATT-COUNT.
025800     MOVE ATT-EMPLOYEE-ID    TO WS-ATT-EMP-T (WS-ATT-COUNT).
025900     MOVE ATT-DATE           TO WS-ATT-DATE-T (WS-ATT-COUNT).
026000     MOVE ATT-CHECKIN-TIME   TO WS-ATT-CKIN-T (WS-ATT-COUNT).
026100     MOVE ATT-CHECKOUT-TIME  TO WS-ATT-CKOUT-T (WS-ATT-COUNT).
026200     MOVE ATT-WORKING-HOURS  TO WS-ATT-HOURS-T (WS-ATT-COUNT).
026300     MOVE ATT-OVERTIME-HOURS TO WS-ATT-OT-T (WS-ATT-COUNT).
026400     MOVE ATT-STATUS         TO WS-ATT-STATUS-T (WS-ATT-COUNT).
026500     MOVE ATT-NOTES          TO WS-ATT-NOTES-T (WS-ATT-COUNT).
026550     PERFORM 161-READ-ATTENDANCE THRU 161-EXIT.
026580*
026590 162-EXIT.
026595     EXIT.
026700*
026800 171-READ-ORDER.
026900     READ ORDER-FILE
026910         AT END MOVE 'YES' TO WS-ORD-EOF-SW
026920             GO TO 171-EXIT.
027000*
027010 171-EXIT.
027020     EXIT.
027100*
027200 172-STORE-ORDER.
027300     ADD 1 TO WS-ORD-COUNT.
027400     MOVE ORD-ID           TO WS-ORD-ID-T (WS-ORD-COUNT).
027500     MOVE ORD-EMPLOYEE-ID  TO WS-ORD-EMP-T (WS-ORD-COUNT).
027600     MOVE ORD-DATE         TO WS-ORD-DATE-T (WS-ORD-COUNT).
027700     MOVE ORD-TIME         TO WS-ORD-TIME-T (WS-ORD-COUNT).
027800     MOVE ORD-TOTAL-AMOUNT TO WS-ORD-TOTAL-T (WS-ORD-COUNT).
027900     MOVE ORD-STATUS       TO WS-ORD-STATUS-T (WS-ORD-COUNT).
028000     MOVE ORD-NOTES        TO WS-ORD-NOTES-T (WS-ORD-COUNT).
028050     PERFORM 171-READ-ORDER THRU 171-EXIT.
028080*
028090 172-EXIT.
028095     EXIT.
028200*
028300 200-MARK-ABSENTEES.
028400     PERFORM 210-CHECK-ONE-EMPLOYEE THRU 210-EXIT
028500         VARYING WS-EMP-IDX FROM 1 BY 1
028600         UNTIL WS-EMP-IDX > WS-EMP-COUNT.
028650*
028660 200-EXIT.
028670     EXIT.
028700*
028800 210-CHECK-ONE-EMPLOYEE.
028900     IF WS-EMP-STATUS-T (WS-EMP-IDX) = 'ACTIVE    '
029000         PERFORM 220-FIND-ATTENDANCE-TODAY THRU 220-EXIT
029100         IF NOT REC-FOUND
029200             ADD 1 TO WS-ATT-COUNT
029300             MOVE WS-EMP-ID-T (WS-EMP-IDX) TO
029400                 WS-ATT-EMP-T (WS-ATT-COUNT)
029500             MOVE WS-RUN-DATE         TO
029600                 WS-ATT-DATE-T (WS-ATT-COUNT)
029700             MOVE 0                   TO
029800                 WS-ATT-CKIN-T (WS-ATT-COUNT)
029900             MOVE 0                   TO
030000                 WS-ATT-CKOUT-T (WS-ATT-COUNT)
030100             MOVE 0                   TO
030200                 WS-ATT-HOURS-T (WS-ATT-COUNT)
030300             MOVE 0                   TO
030400                 WS-ATT-OT-T (WS-ATT-COUNT)
030500             MOVE 'ABSENT  '          TO
030600                 WS-ATT-STATUS-T (WS-ATT-COUNT)
030700             MOVE 'AUTO-MARKED ABSENT - NO CHECK-IN RECORD'
030800                                      TO
030900                 WS-ATT-NOTES-T (WS-ATT-COUNT)
031000             ADD 1 TO WS-ABSENTEES-MARKED
031100             MOVE 'ABS '              TO ERL-REASON-CODE
031200             MOVE 'AUTO-MARKED ABSENT - NO CHECK-IN RECORD'
031300                                      TO ERL-REASON-TEXT
031400             MOVE WS-EMP-ID-T (WS-EMP-IDX) TO ERL-REFERENCE-ID
031500             PERFORM 700-LOG-EXCEPTION THRU 700-EXIT.
031550*
031560 210-EXIT.
031570     EXIT.
031600*
031700 220-FIND-ATTENDANCE-TODAY.
031800     MOVE 'NO ' TO WS-FOUND-SW.
031900     MOVE ZERO TO WS-FOUND-IDX.
032000     PERFORM 225-SCAN-ONE-ATTEND-ENTRY THRU 225-EXIT
032100         VARYING WS-ATT-IDX FROM 1 BY 1
032200         UNTIL WS-ATT-IDX > WS-ATT-COUNT.
032250*
032260 220-EXIT.
032270     EXIT.
032300*
032400 225-SCAN-ONE-ATTEND-ENTRY.
032500     IF WS-ATT-EMP-T (WS-ATT-IDX) = WS-EMP-ID-T (WS-EMP-IDX)
032600             AND WS-ATT-DATE-T (WS-ATT-IDX) = WS-RUN-DATE
032700         MOVE 'YES' TO WS-FOUND-SW
032800         SET WS-FOUND-IDX TO WS-ATT-IDX.
032850*
032860 225-EXIT.
032870     EXIT.
032900*
033000 300-AUTO-CHECKOUT.
033100     PERFORM 310-CHECK-ONE-ATTEND-ENTRY THRU 310-EXIT
033200         VARYING WS-ATT-IDX FROM 1 BY 1
033300         UNTIL WS-ATT-IDX > WS-ATT-COUNT.
033350*
033360 300-EXIT.
033370     EXIT.
033400*
033500 310-CHECK-ONE-ATTEND-ENTRY.
033600     IF WS-ATT-DATE-T (WS-ATT-IDX) = WS-RUN-DATE
033700             AND WS-ATT-CKIN-T (WS-ATT-IDX) NOT = ZERO
033800             AND WS-ATT-CKOUT-T (WS-ATT-IDX) = ZERO
033900         COMPUTE WS-ATT-CKOUT-T (WS-ATT-IDX) =
034000             (WS-CKOUT-HH * 100) + WS-CKOUT-MM
034100         PERFORM 350-COMPUTE-HOURS THRU 350-EXIT
034200         IF WS-ATT-NOTES-T (WS-ATT-IDX) = SPACES
034300             MOVE 'AUTO-CHECKED OUT AT END OF DAY' TO
034400                 WS-ATT-NOTES-T (WS-ATT-IDX)
034500         ELSE
034600             STRING WS-ATT-NOTES-T (WS-ATT-IDX) DELIMITED BY SPACE
034700                 ' - AUTO-CHECKED OUT AT END OF DAY'
034800                     DELIMITED BY SIZE
034900                 INTO WS-ATT-NOTES-T (WS-ATT-IDX)
035000             END-STRING
035100         END-IF
035200         ADD 1 TO WS-AUTO-CHECKOUTS
035300         MOVE 'EOD '          TO ERL-REASON-CODE
035400         MOVE 'AUTO-CHECKED OUT AT END OF DAY'
035500                              TO ERL-REASON-TEXT
035600         MOVE WS-ATT-EMP-T (WS-ATT-IDX) TO ERL-REFERENCE-ID
035700         PERFORM 700-LOG-EXCEPTION THRU 700-EXIT.
035750*
035760 310-EXIT.
035770     EXIT.
035800*
035900 350-COMPUTE-HOURS.
036000     COMPUTE WS-CKIN-HH  = WS-ATT-CKIN-T (WS-ATT-IDX) / 100.
036100     COMPUTE WS-CKIN-MM  = WS-ATT-CKIN-T (WS-ATT-IDX)
036200         - (WS-CKIN-HH * 100).
036300     COMPUTE WS-CKIN-TOTAL-MIN = (WS-CKIN-HH * 60) + WS-CKIN-MM.
036400     COMPUTE WS-CKOUT-TOTAL-MIN = (WS-CKOUT-HH * 60) + WS-CKOUT-MM.
036500     COMPUTE WS-WORK-MINUTES =
036600         WS-CKOUT-TOTAL-MIN - WS-CKIN-TOTAL-MIN.
036700     COMPUTE WS-WORKING-HOURS ROUNDED = WS-WORK-MINUTES / 60.
036800     IF WS-WORKING-HOURS > 8
036900         COMPUTE WS-OVERTIME-HOURS ROUNDED =
037000             WS-WORKING-HOURS - 8
037100     ELSE
037200         MOVE 0 TO WS-OVERTIME-HOURS.
037300     MOVE WS-WORKING-HOURS  TO WS-ATT-HOURS-T (WS-ATT-IDX).
037400     MOVE WS-OVERTIME-HOURS TO WS-ATT-OT-T (WS-ATT-IDX).
037450*
037460 350-EXIT.
037470     EXIT.
037500*
037600 400-EXPIRE-ORDERS.
037700     PERFORM 410-CHECK-ONE-ORDER THRU 410-EXIT
037800         VARYING WS-ORD-IDX FROM 1 BY 1
037900         UNTIL WS-ORD-IDX > WS-ORD-COUNT.
037950*
037960 400-EXIT.
037970     EXIT.
038000*
038100 410-CHECK-ONE-ORDER.
038200     IF WS-ORD-STATUS-T (WS-ORD-IDX) = 'PENDING   '
038300         IF WS-ORD-DATE-T (WS-ORD-IDX) < WS-RUN-DATE
038400             PERFORM 450-EXPIRE-ONE-ORDER THRU 450-EXIT
038500         ELSE
038600             IF WS-ORD-DATE-T (WS-ORD-IDX) = WS-RUN-DATE
038700                 MOVE WS-ORD-TIME-T (WS-ORD-IDX) (1:2) TO
038800                     WS-ORD-HH
038900                 MOVE WS-ORD-TIME-T (WS-ORD-IDX) (3:2) TO
039000                     WS-ORD-MM
039100                 MOVE WS-ORD-TIME-T (WS-ORD-IDX) (5:2) TO
039200                     WS-ORD-SS
039300                 COMPUTE WS-ORD-TOTAL-SEC =
039400                     (WS-ORD-HH * 3600) + (WS-ORD-MM * 60)
039500                         + WS-ORD-SS
039600                 IF WS-ORD-TOTAL-SEC < WS-EXPIRE-THRESHOLD-SEC
039700                     PERFORM 450-EXPIRE-ONE-ORDER THRU 450-EXIT
039800                 END-IF
039900             END-IF
040000         END-IF.
040050*
040060 410-EXIT.
040070     EXIT.
040100*
040200 450-EXPIRE-ONE-ORDER.
040300     MOVE 'CANCELLED ' TO WS-ORD-STATUS-T (WS-ORD-IDX).
040400     IF WS-ORD-NOTES-T (WS-ORD-IDX) = SPACES
040500         MOVE
040600           'AUTO-CANCELLED - ORDER EXPIRED (10 MINS PAST END OF SHIFT)'
040700                                      TO WS-ORD-NOTES-T (WS-ORD-IDX)
040800     ELSE
040900         STRING WS-ORD-NOTES-T (WS-ORD-IDX) DELIMITED BY SPACE
041000             ' - AUTO-CANCELLED - ORDER EXPIRED (10 MINS PAST'
041100                 DELIMITED BY SIZE
041200             ' END OF SHIFT)' DELIMITED BY SIZE
041300             INTO WS-ORD-NOTES-T (WS-ORD-IDX)
041400         END-STRING
041500     END-IF.
041600     ADD 1 TO WS-ORDERS-EXPIRED.
041700     MOVE 'EXP '          TO ERL-REASON-CODE.
041800     MOVE 'AUTO-CANCELLED - ORDER EXPIRED PAST SHIFT END'
041900                          TO ERL-REASON-TEXT.
042000     MOVE WS-ORD-ID-T (WS-ORD-IDX) TO ERL-REFERENCE-ID.
042100     PERFORM 700-LOG-EXCEPTION THRU 700-EXIT.
042150*
042160 450-EXIT.
042170     EXIT.
042200*
042300 700-LOG-EXCEPTION.
042400     MOVE WS-RUN-DATE     TO ERL-RUN-DATE.
042500     MOVE WS-RUN-TIME     TO ERL-RUN-TIME.
042600     MOVE 'EODHSK  '      TO ERL-PROGRAM-ID.
042700     WRITE CSM-EXCEPTION-REC.
042750*
042760 700-EXIT.
042770     EXIT.
042800*
042900 900-REWRITE-ATTENDANCE-MASTER.
043000     CLOSE ATTENDANCE-FILE.
043100     OPEN OUTPUT ATTENDANCE-FILE.
043200     PERFORM 910-REWRITE-ONE-ATTENDANCE THRU 910-EXIT
043300         VARYING WS-ATT-IDX FROM 1 BY 1
043400         UNTIL WS-ATT-IDX > WS-ATT-COUNT.
043500     CLOSE ATTENDANCE-FILE.
043550*
043560 900-EXIT.
043570     EXIT.
043600*
043700 910-REWRITE-ONE-ATTENDANCE.
043800     MOVE WS-ATT-EMP-T (WS-ATT-IDX)    TO ATT-EMPLOYEE-ID.
043900     MOVE WS-ATT-DATE-T (WS-ATT-IDX)   TO ATT-DATE.
044000     MOVE WS-ATT-CKIN-T (WS-ATT-IDX)   TO ATT-CHECKIN-TIME.
044100     MOVE WS-ATT-CKOUT-T (WS-ATT-IDX)  TO ATT-CHECKOUT-TIME.
044200     MOVE WS-ATT-HOURS-T (WS-ATT-IDX)  TO ATT-WORKING-HOURS.
044300     MOVE WS-ATT-OT-T (WS-ATT-IDX)     TO ATT-OVERTIME-HOURS.
044400     MOVE WS-ATT-STATUS-T (WS-ATT-IDX) TO ATT-STATUS.
044500     MOVE WS-ATT-NOTES-T (WS-ATT-IDX)  TO ATT-NOTES.
044600     WRITE CSM-ATTENDANCE-REC.
044650*
044660 910-EXIT.
044670     EXIT.
044700*
044800 950-REWRITE-ORDER-MASTER.
044900     CLOSE ORDER-FILE.
045000     OPEN OUTPUT ORDER-FILE.
045100     PERFORM 960-REWRITE-ONE-ORDER THRU 960-EXIT
045200         VARYING WS-ORD-IDX FROM 1 BY 1
045300         UNTIL WS-ORD-IDX > WS-ORD-COUNT.
045400     CLOSE ORDER-FILE.
045450*
045460 950-EXIT.
045470     EXIT.
045500*
045600 960-REWRITE-ONE-ORDER.
045700     MOVE WS-ORD-ID-T (WS-ORD-IDX)     TO ORD-ID.
045800     MOVE WS-ORD-EMP-T (WS-ORD-IDX)    TO ORD-EMPLOYEE-ID.
045900     MOVE WS-ORD-DATE-T (WS-ORD-IDX)   TO ORD-DATE.
046000     MOVE WS-ORD-TIME-T (WS-ORD-IDX)   TO ORD-TIME.
046100     MOVE WS-ORD-TOTAL-T (WS-ORD-IDX)  TO ORD-TOTAL-AMOUNT.
046200     MOVE WS-ORD-STATUS-T (WS-ORD-IDX) TO ORD-STATUS.
046300     MOVE WS-ORD-NOTES-T (WS-ORD-IDX)  TO ORD-NOTES.
046400     WRITE CSM-ORDER-REC.
046450*
046460 960-EXIT.
046470     EXIT.
046500*
046600 990-TERMINATE.
046700     CLOSE EMPLOYEE-FILE
046800           ERROR-LOG-FILE.
046900     DISPLAY 'CSCBL-EODHSK ABSENTEES MARKED  - ' WS-ABSENTEES-MARKED.
047000     DISPLAY 'CSCBL-EODHSK AUTO-CHECKOUTS     - ' WS-AUTO-CHECKOUTS.
047100     DISPLAY 'CSCBL-EODHSK ORDERS EXPIRED     - ' WS-ORDERS-EXPIRED.
047150*
047160 990-EXIT.
047170     EXIT.
