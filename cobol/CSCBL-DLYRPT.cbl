000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CSCBL-DLYRPT.
000300 AUTHOR.        R L WHITFIELD.
000400 INSTALLATION.  DATA PROCESSING CENTER.
000500 DATE-WRITTEN.  01/17/93.
000600 DATE-COMPILED. 01/17/93.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  REMARKS.                                                      *
001100*                                                                *
001200*      DAILY SALES REPORT BUILDER FOR THE COFFEE SHOP BATCH      *
001300*      SUITE.  SORTS THE ORDER EXTRACT BY ORDER DATE AND         *
001400*      RELEASES ONE DAILY-REPORT ROW PER DATE BREAK, THEN A      *
001500*      FINAL GRAND-TOTAL ROW FOR THE WHOLE EXTRACT.  THE         *
001600*      CONTROLLING JOB STEP IS RESPONSIBLE FOR LIMITING THE      *
001700*      ORDER EXTRACT TO THE DESIRED DATE RANGE (NORMALLY THE     *
001800*      TRAILING SEVEN DAYS UP TO THE RUN DATE) BEFORE THIS STEP  *
001900*      RUNS - THIS STEP REPORTS EVERY DATE PRESENT IN WHATEVER   *
002000*      EXTRACT IT IS HANDED.  COST IS ALWAYS ZERO (NOT YET       *
002100*      COSTED ON THE ORDER RECORD), SO PROFIT EQUALS REVENUE.    *
002200*                                                                *
002300*      INPUT  - ORDRMSTR (EXTRACT)                                *
002400*      OUTPUT - DLYRPT                                           *
002500******************************************************************
002600*  CHANGE LOG.                                                   *
002700*  ------------------------------------------------------------  *
002800*  01/17/93  RLW  ORIGINAL      - ORIGINAL AGED TRIAL BALANCE     *
002900*                                 REPORT FOR ACCOUNTS RECEIVABLE. *
003000*  05/09/97  DKP  TKT-0462      - PAGE HEADING ROUTINE STRIPPED   *
003100*                                 (OUTPUT IS A MACHINE-READABLE   *
003200*                                 ROW FILE, NOT A PRINT LISTING). *
003300*  08/27/98  JQA  TKT-0502      - Y2K: PAID/ADVICE DATE FIELDS    *
003400*                                 REVIEWED, NO CHANGE REQUIRED.   *
003500*  10/09/04  RLW  TKT-0671      - REASSIGNED TO THE COFFEE SHOP   *
003600*                                 CONVERSION PROJECT.              *
003700*  02/06/24  RLW  TKT-1091      - REBUILT AS THE DAILY SALES       *
003800*                                 CONTROL-BREAK REPORT AGAINST      *
003900*                                 THE CURRENT ORDER LAYOUT.         *
004000*  06/18/24  RLW  TKT-1143      - ADDED THE GRAND-TOTAL ROW AT      *
004100*                                 END OF EXTRACT.                   *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-390.
004600 OBJECT-COMPUTER.  IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS NEXT-PAGE.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT ORDER-FILE ASSIGN TO UT-S-ORDRMST
005300         ORGANIZATION IS SEQUENTIAL
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS WS-ORD-STATUS.
005600
005700     SELECT SW-ORDER-SORT-FILE ASSIGN TO UT-S-SORTWK1.
005800
005900     SELECT DAILY-REPORT-FILE ASSIGN TO UT-S-DLYRPT
006000         ORGANIZATION IS SEQUENTIAL
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS WS-RPT-STATUS.
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  ORDER-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 130 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS CSM-ORDER-REC.
007200 COPY CSCPY-ORD.
007300
007400 SD  SW-ORDER-SORT-FILE
007500     RECORD CONTAINS 24 CHARACTERS
007600     DATA RECORD IS SW-ORDER-SORT-WORK.
007700
007800 01  SW-ORDER-SORT-WORK.
007900     05  ORD-DATE-SRT-WK              PIC 9(08).
008000     05  ORD-STATUS-SRT-WK            PIC X(10).
008100     05  ORD-TOTAL-SRT-WK             PIC S9(03)V99.
008200     05  FILLER                       PIC X(01).
008300
008400 FD  DAILY-REPORT-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 80 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS CSM-DAILY-RPT-REC.
009000 COPY CSCPY-DRP.
009100*
009200 WORKING-STORAGE SECTION.
009300*
009400 01  WS-SWITCHES.
009500     05  WS-EOF-INPUT-SW          PIC X(03)  VALUE 'NO '.
009600         88  EOF-INPUT                       VALUE 'YES'.
009700     05  WS-EOF-SRT-OUTPUT-SW     PIC X(03)  VALUE 'NO '.
009800         88  EOF-SRT-OUTPUT                   VALUE 'YES'.
009850     05  FILLER                   PIC X(04).
009900*
010000 01  WS-FILE-STATUSES.
010100     05  WS-ORD-STATUS            PIC X(02).
010200     05  WS-RPT-STATUS            PIC X(02).
010250     05  FILLER                   PIC X(04).
010300*
010400 01  WS-ACCUMULATORS.
010500     05  WS-READ-CTR              PIC 9(07)  COMP  VALUE ZERO.
010600     05  WS-REL-CTR               PIC 9(07)  COMP  VALUE ZERO.
010700     05  WS-RETR-CTR              PIC 9(07)  COMP  VALUE ZERO.
010800     05  WS-DAYS-WRITTEN          PIC 9(05)  COMP  VALUE ZERO.
010850     05  FILLER                   PIC X(04).
010900*
011000 01  WS-BREAK-CONTROLS.
011100     05  WS-PREVIOUS-DATE         PIC 9(08)  VALUE ZERO.
011150     05  FILLER                   PIC X(04).
011200*
011300 01  WS-DAY-TOTALS.
011400     05  WS-DAY-TOTAL-ORDERS      PIC 9(05)  VALUE ZERO.
011500     05  WS-DAY-COMPLETED-ORDERS  PIC 9(05)  VALUE ZERO.
011600     05  WS-DAY-CANCELLED-ORDERS  PIC 9(05)  VALUE ZERO.
011700     05  WS-DAY-REVENUE           PIC S9(16)V99 VALUE ZERO.
011750     05  WS-DAY-REVENUE-X REDEFINES WS-DAY-REVENUE.
011760         10  WS-DRV-WHOLE         PIC S9(16).
011770         10  WS-DRV-CENTS         PIC 9(02).
011780     05  FILLER                   PIC X(04).
011800*
011900 01  WS-GRAND-TOTALS.
012000     05  WS-GRAND-TOTAL-ORDERS     PIC 9(07)  VALUE ZERO.
012100     05  WS-GRAND-TOTAL-ORDERS-X REDEFINES WS-GRAND-TOTAL-ORDERS.
012200         10  WS-GTO-HUNDREDS       PIC 9(05).
012300         10  WS-GTO-UNITS          PIC 9(02).
012400     05  WS-GRAND-COMPLETED-ORDERS PIC 9(07)  VALUE ZERO.
012500     05  WS-GRAND-CANCELLED-ORDERS PIC 9(07)  VALUE ZERO.
012600     05  WS-GRAND-REVENUE          PIC S9(16)V99 VALUE ZERO.
012700     05  WS-GRAND-REVENUE-X REDEFINES WS-GRAND-REVENUE.
012800         10  WS-GRV-WHOLE          PIC S9(16).
012900         10  WS-GRV-CENTS          PIC 9(02).
012950     05  FILLER                    PIC X(04).
013000*
013100 PROCEDURE DIVISION.
013200*
013300 000-MAINLINE.
013400     OPEN INPUT  ORDER-FILE.
013500     OPEN OUTPUT DAILY-REPORT-FILE.
013600     SORT SW-ORDER-SORT-FILE
013700         ON ASCENDING KEY ORD-DATE-SRT-WK
013800         INPUT  PROCEDURE 200-SRT-INPUT-PROCD THRU 200-EXIT
013900         OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
014000     CLOSE ORDER-FILE
014100           DAILY-REPORT-FILE.
014200     DISPLAY 'CSCBL-DLYRPT ORDERS READ     - ' WS-READ-CTR.
014300     DISPLAY 'CSCBL-DLYRPT ORDERS RELEASED - ' WS-REL-CTR.
014400     DISPLAY 'CSCBL-DLYRPT DAY ROWS WRITTEN - ' WS-DAYS-WRITTEN.
014500     STOP RUN.
014600*
014700 200-SRT-INPUT-PROCD.
014800     PERFORM 800-READ-ORDER THRU 800-READ-ORDER-EXIT.
014900     PERFORM 210-RELEASE-ONE-ORDER THRU 210-RELEASE-ONE-ORDER-EXIT
014910         UNTIL EOF-INPUT.
015000*
015100 200-EXIT.
015200     EXIT.
015300*
015400 210-RELEASE-ONE-ORDER.
015500     MOVE ORD-DATE              TO ORD-DATE-SRT-WK.
015600     MOVE ORD-STATUS            TO ORD-STATUS-SRT-WK.
015700     MOVE ORD-TOTAL-AMOUNT      TO ORD-TOTAL-SRT-WK.
015800     RELEASE SW-ORDER-SORT-WORK.
015900     ADD 1 TO WS-REL-CTR.
016000     PERFORM 800-READ-ORDER THRU 800-READ-ORDER-EXIT.
016050*
016060 210-RELEASE-ONE-ORDER-EXIT.
016070     EXIT.
016100*
016200 300-SRT-OUTPUT-PROCD.
016300     PERFORM 320-INITIALIZE-OUTPUT THRU 320-INITIALIZE-OUTPUT-EXIT.
016400     PERFORM 900-RETURN-SORTED-REC THRU 900-RETURN-SORTED-REC-EXIT.
016500     IF NOT EOF-SRT-OUTPUT
016600         MOVE ORD-DATE-SRT-WK TO WS-PREVIOUS-DATE
016700         PERFORM 340-PRSS-SORTED-OUTPUT THRU
016710             340-PRSS-SORTED-OUTPUT-EXIT
016720             UNTIL EOF-SRT-OUTPUT
016800         PERFORM 400-PRSS-DATE-BREAK THRU 400-PRSS-DATE-BREAK-EXIT
016900         PERFORM 500-PRSS-GRAND-TOTALS THRU
016910             500-PRSS-GRAND-TOTALS-EXIT.
017000*
017100 300-EXIT.
017200     EXIT.
017300*
017400 320-INITIALIZE-OUTPUT.
017500     MOVE 'NO ' TO WS-EOF-SRT-OUTPUT-SW.
017600     MOVE ZERO TO WS-GRAND-TOTAL-ORDERS
017700                  WS-GRAND-COMPLETED-ORDERS
017800                  WS-GRAND-CANCELLED-ORDERS
017900                  WS-GRAND-REVENUE.
017950*
017960 320-INITIALIZE-OUTPUT-EXIT.
017970     EXIT.
018000*
018100 340-PRSS-SORTED-OUTPUT.
018200     IF ORD-DATE-SRT-WK NOT = WS-PREVIOUS-DATE
018300         PERFORM 400-PRSS-DATE-BREAK THRU 400-PRSS-DATE-BREAK-EXIT
018400         MOVE ORD-DATE-SRT-WK TO WS-PREVIOUS-DATE.
018500     ADD 1 TO WS-DAY-TOTAL-ORDERS.
018600     EVALUATE ORD-STATUS-SRT-WK
018700         WHEN 'COMPLETED '
018800             ADD 1 TO WS-DAY-COMPLETED-ORDERS
018900             ADD ORD-TOTAL-SRT-WK TO WS-DAY-REVENUE
019000         WHEN 'CANCELLED '
019100             ADD 1 TO WS-DAY-CANCELLED-ORDERS
019200         WHEN OTHER
019300             CONTINUE
019400     END-EVALUATE.
019500     PERFORM 900-RETURN-SORTED-REC THRU 900-RETURN-SORTED-REC-EXIT.
019550*
019560 340-PRSS-SORTED-OUTPUT-EXIT.
019570     EXIT.
019600*
019700 400-PRSS-DATE-BREAK.
019800     MOVE WS-PREVIOUS-DATE        TO RPT-DATE.
019900     MOVE WS-DAY-TOTAL-ORDERS     TO RPT-TOTAL-ORDERS.
020000     MOVE WS-DAY-COMPLETED-ORDERS TO RPT-COMPLETED-ORDERS.
020100     MOVE WS-DAY-CANCELLED-ORDERS TO RPT-CANCELLED-ORDERS.
020200     MOVE WS-DAY-REVENUE          TO RPT-TOTAL-REVENUE.
020300     MOVE ZERO                    TO RPT-TOTAL-COST.
020400     MOVE WS-DAY-REVENUE          TO RPT-PROFIT.
020500     WRITE CSM-DAILY-RPT-REC.
020600     ADD 1 TO WS-DAYS-WRITTEN.
020700     ADD WS-DAY-TOTAL-ORDERS     TO WS-GRAND-TOTAL-ORDERS.
020800     ADD WS-DAY-COMPLETED-ORDERS TO WS-GRAND-COMPLETED-ORDERS.
020900     ADD WS-DAY-CANCELLED-ORDERS TO WS-GRAND-CANCELLED-ORDERS.
021000     ADD WS-DAY-REVENUE          TO WS-GRAND-REVENUE.
021100     MOVE ZERO TO WS-DAY-TOTAL-ORDERS
021200                  WS-DAY-COMPLETED-ORDERS
021300                  WS-DAY-CANCELLED-ORDERS
021400                  WS-DAY-REVENUE.
021450*
021460 400-PRSS-DATE-BREAK-EXIT.
021470     EXIT.
021500*
021600 500-PRSS-GRAND-TOTALS.
021700     MOVE 99999999                TO RPT-DATE.
021800     MOVE WS-GRAND-TOTAL-ORDERS   TO RPT-TOTAL-ORDERS.
021900     MOVE WS-GRAND-COMPLETED-ORDERS TO RPT-COMPLETED-ORDERS.
022000     MOVE WS-GRAND-CANCELLED-ORDERS TO RPT-CANCELLED-ORDERS.
022100     MOVE WS-GRAND-REVENUE        TO RPT-TOTAL-REVENUE.
022200     MOVE ZERO                    TO RPT-TOTAL-COST.
022300     MOVE WS-GRAND-REVENUE        TO RPT-PROFIT.
022400     WRITE CSM-DAILY-RPT-REC.
022500     ADD 1 TO WS-DAYS-WRITTEN.
022550*
022560 500-PRSS-GRAND-TOTALS-EXIT.
022570     EXIT.
022600*
022700 800-READ-ORDER.
022800     READ ORDER-FILE
022900         AT END MOVE 'YES' TO WS-EOF-INPUT-SW
022910             GO TO 800-READ-ORDER-EXIT.
023000     ADD 1 TO WS-READ-CTR.
023050*
023060 800-READ-ORDER-EXIT.
023070     EXIT.
023200*
023300 900-RETURN-SORTED-REC.
023400     RETURN SW-ORDER-SORT-FILE
023500         AT END MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW
023510             GO TO 900-RETURN-SORTED-REC-EXIT.
023600     ADD 1 TO WS-RETR-CTR.
023650*
023660 900-RETURN-SORTED-REC-EXIT.
023670     EXIT.
