000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CSCBL-PAYROL.
000300 AUTHOR.         R L WHITFIELD.
000400 INSTALLATION.   DATA PROCESSING CENTER.
000500 DATE-WRITTEN.   02/19/95.
000600 DATE-COMPILED.  02/19/95.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  REMARKS.                                                      *
001100*                                                                *
001200*      MONTHLY PAYROLL ENGINE FOR THE COFFEE SHOP BATCH SUITE.   *
001300*      PROCESSES RUN/ADJUST/PAY CONTROL CARDS AGAINST THE        *
001400*      SALARY MASTER.  THE RUN CARD COMPUTES ONE EMPLOYEE'S      *
001500*      SALARY FOR A GIVEN MONTH FROM THEIR ATTENDANCE HISTORY    *
001600*      (CALLING CSCBL-ATACC TO ACCUMULATE HOURS), THE ADJUST     *
001700*      CARD CHANGES BONUS/DEDUCTION ON AN EXISTING ROW AND       *
001800*      AUDITS THE CHANGE TO SALARY-HISTORY, AND THE PAY CARD     *
001900*      MARKS A ROW PAID.                                        *
002000*                                                                *
002100*      INPUT  - EMPMSTR, ATNDMSTR, SALRMSTR, PAYRREQ             *
002200*      OUTPUT - SALRMSTR (REWRITTEN), SALHIST, ERRLOG             *
002300******************************************************************
002400*  CHANGE LOG.                                                   *
002500*  ------------------------------------------------------------  *
002600*  02/19/95  RLW  ORIGINAL      - ORIGINAL MONTH-END PAY RUN FOR  *
002700*                                 THE WAREHOUSE HOURLY CREW.      *
002800*  11/03/96  DKP  TKT-0447      - OVERTIME MULTIPLIER MADE A      *
002900*                                 WORKING-STORAGE CONSTANT.        *
003000*  08/22/98  JQA  TKT-0502      - Y2K: WINDOWED CENTURY FIX ON     *
003100*                                 THE SYSTEM DATE ACCEPT.          *
003200*  02/02/99  JQA  TKT-0502      - Y2K REGRESSION RUN SIGNED OFF.   *
003300*  10/09/04  RLW  TKT-0671      - REASSIGNED TO THE COFFEE SHOP    *
003400*                                 CONVERSION PROJECT.              *
003500*  06/18/24  RLW  TKT-1143      - REBUILT AGAINST THE CURRENT      *
003600*                                 RECORD LAYOUTS; ADDED THE        *
003700*                                 SALARY-HISTORY AUDIT TRAIL AND   *
003800*                                 THE MARK-PAID CARD.              *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-390.
004300 OBJECT-COMPUTER.  IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS NEXT-PAGE.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT EMPLOYEE-FILE ASSIGN TO UT-S-EMPMSTR
005000         ORGANIZATION IS SEQUENTIAL
005100         ACCESS MODE IS SEQUENTIAL
005200         FILE STATUS IS WS-EMP-STATUS.
005300
005400     SELECT ATTENDANCE-FILE ASSIGN TO UT-S-ATNDMST
005500         ORGANIZATION IS SEQUENTIAL
005600         ACCESS MODE IS SEQUENTIAL
005700         FILE STATUS IS WS-ATT-STATUS.
005800
005900     SELECT SALARY-FILE ASSIGN TO UT-S-SALRMST
006000         ORGANIZATION IS SEQUENTIAL
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS WS-SAL-STATUS.
006300
006400     SELECT SALARY-HISTORY-FILE ASSIGN TO UT-S-SALHIST
006500         ORGANIZATION IS SEQUENTIAL
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS WS-SHS-STATUS.
006800
006900     SELECT PAYROLL-REQUEST-FILE ASSIGN TO UT-S-PAYRREQ
007000         ORGANIZATION IS SEQUENTIAL
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS WS-PYR-STATUS.
007300
007400     SELECT ERROR-LOG-FILE ASSIGN TO UT-S-ERRLOG
007500         ORGANIZATION IS SEQUENTIAL
007600         ACCESS MODE IS SEQUENTIAL
007700         FILE STATUS IS WS-ERR-STATUS.
007800*
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  EMPLOYEE-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 100 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS CSM-EMPLOYEE-REC.
008700 COPY CSCPY-EMP.
008800
008900 FD  ATTENDANCE-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 110 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS CSM-ATTENDANCE-REC.
009500 COPY CSCPY-ATT.
009600
009700 FD  SALARY-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 150 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS CSM-SALARY-REC.
010300 COPY CSCPY-SAL.
010400
010500 FD  SALARY-HISTORY-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 190 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS CSM-SALARY-HIST-REC.
011100 COPY CSCPY-SHS.
011200
011300 FD  PAYROLL-REQUEST-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 83 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS CSM-PAYROLL-REQ-REC.
011900 COPY CSCPY-PYR.
012000
012100 FD  ERROR-LOG-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 103 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS CSM-EXCEPTION-REC.
012700 COPY CSCPY-ERR.
012800*
012900 WORKING-STORAGE SECTION.
013000*
013100 01  WS-SWITCHES.
013200     05  WS-EMP-EOF-SW            PIC X(03)  VALUE 'NO '.
013300         88  EMP-EOF                         VALUE 'YES'.
013400     05  WS-ATT-EOF-SW            PIC X(03)  VALUE 'NO '.
013500         88  ATT-EOF                         VALUE 'YES'.
013600     05  WS-SAL-EOF-SW            PIC X(03)  VALUE 'NO '.
013700         88  SAL-EOF                         VALUE 'YES'.
013800     05  WS-PYR-EOF-SW            PIC X(03)  VALUE 'NO '.
013900         88  PYR-EOF                         VALUE 'YES'.
014000     05  WS-EMP-FOUND-SW          PIC X(03)  VALUE 'NO '.
014100         88  EMP-FOUND                       VALUE 'YES'.
014200     05  WS-SAL-FOUND-SW          PIC X(03)  VALUE 'NO '.
014300         88  SAL-FOUND                       VALUE 'YES'.
014350     05  FILLER                   PIC X(04).
014400*
014500 01  WS-FILE-STATUSES.
014600     05  WS-EMP-STATUS            PIC X(02).
014700     05  WS-ATT-STATUS            PIC X(02).
014800     05  WS-SAL-STATUS            PIC X(02).
014900     05  WS-SHS-STATUS            PIC X(02).
015000     05  WS-PYR-STATUS            PIC X(02).
015100     05  WS-ERR-STATUS            PIC X(02).
015150     05  FILLER                   PIC X(04).
015200*
015300 01  WS-CONSTANTS.
015400     05  WS-HOURLY-RATE           PIC S9(09)V99  COMP-3
015500                                  VALUE 50000.00.
015600     05  WS-OT-MULTIPLIER         PIC S9(01)V9   COMP-3
015700                                  VALUE 1.5.
015800     05  WS-WORKDAYS-PER-MONTH    PIC 9(02)      COMP
015900                                  VALUE 22.
015950     05  FILLER                   PIC X(04).
016000*
016100 01  WS-COUNTERS.
016200     05  WS-EMP-COUNT             PIC 9(07)  COMP  VALUE ZERO.
016300     05  WS-ATT-COUNT             PIC 9(07)  COMP  VALUE ZERO.
016400     05  WS-SAL-COUNT             PIC 9(07)  COMP  VALUE ZERO.
016500     05  WS-EMP-IDX-SV            PIC 9(07)  COMP  VALUE ZERO.
016600     05  WS-SAL-IDX-SV            PIC 9(07)  COMP  VALUE ZERO.
016700     05  WS-NEXT-HIST-ID          PIC 9(09)  COMP  VALUE ZERO.
016800     05  WS-RUNS-OK               PIC 9(07)  COMP  VALUE ZERO.
016900     05  WS-RUNS-SKIPPED          PIC 9(07)  COMP  VALUE ZERO.
017000     05  WS-RUNS-REJECTED         PIC 9(07)  COMP  VALUE ZERO.
017100     05  WS-ADJUSTS-OK            PIC 9(07)  COMP  VALUE ZERO.
017200     05  WS-ADJUSTS-REJECTED      PIC 9(07)  COMP  VALUE ZERO.
017300     05  WS-PAYS-OK               PIC 9(07)  COMP  VALUE ZERO.
017400     05  WS-PAYS-REJECTED         PIC 9(07)  COMP  VALUE ZERO.
017450     05  FILLER                   PIC X(04).
017500*
017600 01  WS-EMPLOYEE-TABLE.
017700     05  WS-EMP-ENTRY OCCURS 1 TO 500 TIMES
017800                      DEPENDING ON WS-EMP-COUNT
017900                      ASCENDING KEY IS WS-EMP-ID-T
018000                      INDEXED BY WS-EMP-IDX.
018100         10  WS-EMP-ID-T          PIC 9(09).
018200         10  WS-EMP-STATUS-T      PIC X(10).
018300         10  WS-EMP-SALARY-T      PIC S9(16)V99.
018350         10  FILLER               PIC X(04).
018400*
018500 01  WS-ATTENDANCE-TABLE.
018600     05  WS-ATT-ENTRY OCCURS 1 TO 5000 TIMES
018700                      DEPENDING ON WS-ATT-COUNT
018800                      INDEXED BY WS-ATT-IDX.
018900         10  WS-ATT-EMP-T         PIC 9(09).
019000         10  WS-ATT-DATE-T        PIC 9(08).
019100         10  WS-ATT-DATE-T-X REDEFINES WS-ATT-DATE-T.
019200             15  WS-ATT-YYYY-T    PIC 9(04).
019300             15  WS-ATT-MM-T      PIC 9(02).
019400             15  WS-ATT-DD-T      PIC 9(02).
019500         10  WS-ATT-HOURS-T       PIC S9(03)V99.
019600         10  WS-ATT-OT-T          PIC S9(03)V99.
019700         10  WS-ATT-STATUS-T      PIC X(08).
019750         10  FILLER               PIC X(04).
019800*
019900 01  WS-SALARY-TABLE.
020000     05  WS-SAL-ENTRY OCCURS 1 TO 3000 TIMES
020100                      DEPENDING ON WS-SAL-COUNT
020200                      INDEXED BY WS-SAL-IDX.
020300         10  WS-SAL-EMP-T         PIC 9(09).
020400         10  WS-SAL-MONTH-T       PIC 9(02).
020500         10  WS-SAL-YEAR-T        PIC 9(04).
020600         10  WS-SAL-BASE-T        PIC S9(16)V99.
020700         10  WS-SAL-BONUS-T       PIC S9(16)V99.
020800         10  WS-SAL-DEDUCT-T      PIC S9(16)V99.
020900         10  WS-SAL-TOTAL-T       PIC S9(16)V99.
021000         10  WS-SAL-STATUS-T      PIC X(08).
021100         10  WS-SAL-PAYDATE-T     PIC 9(08).
021200         10  WS-SAL-NOTES-T       PIC X(40).
021250         10  FILLER               PIC X(04).
021300*
021400 01  WS-ATACC-LINKAGE-AREAS.
021500     05  WS-ATACC-CONTROL.
021600         10  WS-ATC-RESET-SW      PIC X(01).
021700         10  FILLER               PIC X(07).
021800     05  WS-ATACC-ATTEND-REC.
021900         10  WS-ATC-STATUS        PIC X(08).
022000         10  WS-ATC-HOURS-OT-GRP.
022100             15  WS-ATC-HOURS     PIC S9(03)V99.
022200             15  WS-ATC-OVERTIME  PIC S9(03)V99.
022300         10  WS-ATC-RAW REDEFINES WS-ATC-HOURS-OT-GRP
022400                                  PIC X(10).
022500         10  FILLER               PIC X(07).
022600     05  WS-ATACC-STATS.
022700         10  WS-STT-ABSENT-DAYS   PIC S9(05)     COMP-3.
022800         10  WS-STT-HOURS-TOTAL   PIC S9(07)V99  COMP-3.
022900         10  WS-STT-OT-TOTAL      PIC S9(07)V99  COMP-3.
023000         10  FILLER               PIC X(08).
023100*
023200 01  WS-CALC-FIELDS.
023300     05  WS-BASE-SALARY           PIC S9(16)V99.
023400     05  WS-OVERTIME-PAY          PIC S9(16)V99.
023500     05  WS-DAILY-SALARY          PIC S9(16)V99.
023600     05  WS-DEDUCTION             PIC S9(16)V99.
023700     05  WS-TOTAL-SALARY          PIC S9(16)V99.
023800     05  WS-OLD-BONUS             PIC S9(16)V99.
023900     05  WS-OLD-DEDUCT            PIC S9(16)V99.
024000     05  WS-OLD-TOTAL             PIC S9(16)V99.
024050     05  FILLER                   PIC X(04).
024100*
024200 01  WS-DATE-TIME-FIELDS.
024300     05  WS-SYSTEM-DATE           PIC 9(06).
024400     05  WS-SYSTEM-DATE-X REDEFINES WS-SYSTEM-DATE.
024500         10  WS-SYS-YY            PIC 9(02).
024600         10  WS-SYS-MM            PIC 9(02).
024700         10  WS-SYS-DD            PIC 9(02).
024800     05  WS-CENTURY               PIC 9(02) VALUE 20.
024900     05  WS-RUN-DATE              PIC 9(08).
025000     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
025100         10  WS-RUN-YYYY          PIC 9(04).
025200         10  WS-RUN-MM            PIC 9(02).
025300         10  WS-RUN-DD            PIC 9(02).
025400     05  WS-SYSTEM-TIME           PIC 9(08).
025500     05  WS-RUN-TIME              PIC 9(06).
025550     05  FILLER                   PIC X(04).
025600*
025700 PROCEDURE DIVISION.
025800*
025900 000-MAIN-PROCESS.
026000     PERFORM 100-INITIALIZE THRU 100-EXIT.
026100     PERFORM 150-LOAD-TABLES THRU 150-EXIT.
026200     PERFORM 600-PROCESS-REQUESTS THRU 600-EXIT.
026300     PERFORM 900-REWRITE-SALARY-MASTER THRU 900-EXIT.
026400     PERFORM 990-TERMINATE THRU 990-EXIT.
026500     STOP RUN.
026600*
026700 100-INITIALIZE.
026800     OPEN INPUT  EMPLOYEE-FILE
026900                 ATTENDANCE-FILE
027000                 SALARY-FILE
027100                 PAYROLL-REQUEST-FILE.
027200     OPEN OUTPUT SALARY-HISTORY-FILE
027300                 ERROR-LOG-FILE.
027400     ACCEPT WS-SYSTEM-DATE FROM DATE.
027500     ACCEPT WS-SYSTEM-TIME FROM TIME.
027600     IF WS-SYS-YY < 50
027700         MOVE 20 TO WS-CENTURY
027800     ELSE
027900         MOVE 19 TO WS-CENTURY.
028000     MOVE WS-CENTURY  TO WS-RUN-YYYY (1:2).
028100     MOVE WS-SYS-YY   TO WS-RUN-YYYY (3:2).
028200     MOVE WS-SYS-MM   TO WS-RUN-MM.
028300     MOVE WS-SYS-DD   TO WS-RUN-DD.
028400     MOVE WS-SYSTEM-TIME (1:6) TO WS-RUN-TIME.
028450*
028460 100-EXIT.
028470     EXIT.
028500*
028600 150-LOAD-TABLES.
028700     PERFORM 151-READ-EMPLOYEE THRU 151-EXIT.
028800     PERFORM 152-STORE-EMPLOYEE THRU 152-EXIT UNTIL EMP-EOF.
028850     PERFORM 161-READ-ATTENDANCE THRU 161-EXIT.
028860     PERFORM 162-STORE-ATTENDANCE THRU 162-EXIT UNTIL ATT-EOF.
028870     PERFORM 171-READ-SALARY THRU 171-EXIT.
028880     PERFORM 172-STORE-SALARY THRU 172-EXIT UNTIL SAL-EOF.
028890*
028895 150-EXIT.
028898     EXIT.
029300*
029400 151-READ-EMPLOYEE.
029500     READ EMPLOYEE-FILE
029510         AT END MOVE 'YES' TO WS-EMP-EOF-SW
029520             GO TO 151-EXIT.
029600*
029610 151-EXIT.
029620     EXIT.
029700*
029800 152-STORE-EMPLOYEE.
029900     ADD 1 TO WS-EMP-COUNT.
030000     MOVE EMP-ID             TO WS-EMP-ID-T (WS-EMP-COUNT).
030100     MOVE EMP-STATUS         TO WS-EMP-STATUS-T (WS-EMP-COUNT).
030110     INSPECT WS-EMP-STATUS-T (WS-EMP-COUNT) CONVERTING
030120         'abcdefghijklmnopqrstuvwxyz' TO
030130         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
030200     MOVE EMP-MONTHLY-SALARY TO WS-EMP-SALARY-T (WS-EMP-COUNT).
030300     PERFORM 151-READ-EMPLOYEE THRU 151-EXIT.
030350*
030360 152-EXIT.
030370     EXIT.
030400*
030500 161-READ-ATTENDANCE.
030600     READ ATTENDANCE-FILE
030610         AT END MOVE 'YES' TO WS-ATT-EOF-SW
030620             GO TO 161-EXIT.
030700*
030710 161-EXIT.
030720     EXIT.
030800*
030900 162-STORE-ATTENDANCE.
031000     ADD 1 TO WS-ATT-COUNT.
031100     MOVE ATT-EMPLOYEE-ID    TO WS-ATT-EMP-T (WS-ATT-COUNT).
031200     MOVE ATT-DATE           TO WS-ATT-DATE-T (WS-ATT-COUNT).
031300     MOVE ATT-WORKING-HOURS  TO WS-ATT-HOURS-T (WS-ATT-COUNT).
031400     MOVE ATT-OVERTIME-HOURS TO WS-ATT-OT-T (WS-ATT-COUNT).
031500     MOVE ATT-STATUS         TO WS-ATT-STATUS-T (WS-ATT-COUNT).
031550     PERFORM 161-READ-ATTENDANCE THRU 161-EXIT.
031580*
031590 162-EXIT.
031595     EXIT.
031700*
031800 171-READ-SALARY.
031900     READ SALARY-FILE
031910         AT END MOVE 'YES' TO WS-SAL-EOF-SW
031920             GO TO 171-EXIT.
032000*
032010 171-EXIT.
032020     EXIT.
032100*
032200 172-STORE-SALARY.
032300     ADD 1 TO WS-SAL-COUNT.
032400     MOVE SAL-EMPLOYEE-ID TO WS-SAL-EMP-T (WS-SAL-COUNT).
032500     MOVE SAL-MONTH       TO WS-SAL-MONTH-T (WS-SAL-COUNT).
032600     MOVE SAL-YEAR        TO WS-SAL-YEAR-T (WS-SAL-COUNT).
032700     MOVE SAL-BASE-SALARY TO WS-SAL-BASE-T (WS-SAL-COUNT).
032800     MOVE SAL-BONUS       TO WS-SAL-BONUS-T (WS-SAL-COUNT).
032900     MOVE SAL-DEDUCTION   TO WS-SAL-DEDUCT-T (WS-SAL-COUNT).
033000     MOVE SAL-TOTAL-SALARY TO WS-SAL-TOTAL-T (WS-SAL-COUNT).
033100     MOVE SAL-STATUS      TO WS-SAL-STATUS-T (WS-SAL-COUNT).
033200     MOVE SAL-PAY-DATE    TO WS-SAL-PAYDATE-T (WS-SAL-COUNT).
033300     MOVE SAL-NOTES       TO WS-SAL-NOTES-T (WS-SAL-COUNT).
033350     PERFORM 171-READ-SALARY THRU 171-EXIT.
033380*
033390 172-EXIT.
033395     EXIT.
033500*
033600 600-PROCESS-REQUESTS.
033700     PERFORM 610-READ-REQUEST THRU 610-EXIT.
033800     PERFORM 620-DISPATCH-ONE-REQUEST THRU 620-EXIT UNTIL PYR-EOF.
033850*
033860 600-EXIT.
033870     EXIT.
033900*
034000 610-READ-REQUEST.
034100     READ PAYROLL-REQUEST-FILE
034110         AT END MOVE 'YES' TO WS-PYR-EOF-SW
034120             GO TO 610-EXIT.
034200*
034210 610-EXIT.
034220     EXIT.
034300*
034400 620-DISPATCH-ONE-REQUEST.
034500     EVALUATE TRUE
034600         WHEN PYR-IS-RUN
034700             PERFORM 200-RUN-MONTHLY-SALARY THRU 200-EXIT
034800         WHEN PYR-IS-ADJUST
034900             PERFORM 400-ADJUST-SALARY THRU 400-EXIT
035000         WHEN PYR-IS-PAY
035100             PERFORM 500-MARK-PAID THRU 500-EXIT
035200         WHEN OTHER
035300             MOVE 'TYP '         TO ERL-REASON-CODE
035400             MOVE 'PAYROLL REQUEST TYPE NOT R, A OR P'
035500                                 TO ERL-REASON-TEXT
035600             MOVE PYR-EMPLOYEE-ID TO ERL-REFERENCE-ID
035700             PERFORM 700-LOG-EXCEPTION THRU 700-EXIT
035800     END-EVALUATE.
035900     PERFORM 610-READ-REQUEST THRU 610-EXIT.
035950*
035960 620-EXIT.
035970     EXIT.
036000*
036100 200-RUN-MONTHLY-SALARY.
036200     PERFORM 210-VALIDATE-EMPLOYEE-ACTIVE THRU 210-EXIT.
036300     IF NOT EMP-FOUND
036400         MOVE 'EMP '             TO ERL-REASON-CODE
036500         MOVE 'EMPLOYEE NOT FOUND OR NOT ACTIVE FOR PAY RUN'
036600                                 TO ERL-REASON-TEXT
036700         MOVE PYR-EMPLOYEE-ID    TO ERL-REFERENCE-ID
036800         PERFORM 700-LOG-EXCEPTION THRU 700-EXIT
036900         ADD 1 TO WS-RUNS-REJECTED
037000     ELSE
037100         PERFORM 220-FIND-EXISTING-SALARY THRU 220-EXIT
037200         IF SAL-FOUND
037300             ADD 1 TO WS-RUNS-SKIPPED
037400         ELSE
037500             PERFORM 230-ACCUMULATE-ATTENDANCE THRU 230-EXIT
037600             PERFORM 250-COMPUTE-BASE-SALARY THRU 250-EXIT
037700             PERFORM 260-COMPUTE-OVERTIME-PAY THRU 260-EXIT
037800             PERFORM 270-COMPUTE-DEDUCTION THRU 270-EXIT
037900             PERFORM 280-POST-NEW-SALARY-ROW THRU 280-EXIT
038000             ADD 1 TO WS-RUNS-OK.
038050*
038060 200-EXIT.
038070     EXIT.
038100*
038200 210-VALIDATE-EMPLOYEE-ACTIVE.
038300     MOVE 'NO ' TO WS-EMP-FOUND-SW.
038400     MOVE ZERO  TO WS-EMP-IDX-SV.
038500     PERFORM 215-SCAN-ONE-EMPLOYEE THRU 215-EXIT
038600         VARYING WS-EMP-IDX FROM 1 BY 1
038700         UNTIL WS-EMP-IDX > WS-EMP-COUNT.
038750*
038760 210-EXIT.
038770     EXIT.
038800*
038900 215-SCAN-ONE-EMPLOYEE.
039000     IF WS-EMP-ID-T (WS-EMP-IDX) = PYR-EMPLOYEE-ID
039100             AND WS-EMP-STATUS-T (WS-EMP-IDX) = 'ACTIVE    '
039200         MOVE 'YES' TO WS-EMP-FOUND-SW
039300         SET WS-EMP-IDX-SV TO WS-EMP-IDX.
039350*
039360 215-EXIT.
039370     EXIT.
039400*
039500 220-FIND-EXISTING-SALARY.
039600     MOVE 'NO ' TO WS-SAL-FOUND-SW.
039700     MOVE ZERO  TO WS-SAL-IDX-SV.
039800     PERFORM 225-SCAN-ONE-SALARY-ROW THRU 225-EXIT
039900         VARYING WS-SAL-IDX FROM 1 BY 1
040000         UNTIL WS-SAL-IDX > WS-SAL-COUNT.
040050*
040060 220-EXIT.
040070     EXIT.
040100*
040200 225-SCAN-ONE-SALARY-ROW.
040300     IF WS-SAL-EMP-T (WS-SAL-IDX) = PYR-EMPLOYEE-ID
040400             AND WS-SAL-MONTH-T (WS-SAL-IDX) = PYR-MONTH
040500             AND WS-SAL-YEAR-T (WS-SAL-IDX) = PYR-YEAR
040600         MOVE 'YES' TO WS-SAL-FOUND-SW
040700         SET WS-SAL-IDX-SV TO WS-SAL-IDX.
040750*
040760 225-EXIT.
040770     EXIT.
040800*
040900 230-ACCUMULATE-ATTENDANCE.
041000     MOVE 'Y' TO WS-ATC-RESET-SW.
041100     PERFORM 235-SCAN-ONE-ATTEND-ROW THRU 235-EXIT
041200         VARYING WS-ATT-IDX FROM 1 BY 1
041300         UNTIL WS-ATT-IDX > WS-ATT-COUNT.
041350*
041360 230-EXIT.
041370     EXIT.
041400*
041500 235-SCAN-ONE-ATTEND-ROW.
041600     IF WS-ATT-EMP-T (WS-ATT-IDX) = PYR-EMPLOYEE-ID
041700             AND WS-ATT-MM-T (WS-ATT-IDX) = PYR-MONTH
041800             AND WS-ATT-YYYY-T (WS-ATT-IDX) = PYR-YEAR
041900         MOVE WS-ATT-STATUS-T (WS-ATT-IDX) TO WS-ATC-STATUS
042000         MOVE WS-ATT-HOURS-T (WS-ATT-IDX)  TO WS-ATC-HOURS
042100         MOVE WS-ATT-OT-T (WS-ATT-IDX)     TO WS-ATC-OVERTIME
042200         CALL 'CSCBL-ATACC' USING WS-ATACC-CONTROL,
042300             WS-ATACC-ATTEND-REC, WS-ATACC-STATS
042400         MOVE 'N' TO WS-ATC-RESET-SW.
042450*
042460 235-EXIT.
042470     EXIT.
042500*
042600 250-COMPUTE-BASE-SALARY.
042700     IF WS-EMP-SALARY-T (WS-EMP-IDX-SV) NOT = ZERO
042800         MOVE WS-EMP-SALARY-T (WS-EMP-IDX-SV) TO WS-BASE-SALARY
042900     ELSE
043000         COMPUTE WS-BASE-SALARY ROUNDED =
043100             WS-STT-HOURS-TOTAL * WS-HOURLY-RATE.
043150*
043160 250-EXIT.
043170     EXIT.
043200*
043300 260-COMPUTE-OVERTIME-PAY.
043400     COMPUTE WS-OVERTIME-PAY ROUNDED =
043500         WS-STT-OT-TOTAL * WS-HOURLY-RATE * WS-OT-MULTIPLIER.
043550*
043560 260-EXIT.
043570     EXIT.
043600*
043700 270-COMPUTE-DEDUCTION.
043800     IF WS-STT-ABSENT-DAYS > 0
043900         COMPUTE WS-DAILY-SALARY ROUNDED =
044000             WS-BASE-SALARY / WS-WORKDAYS-PER-MONTH
044100         COMPUTE WS-DEDUCTION ROUNDED =
044200             WS-DAILY-SALARY * WS-STT-ABSENT-DAYS
044300     ELSE
044400         MOVE 0 TO WS-DEDUCTION.
044450*
044460 270-EXIT.
044470     EXIT.
044500*
044600 280-POST-NEW-SALARY-ROW.
044700     COMPUTE WS-TOTAL-SALARY ROUNDED =
044800         WS-BASE-SALARY + WS-OVERTIME-PAY - WS-DEDUCTION.
044900     ADD 1 TO WS-SAL-COUNT.
045000     MOVE PYR-EMPLOYEE-ID   TO WS-SAL-EMP-T (WS-SAL-COUNT).
045100     MOVE PYR-MONTH         TO WS-SAL-MONTH-T (WS-SAL-COUNT).
045200     MOVE PYR-YEAR          TO WS-SAL-YEAR-T (WS-SAL-COUNT).
045300     MOVE WS-BASE-SALARY    TO WS-SAL-BASE-T (WS-SAL-COUNT).
045400     MOVE WS-OVERTIME-PAY   TO WS-SAL-BONUS-T (WS-SAL-COUNT).
045500     MOVE WS-DEDUCTION      TO WS-SAL-DEDUCT-T (WS-SAL-COUNT).
045600     MOVE WS-TOTAL-SALARY   TO WS-SAL-TOTAL-T (WS-SAL-COUNT).
045700     MOVE 'PENDING '        TO WS-SAL-STATUS-T (WS-SAL-COUNT).
045800     MOVE ZERO              TO WS-SAL-PAYDATE-T (WS-SAL-COUNT).
045900     MOVE 'AUTO-CALCULATED BASED ON ATTENDANCE' TO
046000         WS-SAL-NOTES-T (WS-SAL-COUNT).
046050*
046060 280-EXIT.
046070     EXIT.
046100*
046200 400-ADJUST-SALARY.
046300     PERFORM 220-FIND-EXISTING-SALARY THRU 220-EXIT.
046400     MOVE PYR-EMPLOYEE-ID TO ERL-REFERENCE-ID.
046500     IF NOT SAL-FOUND
046600         MOVE 'SAL '             TO ERL-REASON-CODE
046700         MOVE 'NO SALARY ROW FOUND FOR EMPLOYEE/MONTH/YEAR'
046800                                 TO ERL-REASON-TEXT
046900         PERFORM 700-LOG-EXCEPTION THRU 700-EXIT
047000         ADD 1 TO WS-ADJUSTS-REJECTED
047100     ELSE
047200         MOVE WS-SAL-BONUS-T (WS-SAL-IDX-SV)   TO WS-OLD-BONUS
047300         MOVE WS-SAL-DEDUCT-T (WS-SAL-IDX-SV)  TO WS-OLD-DEDUCT
047400         MOVE WS-SAL-TOTAL-T (WS-SAL-IDX-SV)   TO WS-OLD-TOTAL
047500         COMPUTE WS-TOTAL-SALARY ROUNDED =
047600             WS-SAL-BASE-T (WS-SAL-IDX-SV) + PYR-NEW-BONUS
047700                 - PYR-NEW-DEDUCTION
047800         PERFORM 450-WRITE-SALARY-HISTORY THRU 450-EXIT
047900         MOVE PYR-NEW-BONUS     TO WS-SAL-BONUS-T (WS-SAL-IDX-SV)
048000         MOVE PYR-NEW-DEDUCTION TO
048100             WS-SAL-DEDUCT-T (WS-SAL-IDX-SV)
048200         MOVE WS-TOTAL-SALARY   TO
048300             WS-SAL-TOTAL-T (WS-SAL-IDX-SV)
048400         ADD 1 TO WS-ADJUSTS-OK.
048450*
048460 400-EXIT.
048470     EXIT.
048500*
048600 450-WRITE-SALARY-HISTORY.
048700     ADD 1 TO WS-NEXT-HIST-ID.
048800     MOVE PYR-EMPLOYEE-ID   TO HST-KEY-EMPLOYEE-ID.
048900     MOVE PYR-MONTH         TO HST-KEY-MONTH.
049000     MOVE PYR-YEAR          TO HST-KEY-YEAR.
049100     MOVE PYR-CHANGED-BY    TO HST-CHANGED-BY.
049200     MOVE WS-RUN-DATE       TO HST-CHANGE-DATE.
049300     MOVE WS-OLD-BONUS      TO HST-OLD-BONUS.
049400     MOVE PYR-NEW-BONUS     TO HST-NEW-BONUS.
049500     MOVE WS-OLD-DEDUCT     TO HST-OLD-DEDUCTION.
049600     MOVE PYR-NEW-DEDUCTION TO HST-NEW-DEDUCTION.
049700     MOVE WS-OLD-TOTAL      TO HST-OLD-TOTAL.
049800     MOVE WS-TOTAL-SALARY   TO HST-NEW-TOTAL.
049900     MOVE 'BONUS/DEDUCTION ADJUSTMENT' TO HST-NOTE.
050000     WRITE CSM-SALARY-HIST-REC.
050050*
050060 450-EXIT.
050070     EXIT.
050100*
050200 500-MARK-PAID.
050300     PERFORM 220-FIND-EXISTING-SALARY THRU 220-EXIT.
050400     MOVE PYR-EMPLOYEE-ID TO ERL-REFERENCE-ID.
050500     IF NOT SAL-FOUND
050600         MOVE 'SAL '             TO ERL-REASON-CODE
050700         MOVE 'NO SALARY ROW FOUND FOR EMPLOYEE/MONTH/YEAR'
050800                                 TO ERL-REASON-TEXT
050900         PERFORM 700-LOG-EXCEPTION THRU 700-EXIT
051000         ADD 1 TO WS-PAYS-REJECTED
051100     ELSE
051200         IF WS-SAL-STATUS-T (WS-SAL-IDX-SV) = 'PAID    '
051300             MOVE 'PD  '             TO ERL-REASON-CODE
051400             MOVE 'SALARY ROW ALREADY MARKED PAID'
051500                                     TO ERL-REASON-TEXT
051600             PERFORM 700-LOG-EXCEPTION THRU 700-EXIT
051700             ADD 1 TO WS-PAYS-REJECTED
051800         ELSE
051900             MOVE 'PAID    '     TO WS-SAL-STATUS-T (WS-SAL-IDX-SV)
052000             MOVE WS-RUN-DATE    TO
052100                 WS-SAL-PAYDATE-T (WS-SAL-IDX-SV)
052200             ADD 1 TO WS-PAYS-OK.
052250*
052260 500-EXIT.
052270     EXIT.
052300*
052400 700-LOG-EXCEPTION.
052500     MOVE WS-RUN-DATE     TO ERL-RUN-DATE.
052600     MOVE WS-RUN-TIME     TO ERL-RUN-TIME.
052700     MOVE 'PAYROL  '      TO ERL-PROGRAM-ID.
052800     WRITE CSM-EXCEPTION-REC.
052850*
052860 700-EXIT.
052870     EXIT.
052900*
053000 900-REWRITE-SALARY-MASTER.
053100     CLOSE SALARY-FILE.
053200     OPEN OUTPUT SALARY-FILE.
053300     PERFORM 910-REWRITE-ONE-SALARY-ROW THRU 910-EXIT
053400         VARYING WS-SAL-IDX FROM 1 BY 1
053500         UNTIL WS-SAL-IDX > WS-SAL-COUNT.
053600     CLOSE SALARY-FILE.
053650*
053660 900-EXIT.
053670     EXIT.
053700*
053800 910-REWRITE-ONE-SALARY-ROW.
053900     MOVE WS-SAL-EMP-T (WS-SAL-IDX)     TO SAL-EMPLOYEE-ID.
054000     MOVE WS-SAL-MONTH-T (WS-SAL-IDX)   TO SAL-MONTH.
054100     MOVE WS-SAL-YEAR-T (WS-SAL-IDX)    TO SAL-YEAR.
054200     MOVE WS-SAL-BASE-T (WS-SAL-IDX)    TO SAL-BASE-SALARY.
054300     MOVE WS-SAL-BONUS-T (WS-SAL-IDX)   TO SAL-BONUS.
054400     MOVE WS-SAL-DEDUCT-T (WS-SAL-IDX)  TO SAL-DEDUCTION.
054500     MOVE WS-SAL-TOTAL-T (WS-SAL-IDX)   TO SAL-TOTAL-SALARY.
054600     MOVE WS-SAL-STATUS-T (WS-SAL-IDX)  TO SAL-STATUS.
054700     MOVE WS-SAL-PAYDATE-T (WS-SAL-IDX) TO SAL-PAY-DATE.
054800     MOVE WS-SAL-NOTES-T (WS-SAL-IDX)   TO SAL-NOTES.
054900     WRITE CSM-SALARY-REC.
054950*
054960 910-EXIT.
054970     EXIT.
055000*
055100 990-TERMINATE.
055200     CLOSE EMPLOYEE-FILE
055300           ATTENDANCE-FILE
055400           PAYROLL-REQUEST-FILE
055500           SALARY-HISTORY-FILE
055600           ERROR-LOG-FILE.
055700     DISPLAY 'CSCBL-PAYROL RUNS OK        - ' WS-RUNS-OK.
055800     DISPLAY 'CSCBL-PAYROL RUNS SKIPPED   - ' WS-RUNS-SKIPPED.
055900     DISPLAY 'CSCBL-PAYROL RUNS REJECTED  - ' WS-RUNS-REJECTED.
056000     DISPLAY 'CSCBL-PAYROL ADJUSTS OK     - ' WS-ADJUSTS-OK.
056100     DISPLAY 'CSCBL-PAYROL ADJUSTS REJ    - ' WS-ADJUSTS-REJECTED.
056200     DISPLAY 'CSCBL-PAYROL PAYS OK        - ' WS-PAYS-OK.
056300     DISPLAY 'CSCBL-PAYROL PAYS REJECTED  - ' WS-PAYS-REJECTED.
056350*
056360 990-EXIT.
056370     EXIT.
