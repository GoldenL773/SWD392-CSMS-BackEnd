000100******************************************************************
000200*  CSCPY-DRP   -  DAILY-REPORT OUTPUT RECORD LAYOUT               *
000300*  ONE ROW PER DAY IN THE REQUESTED RANGE, WRITTEN BY THE DAILY  *
000400*  SALES REPORT RUN.  COST IS ALWAYS ZERO (NOT YET COSTED).      *
000500*  2024-02-06  RLW  TKT-1091  ORIGINAL LAYOUT FOR CSMS BATCH     *
000600******************************************************************
000700 01  CSM-DAILY-RPT-REC.
000800     05  RPT-DATE                     PIC 9(08).
000900     05  RPT-DATE-X REDEFINES RPT-DATE.
001000         10  RPT-DATE-YYYY            PIC 9(04).
001100         10  RPT-DATE-MM              PIC 9(02).
001200         10  RPT-DATE-DD              PIC 9(02).
001300     05  RPT-TOTAL-ORDERS             PIC 9(05).
001400     05  RPT-COMPLETED-ORDERS         PIC 9(05).
001500     05  RPT-CANCELLED-ORDERS         PIC 9(05).
001600     05  RPT-TOTAL-REVENUE            PIC S9(16)V99.
001700     05  RPT-TOTAL-COST               PIC S9(16)V99.
001800     05  RPT-PROFIT                   PIC S9(16)V99.
001900     05  FILLER                       PIC X(03).
