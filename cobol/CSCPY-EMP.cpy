000100******************************************************************
000200*  CSCPY-EMP   -  EMPLOYEE MASTER RECORD LAYOUT                  *
000300*  ONE ROW PER SHOP EMPLOYEE.  SOURCE FILE IS SORTED BY          *
000400*  EMP-ID ASCENDING.  STATUS IS CARRIED UPPERCASED; THE          *
000500*  CONTRACTUAL SALARY IS ZERO WHEN THE EMPLOYEE IS PAID BY       *
000600*  THE HOUR INSTEAD OF A FIXED MONTHLY AMOUNT.                   *
000700*  2024-02-06  RLW  TKT-1091  ORIGINAL LAYOUT FOR CSMS BATCH     *
000800******************************************************************
000900 01  CSM-EMPLOYEE-REC.
001000     05  EMP-ID                       PIC 9(09).
001100     05  EMP-FULL-NAME                PIC X(30).
001200     05  EMP-POSITION                 PIC X(15).
001300     05  EMP-HIRE-DATE                PIC 9(08).
001400     05  EMP-HIRE-DATE-X REDEFINES EMP-HIRE-DATE.
001500         10  EMP-HIRE-YYYY            PIC 9(04).
001600         10  EMP-HIRE-MM              PIC 9(02).
001700         10  EMP-HIRE-DD              PIC 9(02).
001800     05  EMP-MONTHLY-SALARY           PIC S9(16)V99.
001900     05  EMP-STATUS                   PIC X(10).
002000         88  EMP-IS-ACTIVE            VALUE "ACTIVE    ".
002100         88  EMP-IS-INACTIVE          VALUE "INACTIVE  ".
002200     05  FILLER                       PIC X(10).
