000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CSCBL-ATTEND.
000300 AUTHOR.         M T SONNEN.
000400 INSTALLATION.   DATA PROCESSING CENTER.
000500 DATE-WRITTEN.   04/11/92.
000600 DATE-COMPILED.  04/11/92.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  REMARKS.                                                      *
001100*                                                                *
001200*      DAILY ATTENDANCE ENGINE FOR THE COFFEE SHOP BATCH SUITE.  *
001300*      PROCESSES CHECK-IN AND CHECK-OUT PUNCH CARDS AGAINST THE  *
001400*      ATTENDANCE MASTER FOR THE RUN DATE.  CHECK-IN DETERMINES  *
001500*      LATE/PRESENT STATUS; CHECK-OUT COMPUTES WORKING HOURS AND *
001600*      OVERTIME.  ONE ATTENDANCE ROW PER EMPLOYEE PER DATE.      *
001700*                                                                *
001800*      INPUT  - ATNDMSTR, ATNDREQ                               *
001900*      OUTPUT - ATNDMSTR (REWRITTEN), ERRLOG                     *
002000******************************************************************
002100*  CHANGE LOG.                                                   *
002200*  ------------------------------------------------------------  *
002300*  04/11/92  MTS  ORIGINAL      - ORIGINAL TIME-CLOCK POSTING    *
002400*                                 PROGRAM FOR THE HOURLY STAFF.  *
002500*  09/30/93  MTS  TKT-0312      - LATE DETERMINATION ADDED       *
002600*                                 (GRACE PERIOD TO 08:15).       *
002700*  06/14/96  DKP  TKT-0455      - OVERTIME COMPUTATION ADDED TO  *
002800*                                 THE CHECK-OUT PATH.            *
002900*  08/19/98  JQA  TKT-0502      - Y2K: WINDOWED CENTURY FIX ON   *
003000*                                 THE SYSTEM DATE ACCEPT.        *
003100*  02/02/99  JQA  TKT-0502      - Y2K REGRESSION RUN SIGNED OFF. *
003200*  10/09/04  RLW  TKT-0671      - REASSIGNED TO THE COFFEE SHOP  *
003300*                                 CONVERSION PROJECT.            *
003400*  02/06/24  RLW  TKT-1091      - REBUILT AGAINST THE CURRENT    *
003500*                                 RECORD LAYOUTS (CSCPY-*).      *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-390.
004000 OBJECT-COMPUTER.  IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS NEXT-PAGE.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ATTENDANCE-FILE ASSIGN TO UT-S-ATNDMST
004700         ORGANIZATION IS SEQUENTIAL
004800         ACCESS MODE IS SEQUENTIAL
004900         FILE STATUS IS WS-ATT-STATUS.
005000
005100     SELECT ATTEND-REQUEST-FILE ASSIGN TO UT-S-ATNDREQ
005200         ORGANIZATION IS SEQUENTIAL
005300         ACCESS MODE IS SEQUENTIAL
005400         FILE STATUS IS WS-ATR-STATUS.
005500
005600     SELECT ERROR-LOG-FILE ASSIGN TO UT-S-ERRLOG
005700         ORGANIZATION IS SEQUENTIAL
005800         ACCESS MODE IS SEQUENTIAL
005900         FILE STATUS IS WS-ERR-STATUS.
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  ATTENDANCE-FILE
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 110 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS CSM-ATTENDANCE-REC.
006900 COPY CSCPY-ATT.
007000
007100 FD  ATTEND-REQUEST-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 79 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS CSM-ATTEND-REQ-REC.
007700 COPY CSCPY-ATR.
007800
007900 FD  ERROR-LOG-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 103 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS CSM-EXCEPTION-REC.
008500 COPY CSCPY-ERR.
008600*
008700 WORKING-STORAGE SECTION.
008800*
008900 01  WS-SWITCHES.
009000     05  WS-ATT-EOF-SW            PIC X(03)  VALUE 'NO '.
009100         88  ATT-EOF                         VALUE 'YES'.
009200     05  WS-ATR-EOF-SW            PIC X(03)  VALUE 'NO '.
009300         88  ATR-EOF                         VALUE 'YES'.
009400     05  WS-FOUND-SW              PIC X(03)  VALUE 'NO '.
009500         88  REC-FOUND                       VALUE 'YES'.
009550     05  FILLER                   PIC X(04).
009600*
009700 01  WS-FILE-STATUSES.
009800     05  WS-ATT-STATUS            PIC X(02).
009900     05  WS-ATR-STATUS            PIC X(02).
010000     05  WS-ERR-STATUS            PIC X(02).
010050     05  FILLER                   PIC X(06).
010100*
010200 01  WS-COUNTERS.
010300     05  WS-ATT-COUNT             PIC 9(07)  COMP  VALUE ZERO.
010400     05  WS-FOUND-IDX             PIC 9(07)  COMP  VALUE ZERO.
010500     05  WS-CHECKINS-OK           PIC 9(07)  COMP  VALUE ZERO.
010600     05  WS-CHECKINS-REJ          PIC 9(07)  COMP  VALUE ZERO.
010700     05  WS-CHECKOUTS-OK          PIC 9(07)  COMP  VALUE ZERO.
010800     05  WS-CHECKOUTS-REJ         PIC 9(07)  COMP  VALUE ZERO.
010850     05  FILLER                   PIC X(04).
010900*
011000 01  WS-ATTENDANCE-TABLE.
011100     05  WS-ATT-ENTRY OCCURS 1 TO 5000 TIMES
011200                      DEPENDING ON WS-ATT-COUNT
011300                      INDEXED BY WS-ATT-IDX.
011400         10  WS-ATT-EMP-T         PIC 9(09).
011500         10  WS-ATT-DATE-T        PIC 9(08).
011600         10  WS-ATT-CKIN-T        PIC 9(04).
011700         10  WS-ATT-CKOUT-T       PIC 9(04).
011800         10  WS-ATT-HOURS-T       PIC S9(03)V99.
011900         10  WS-ATT-OT-T          PIC S9(03)V99.
012000         10  WS-ATT-STATUS-T      PIC X(08).
012100         10  WS-ATT-NOTES-T       PIC X(60).
012150         10  FILLER               PIC X(07).
012200*
012300 01  WS-TIME-FIELDS.
012400     05  WS-CKIN-HH               PIC 9(02)  COMP  VALUE ZERO.
012500     05  WS-CKIN-MM               PIC 9(02)  COMP  VALUE ZERO.
012600     05  WS-CKIN-TOTAL-MIN        PIC 9(05)  COMP  VALUE ZERO.
012700     05  WS-CKOUT-HH              PIC 9(02)  COMP  VALUE ZERO.
012800     05  WS-CKOUT-MM              PIC 9(02)  COMP  VALUE ZERO.
012900     05  WS-CKOUT-TOTAL-MIN       PIC 9(05)  COMP  VALUE ZERO.
013000     05  WS-WORK-MINUTES          PIC S9(05) COMP  VALUE ZERO.
013100     05  WS-WORKING-HOURS         PIC S9(03)V99.
013150     05  WS-WORKING-HOURS-X REDEFINES WS-WORKING-HOURS.
013160         10  WS-WRK-HRS-WHOLE     PIC S9(03).
013170         10  WS-WRK-HRS-CENTS     PIC 9(02).
013200     05  WS-OVERTIME-HOURS        PIC S9(03)V99.
013250     05  FILLER                   PIC X(04).
013300*
013400 01  WS-DATE-TIME-FIELDS.
013500     05  WS-SYSTEM-DATE           PIC 9(06).
013600     05  WS-SYSTEM-DATE-X REDEFINES WS-SYSTEM-DATE.
013700         10  WS-SYS-YY            PIC 9(02).
013800         10  WS-SYS-MM            PIC 9(02).
013900         10  WS-SYS-DD            PIC 9(02).
014000     05  WS-CENTURY               PIC 9(02) VALUE 20.
014100     05  WS-RUN-DATE              PIC 9(08).
014200     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
014300         10  WS-RUN-YYYY          PIC 9(04).
014400         10  WS-RUN-MM            PIC 9(02).
014500         10  WS-RUN-DD            PIC 9(02).
014600     05  WS-SYSTEM-TIME           PIC 9(08).
014700     05  WS-RUN-TIME              PIC 9(06).
014750     05  FILLER                   PIC X(04).
014800*
014900 PROCEDURE DIVISION.
015000*
015100 000-MAIN-PROCESS.
015200     PERFORM 100-INITIALIZE THRU 100-EXIT.
015300     PERFORM 200-LOAD-ATTENDANCE THRU 200-EXIT.
015400     PERFORM 300-PROCESS-REQUESTS THRU 300-EXIT.
015500     PERFORM 900-REWRITE-ATTENDANCE-MASTER THRU 900-EXIT.
015600     PERFORM 950-TERMINATE THRU 950-EXIT.
015700     STOP RUN.
015800*
015900 100-INITIALIZE.
016000     OPEN INPUT  ATTENDANCE-FILE
016100                 ATTEND-REQUEST-FILE.
016200     OPEN OUTPUT ERROR-LOG-FILE.
016300     ACCEPT WS-SYSTEM-DATE FROM DATE.
016400     ACCEPT WS-SYSTEM-TIME FROM TIME.
016500     IF WS-SYS-YY < 50
016600         MOVE 20 TO WS-CENTURY
016700     ELSE
016800         MOVE 19 TO WS-CENTURY.
016900     MOVE WS-CENTURY  TO WS-RUN-YYYY (1:2).
017000     MOVE WS-SYS-YY   TO WS-RUN-YYYY (3:2).
017100     MOVE WS-SYS-MM   TO WS-RUN-MM.
017200     MOVE WS-SYS-DD   TO WS-RUN-DD.
017300     MOVE WS-SYSTEM-TIME (1:6) TO WS-RUN-TIME.
017350*
017360 100-EXIT.
017370     EXIT.
017400*
017500 200-LOAD-ATTENDANCE.
017600     PERFORM 210-READ-ATTENDANCE THRU 210-EXIT.
017700     PERFORM 220-STORE-ATTENDANCE THRU 220-EXIT UNTIL ATT-EOF.
017750*
017760 200-EXIT.
017770     EXIT.
017800*
017900 210-READ-ATTENDANCE.
018000     READ ATTENDANCE-FILE
018010         AT END MOVE 'YES' TO WS-ATT-EOF-SW
018020             GO TO 210-EXIT.
018100*
018110 210-EXIT.
018120     EXIT.
018200*
018300 220-STORE-ATTENDANCE.
018400     ADD 1 TO WS-ATT-COUNT.
018500     MOVE ATT-EMPLOYEE-ID    TO WS-ATT-EMP-T (WS-ATT-COUNT).
018600     MOVE ATT-DATE           TO WS-ATT-DATE-T (WS-ATT-COUNT).
018700     MOVE ATT-CHECKIN-TIME   TO WS-ATT-CKIN-T (WS-ATT-COUNT).
018800     MOVE ATT-CHECKOUT-TIME  TO WS-ATT-CKOUT-T (WS-ATT-COUNT).
018900     MOVE ATT-WORKING-HOURS  TO WS-ATT-HOURS-T (WS-ATT-COUNT).
019000     MOVE ATT-OVERTIME-HOURS TO WS-ATT-OT-T (WS-ATT-COUNT).
019100     MOVE ATT-STATUS         TO WS-ATT-STATUS-T (WS-ATT-COUNT).
019200     MOVE ATT-NOTES          TO WS-ATT-NOTES-T (WS-ATT-COUNT).
019250     PERFORM 210-READ-ATTENDANCE THRU 210-EXIT.
019280*
019290 220-EXIT.
019295     EXIT.
019300*
019400 300-PROCESS-REQUESTS.
019500     PERFORM 310-READ-REQUEST THRU 310-EXIT.
019600     PERFORM 320-DISPATCH-ONE-REQUEST THRU 320-EXIT UNTIL ATR-EOF.
019650*
019660 300-EXIT.
019670     EXIT.
019800*
019900 310-READ-REQUEST.
020000     READ ATTEND-REQUEST-FILE
020010         AT END MOVE 'YES' TO WS-ATR-EOF-SW
020020             GO TO 310-EXIT.
020200*
020210 310-EXIT.
020220     EXIT.
020300*
020400 320-DISPATCH-ONE-REQUEST.
020500     EVALUATE TRUE
020600         WHEN ATR-IS-CHECKIN
020700             PERFORM 400-PROCESS-CHECKIN THRU 400-EXIT
020800         WHEN ATR-IS-CHECKOUT
020900             PERFORM 500-PROCESS-CHECKOUT THRU 500-EXIT
021000         WHEN OTHER
021100             MOVE 'TYP '         TO ERL-REASON-CODE
021200             MOVE 'ATTENDANCE REQUEST TYPE NOT I OR O'
021300                                 TO ERL-REASON-TEXT
021400             MOVE ATR-EMPLOYEE-ID TO ERL-REFERENCE-ID
021500             PERFORM 700-LOG-EXCEPTION THRU 700-EXIT
021600     END-EVALUATE.
021700     PERFORM 310-READ-REQUEST THRU 310-EXIT.
021750*
021760 320-EXIT.
021770     EXIT.
021800*
021900 400-PROCESS-CHECKIN.
022000     PERFORM 410-FIND-TODAY-RECORD THRU 410-EXIT.
022100     IF REC-FOUND
022200         MOVE 'DUP '             TO ERL-REASON-CODE
022300         MOVE 'ATTENDANCE RECORD ALREADY EXISTS FOR TODAY'
022400                                 TO ERL-REASON-TEXT
022500         MOVE ATR-EMPLOYEE-ID    TO ERL-REFERENCE-ID
022600         PERFORM 700-LOG-EXCEPTION THRU 700-EXIT
022700         ADD 1 TO WS-CHECKINS-REJ
022800     ELSE
022900         ADD 1 TO WS-ATT-COUNT
023000         MOVE ATR-EMPLOYEE-ID    TO WS-ATT-EMP-T (WS-ATT-COUNT)
023100         MOVE WS-RUN-DATE        TO WS-ATT-DATE-T (WS-ATT-COUNT)
023200         MOVE ATR-PUNCH-TIME     TO WS-ATT-CKIN-T (WS-ATT-COUNT)
023300         MOVE 0                  TO WS-ATT-CKOUT-T (WS-ATT-COUNT)
023400         MOVE 0                  TO WS-ATT-HOURS-T (WS-ATT-COUNT)
023500         MOVE 0                  TO WS-ATT-OT-T (WS-ATT-COUNT)
023600         MOVE SPACES             TO WS-ATT-NOTES-T (WS-ATT-COUNT)
023700         IF ATR-PUNCH-TIME > 0815
023800             MOVE 'LATE    '     TO WS-ATT-STATUS-T (WS-ATT-COUNT)
023900         ELSE
024000             MOVE 'PRESENT '     TO WS-ATT-STATUS-T (WS-ATT-COUNT)
024050         END-IF
024060         ADD 1 TO WS-CHECKINS-OK.
024080*
024090 400-EXIT.
024095     EXIT.
024200*
024300 410-FIND-TODAY-RECORD.
024400     MOVE 'NO ' TO WS-FOUND-SW.
024500     MOVE ZERO TO WS-FOUND-IDX.
024600     PERFORM 415-SCAN-ONE-ATT-ENTRY THRU 415-EXIT
024700         VARYING WS-ATT-IDX FROM 1 BY 1
024800         UNTIL WS-ATT-IDX > WS-ATT-COUNT.
024850*
024860 410-EXIT.
024870     EXIT.
024900*
025000 415-SCAN-ONE-ATT-ENTRY.
025100     IF WS-ATT-EMP-T (WS-ATT-IDX) = ATR-EMPLOYEE-ID
025200             AND WS-ATT-DATE-T (WS-ATT-IDX) = WS-RUN-DATE
025300         MOVE 'YES' TO WS-FOUND-SW
025400         SET WS-FOUND-IDX TO WS-ATT-IDX.
025450*
025460 415-EXIT.
025470     EXIT.
025500*
025600 500-PROCESS-CHECKOUT.
025700     PERFORM 410-FIND-TODAY-RECORD THRU 410-EXIT.
025800     IF NOT REC-FOUND
025900         MOVE 'NCI '             TO ERL-REASON-CODE
026000         MOVE 'NO CHECK-IN RECORD FOR TODAY TO CHECK OUT'
026100                                 TO ERL-REASON-TEXT
026200         MOVE ATR-EMPLOYEE-ID    TO ERL-REFERENCE-ID
026300         PERFORM 700-LOG-EXCEPTION THRU 700-EXIT
026400         ADD 1 TO WS-CHECKOUTS-REJ
026500     ELSE
026600         IF WS-ATT-CKOUT-T (WS-FOUND-IDX) NOT = ZERO
026700             MOVE 'DUP '             TO ERL-REASON-CODE
026800             MOVE 'ALREADY CHECKED OUT TODAY'
026900                                     TO ERL-REASON-TEXT
027000             MOVE ATR-EMPLOYEE-ID    TO ERL-REFERENCE-ID
027100             PERFORM 700-LOG-EXCEPTION THRU 700-EXIT
027200             ADD 1 TO WS-CHECKOUTS-REJ
027300         ELSE
027400             MOVE ATR-PUNCH-TIME TO WS-ATT-CKOUT-T (WS-FOUND-IDX)
027500             PERFORM 550-COMPUTE-HOURS THRU 550-EXIT
027600             ADD 1 TO WS-CHECKOUTS-OK.
027650*
027660 500-EXIT.
027670     EXIT.
027700*
027800 550-COMPUTE-HOURS.
027900     COMPUTE WS-CKIN-HH  = WS-ATT-CKIN-T (WS-FOUND-IDX) / 100.
028000     COMPUTE WS-CKIN-MM  = WS-ATT-CKIN-T (WS-FOUND-IDX)
028100         - (WS-CKIN-HH * 100).
028200     COMPUTE WS-CKIN-TOTAL-MIN = (WS-CKIN-HH * 60) + WS-CKIN-MM.
028300     COMPUTE WS-CKOUT-HH = WS-ATT-CKOUT-T (WS-FOUND-IDX) / 100.
028400     COMPUTE WS-CKOUT-MM = WS-ATT-CKOUT-T (WS-FOUND-IDX)
028500         - (WS-CKOUT-HH * 100).
028600     COMPUTE WS-CKOUT-TOTAL-MIN = (WS-CKOUT-HH * 60) + WS-CKOUT-MM.
028700     COMPUTE WS-WORK-MINUTES =
028800         WS-CKOUT-TOTAL-MIN - WS-CKIN-TOTAL-MIN.
028900     COMPUTE WS-WORKING-HOURS ROUNDED = WS-WORK-MINUTES / 60.
029000     IF WS-WORKING-HOURS > 8
029100         COMPUTE WS-OVERTIME-HOURS ROUNDED =
029200             WS-WORKING-HOURS - 8
029300     ELSE
029400         MOVE 0 TO WS-OVERTIME-HOURS.
029500     MOVE WS-WORKING-HOURS  TO WS-ATT-HOURS-T (WS-FOUND-IDX).
029600     MOVE WS-OVERTIME-HOURS TO WS-ATT-OT-T (WS-FOUND-IDX).
029650*
029660 550-EXIT.
029670     EXIT.
029700*
029800 700-LOG-EXCEPTION.
029900     MOVE WS-RUN-DATE     TO ERL-RUN-DATE.
030000     MOVE WS-RUN-TIME     TO ERL-RUN-TIME.
030100     MOVE 'ATTEND  '      TO ERL-PROGRAM-ID.
030200     WRITE CSM-EXCEPTION-REC.
030250*
030260 700-EXIT.
030270     EXIT.
030300*
030400 900-REWRITE-ATTENDANCE-MASTER.
030500     CLOSE ATTENDANCE-FILE.
030600     OPEN OUTPUT ATTENDANCE-FILE.
030700     PERFORM 910-REWRITE-ONE-ATTENDANCE THRU 910-EXIT
030800         VARYING WS-ATT-IDX FROM 1 BY 1
030900         UNTIL WS-ATT-IDX > WS-ATT-COUNT.
031000     CLOSE ATTENDANCE-FILE.
031050*
031060 900-EXIT.
031070     EXIT.
031100*
031200 910-REWRITE-ONE-ATTENDANCE.
031300     MOVE WS-ATT-EMP-T (WS-ATT-IDX)    TO ATT-EMPLOYEE-ID.
031400     MOVE WS-ATT-DATE-T (WS-ATT-IDX)   TO ATT-DATE.
031500     MOVE WS-ATT-CKIN-T (WS-ATT-IDX)   TO ATT-CHECKIN-TIME.
031600     MOVE WS-ATT-CKOUT-T (WS-ATT-IDX)  TO ATT-CHECKOUT-TIME.
031700     MOVE WS-ATT-HOURS-T (WS-ATT-IDX)  TO ATT-WORKING-HOURS.
031800     MOVE WS-ATT-OT-T (WS-ATT-IDX)     TO ATT-OVERTIME-HOURS.
031900     MOVE WS-ATT-STATUS-T (WS-ATT-IDX) TO ATT-STATUS.
032000     MOVE WS-ATT-NOTES-T (WS-ATT-IDX)  TO ATT-NOTES.
032100     WRITE CSM-ATTENDANCE-REC.
032150*
032160 910-EXIT.
032170     EXIT.
032200*
032300 950-TERMINATE.
032400     CLOSE ATTEND-REQUEST-FILE
032500           ERROR-LOG-FILE.
032600     DISPLAY 'CSCBL-ATTEND CHECK-INS OK   - ' WS-CHECKINS-OK.
032700     DISPLAY 'CSCBL-ATTEND CHECK-INS REJ  - ' WS-CHECKINS-REJ.
032800     DISPLAY 'CSCBL-ATTEND CHECK-OUTS OK  - ' WS-CHECKOUTS-OK.
032900     DISPLAY 'CSCBL-ATTEND CHECK-OUTS REJ - ' WS-CHECKOUTS-REJ.
032950*
032960 950-EXIT.
032970     EXIT.
