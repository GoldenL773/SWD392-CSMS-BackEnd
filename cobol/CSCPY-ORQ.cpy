000100******************************************************************
000200*  CSCPY-ORQ   -  ORDER-REQUEST INPUT RECORD LAYOUT               *
000300*  HEADER/LINE STYLE.  AN 'H' RECORD CARRIES THE EMPLOYEE TAKING  *
000400*  THE ORDER; IT IS FOLLOWED BY ONE OR MORE 'L' RECORDS, ONE PER  *
000500*  PRODUCT LINE, UNTIL THE NEXT 'H' RECORD OR END OF FILE.        *
000600*  2024-02-06  RLW  TKT-1091  ORIGINAL LAYOUT FOR CSMS BATCH     *
000700******************************************************************
000800 01  CSM-ORDER-REQ-REC.
000900     05  ORQ-REC-TYPE                 PIC X(01).
001000         88  ORQ-IS-HEADER            VALUE "H".
001100         88  ORQ-IS-LINE              VALUE "L".
001200     05  ORQ-EMPLOYEE-ID              PIC 9(09).
001300     05  ORQ-PRODUCT-ID               PIC 9(09).
001400     05  ORQ-QUANTITY                 PIC 9(05).
001500     05  FILLER                       PIC X(56).
