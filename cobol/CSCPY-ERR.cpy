000100******************************************************************
000200*  CSCPY-ERR   -  BATCH EXCEPTION / AUDIT LOG LINE                *
000300*  ONE ROW PER REJECTED TRANSACTION OR NOTEWORTHY CONDITION.     *
000400*  SHARED BY ALL CSMS BATCH RUNS SO THE OPERATOR HAS ONE PLACE   *
000500*  TO LOOK AFTER A NIGHT'S PROCESSING.                           *
000600*  2024-02-06  RLW  TKT-1091  ORIGINAL LAYOUT FOR CSMS BATCH     *
000700******************************************************************
000800 01  CSM-EXCEPTION-REC.
000900     05  ERL-RUN-DATE                 PIC 9(08).
001000     05  ERL-RUN-DATE-X REDEFINES ERL-RUN-DATE.
001100         10  ERL-RUN-YYYY             PIC 9(04).
001200         10  ERL-RUN-MM               PIC 9(02).
001300         10  ERL-RUN-DD               PIC 9(02).
001400     05  ERL-RUN-TIME                 PIC 9(06).
001500     05  ERL-PROGRAM-ID               PIC X(08).
001600     05  ERL-REFERENCE-ID             PIC 9(09).
001700     05  ERL-REASON-CODE              PIC X(04).
001800     05  ERL-REASON-TEXT              PIC X(60).
001900     05  FILLER                       PIC X(08).
