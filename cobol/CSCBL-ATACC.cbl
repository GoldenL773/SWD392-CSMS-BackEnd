000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CSCBL-ATACC.
000300 AUTHOR.         DOUG STOUT.
000400 INSTALLATION.   DATA PROCESSING CENTER.
000500 DATE-WRITTEN.   06/02/90.
000600 DATE-COMPILED.  06/02/90.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  REMARKS.                                                      *
001100*                                                                *
001200*      SUBROUTINE TO ACCUMULATE ONE EMPLOYEE'S MONTHLY            *
001300*      ATTENDANCE STATISTICS - CALLED ONCE PER ATTENDANCE ROW    *
001400*      BY THE MONTHLY SALARY RUN IN CSCBL-PAYROL.                *
001500*                                                                *
001600*      ABSENT-DAY ROWS ARE COUNTED BUT CONTRIBUTE NO HOURS;      *
001700*      ALL OTHER ROWS ADD THEIR WORKING AND OVERTIME HOURS TO    *
001800*      THE RUNNING TOTAL.  CALLER SETS THE RESET SWITCH ON THE   *
001900*      FIRST CALL FOR EACH EMPLOYEE/MONTH TO ZERO THE TOTALS.    *
002000*                                                                *
002100*      LINKAGE:                                                  *
002200*        1: ATACC-CONTROL          (PASSED AND NOT CHANGED)      *
002300*        2: ATACC-ATTENDANCE-REC   (PASSED AND NOT CHANGED)      *
002400*        3: ATACC-STATS-AREA       (PASSED AND MODIFIED)         *
002500******************************************************************
002600*  CHANGE LOG.                                                   *
002700*  ------------------------------------------------------------  *
002800*  06/02/90  DWS  ORIGINAL      - ORIGINAL SUBROUTINE, CALLED BY  *
002900*                                 SAMOS1 TO ACCUMULATE PRODUCT    *
003000*                                 SERVICE-CALL STATISTICS.        *
003100*  04/12/95  DKP  TKT-0398      - MIN/MAX/RANGE LOGIC STRIPPED;   *
003200*                                 NOT NEEDED BY THE CALLER.        *
003300*  08/20/98  JQA  TKT-0502      - Y2K REVIEW - NO DATE FIELDS IN   *
003400*                                 THIS SUBROUTINE, NO CHANGE.      *
003500*  10/09/04  RLW  TKT-0671      - REASSIGNED TO THE COFFEE SHOP    *
003600*                                 CONVERSION PROJECT; RENAMED      *
003700*                                 FROM THE STATISTICS SUBROUTINE   *
003800*                                 TO THE ATTENDANCE ACCUMULATOR.   *
003900*  02/06/24  RLW  TKT-1091      - REBUILT TO ACCUMULATE HOURS AND  *
004000*                                 OVERTIME FROM CSCPY-ATT ROWS,    *
004100*                                 CALLER-CONTROLLED RESET SWITCH.  *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-390.
004600 OBJECT-COMPUTER.  IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS NEXT-PAGE.
004900 INPUT-OUTPUT SECTION.
005000*
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*
005400 01  WS-FIELDS.
005500     05  WS-PROGRAM-STATUS        PIC X(30)  VALUE SPACES.
005600     05  WS-CALL-COUNT            PIC 9(07)  COMP  VALUE ZERO.
005700     05  FILLER                   PIC X(08).
005800*
005900 LINKAGE SECTION.
006000*
006100 01  ATACC-CONTROL.
006200     05  ATC-RESET-SW             PIC X(01).
006300         88  ATC-IS-RESET         VALUE 'Y'.
006400     05  FILLER                   PIC X(07).
006500*
006600 01  ATACC-ATTENDANCE-REC.
006700     05  ATC-STATUS               PIC X(08).
006800         88  ATC-IS-ABSENT        VALUE 'ABSENT  '.
006900     05  ATC-HOURS-OVERTIME-GRP.
007000         10  ATC-HOURS            PIC S9(03)V99.
007100         10  ATC-OVERTIME         PIC S9(03)V99.
007200     05  ATC-RAW-VIEW REDEFINES ATC-HOURS-OVERTIME-GRP
007300                                  PIC X(10).
007400     05  FILLER                   PIC X(07).
007500*
007600 01  ATACC-STATS-AREA.
007700     05  STT-ABSENT-DAYS          PIC S9(05)      COMP-3.
007800     05  STT-HOURS-TOTAL          PIC S9(07)V99   COMP-3.
007900     05  STT-HOURS-TOTAL-X REDEFINES STT-HOURS-TOTAL.
008000         10  STT-HOURS-WHOLE      PIC S9(07).
008100         10  STT-HOURS-CENTS      PIC 9(02).
008200     05  STT-OVERTIME-TOTAL       PIC S9(07)V99   COMP-3.
008300     05  STT-OVERTIME-TOTAL-X REDEFINES STT-OVERTIME-TOTAL.
008400         10  STT-OT-WHOLE         PIC S9(07).
008500         10  STT-OT-CENTS         PIC 9(02).
008600     05  FILLER                   PIC X(08).
008700*
008800 PROCEDURE DIVISION USING ATACC-CONTROL,
008900                          ATACC-ATTENDANCE-REC,
009000                          ATACC-STATS-AREA.
009100*
009200 000-MAIN.
009300     MOVE 'SUBROUTINE STARTED' TO WS-PROGRAM-STATUS.
009400     ADD 1 TO WS-CALL-COUNT.
009500     IF ATC-IS-RESET
009600         PERFORM 500-INIT-STATISTICS.
009700     PERFORM 100-ACCUMULATE-ONE-RECORD.
009800     MOVE 'SUBROUTINE ENDED' TO WS-PROGRAM-STATUS.
009900     GOBACK.
010000*
010100 100-ACCUMULATE-ONE-RECORD.
010200     MOVE 'ACCUMULATING ATTENDANCE STATS' TO WS-PROGRAM-STATUS.
010300     IF ATC-IS-ABSENT
010400         ADD 1 TO STT-ABSENT-DAYS
010500     ELSE
010600         ADD ATC-HOURS    TO STT-HOURS-TOTAL
010700         ADD ATC-OVERTIME TO STT-OVERTIME-TOTAL.
010800*
010900 500-INIT-STATISTICS.
011000     MOVE 'ZEROING STATS VARIABLES' TO WS-PROGRAM-STATUS.
011100     MOVE 0  TO STT-ABSENT-DAYS.
011200     MOVE 0  TO STT-HOURS-TOTAL.
011300     MOVE 0  TO STT-OVERTIME-TOTAL.
