000100******************************************************************
000200*  CSCPY-ING   -  INGREDIENT MASTER RECORD LAYOUT                *
000300*  ONE ROW PER STOCK ITEM.  UPDATED IN PLACE BY THE ORDER        *
000400*  POSTING RUN (RECIPE DEPLETION) AND THE INVENTORY              *
000500*  TRANSACTION RUN (IMPORT/EXPORT).  SOURCE FILE IS SORTED BY    *
000600*  ING-ID ASCENDING.                                             *
000700*  2024-02-06  RLW  TKT-1091  ORIGINAL LAYOUT FOR CSMS BATCH     *
000800******************************************************************
000900 01  CSM-INGREDIENT-REC.
001000     05  ING-ID                       PIC 9(09).
001100     05  ING-NAME                     PIC X(30).
001200     05  ING-UNIT                     PIC X(10).
001300     05  ING-QUANTITY                 PIC S9(16)V99.
001400     05  ING-QUANTITY-X REDEFINES ING-QUANTITY.
001500         10  ING-QTY-WHOLE            PIC S9(16).
001600         10  ING-QTY-CENTS            PIC 9(02).
001700     05  ING-MINIMUM-STOCK            PIC S9(16)V99.
001800     05  ING-PRICE-PER-UNIT           PIC S9(16)V99.
001900     05  FILLER                       PIC X(07).
