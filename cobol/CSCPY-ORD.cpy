000100******************************************************************
000200*  CSCPY-ORD   -  ORDER RECORD LAYOUT                            *
000300*  ONE ROW PER CUSTOMER ORDER.  WRITTEN PENDING BY THE ORDER     *
000400*  POSTING RUN, ADVANCED BY STATUS-UPDATE REQUESTS, AND BY THE   *
000500*  END-OF-DAY HOUSEKEEPING RUN (AUTO-CANCEL OF STALE PENDING).   *
000600*  2024-02-06  RLW  TKT-1091  ORIGINAL LAYOUT FOR CSMS BATCH     *
000700*  2024-06-18  RLW  TKT-1143  ADDED ORD-NOTES FOR AUDIT TEXT     *
000800******************************************************************
000900 01  CSM-ORDER-REC.
001000     05  ORD-ID                       PIC 9(09).
001100     05  ORD-EMPLOYEE-ID              PIC 9(09).
001200     05  ORD-DATE                     PIC 9(08).
001300     05  ORD-DATE-X REDEFINES ORD-DATE.
001400         10  ORD-DATE-YYYY            PIC 9(04).
001500         10  ORD-DATE-MM              PIC 9(02).
001600         10  ORD-DATE-DD              PIC 9(02).
001700     05  ORD-TIME                     PIC 9(06).
001800     05  ORD-TIME-X REDEFINES ORD-TIME.
001900         10  ORD-TIME-HH              PIC 9(02).
002000         10  ORD-TIME-MM              PIC 9(02).
002100         10  ORD-TIME-SS              PIC 9(02).
002200     05  ORD-TOTAL-AMOUNT             PIC S9(16)V99.
002300     05  ORD-STATUS                   PIC X(10).
002400         88  ORD-IS-PENDING           VALUE "PENDING   ".
002500         88  ORD-IS-PROCESSING        VALUE "PROCESSING".
002600         88  ORD-IS-COMPLETED         VALUE "COMPLETED ".
002700         88  ORD-IS-CANCELLED         VALUE "CANCELLED ".
002800     05  ORD-NOTES                    PIC X(60).
002900     05  FILLER                       PIC X(10).
