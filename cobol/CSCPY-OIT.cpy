000100******************************************************************
000200*  CSCPY-OIT   -  ORDER-ITEM RECORD LAYOUT                       *
000300*  ONE ROW PER ORDERED LINE.  PRICE IS THE PRODUCT PRICE         *
000400*  CAPTURED AT ORDER TIME; SUBTOTAL = PRICE TIMES QUANTITY.      *
000500*  2024-02-06  RLW  TKT-1091  ORIGINAL LAYOUT FOR CSMS BATCH     *
000600******************************************************************
000700 01  CSM-ORDER-ITEM-REC.
000800     05  ITM-ORDER-ID                 PIC 9(09).
000900     05  ITM-PRODUCT-ID                PIC 9(09).
001000     05  ITM-QUANTITY                 PIC 9(05).
001100     05  ITM-PRICE                    PIC S9(16)V99.
001200     05  ITM-SUBTOTAL                 PIC S9(16)V99.
001300     05  FILLER                       PIC X(01).
