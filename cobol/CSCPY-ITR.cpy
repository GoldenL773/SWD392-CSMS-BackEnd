000100******************************************************************
000200*  CSCPY-ITR   -  INVENTORY TRANSACTION REQUEST RECORD LAYOUT     *
000300*  ONE ROW PER IMPORT/EXPORT MOVEMENT REQUESTED AGAINST THE       *
000400*  INGREDIENT MASTER.  TRX-ID AND TRX-DATE ARE ASSIGNED BY THE    *
000500*  INVENTORY TRANSACTION RUN WHEN THE JOURNAL ROW IS WRITTEN.     *
000600*  2024-02-06  RLW  TKT-1091  ORIGINAL LAYOUT FOR CSMS BATCH     *
000700******************************************************************
000800 01  CSM-INV-TRX-REQ-REC.
000900     05  ITR-INGREDIENT-ID            PIC 9(09).
001000     05  ITR-EMPLOYEE-ID              PIC 9(09).
001100     05  ITR-TYPE                     PIC X(06).
001200     05  ITR-QUANTITY                 PIC S9(16)V99.
001300     05  ITR-NOTES                    PIC X(40).
001400     05  FILLER                       PIC X(06).
