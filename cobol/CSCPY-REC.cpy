000100******************************************************************
000200*  CSCPY-REC   -  PRODUCT-INGREDIENT RECIPE RECORD LAYOUT        *
000300*  ONE ROW PER INGREDIENT CONSUMED BY A PRODUCT.  MULTIPLE ROWS  *
000400*  PER PRODUCT.  SOURCE FILE IS SORTED BY REC-PRODUCT-ID.        *
000500*  2024-02-06  RLW  TKT-1091  ORIGINAL LAYOUT FOR CSMS BATCH     *
000600******************************************************************
000700 01  CSM-RECIPE-REC.
000800     05  REC-PRODUCT-ID               PIC 9(09).
000900     05  REC-INGREDIENT-ID            PIC 9(09).
001000     05  REC-QTY-REQUIRED             PIC S9(16)V99.
001100     05  FILLER                       PIC X(04).
