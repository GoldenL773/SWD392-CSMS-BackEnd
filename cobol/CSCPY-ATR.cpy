000100******************************************************************
000200*  CSCPY-ATR   -  ATTENDANCE TRANSACTION REQUEST RECORD LAYOUT    *
000300*  ONE ROW PER CHECK-IN OR CHECK-OUT PUNCH.  THE RUN DATE COMES   *
000400*  FROM THE JOB PARAMETER CARD, NOT FROM THIS RECORD.             *
000500*  2024-02-06  RLW  TKT-1091  ORIGINAL LAYOUT FOR CSMS BATCH     *
000600******************************************************************
000700 01  CSM-ATTEND-REQ-REC.
000800     05  ATR-REC-TYPE                 PIC X(01).
000900         88  ATR-IS-CHECKIN           VALUE "I".
001000         88  ATR-IS-CHECKOUT          VALUE "O".
001100     05  ATR-EMPLOYEE-ID              PIC 9(09).
001200     05  ATR-PUNCH-TIME               PIC 9(04).
001300     05  FILLER                       PIC X(65).
